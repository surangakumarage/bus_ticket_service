000100******************************************************************
000200* FARETAB.CPY                                                    *
000300*        FARE MASTER RECORD AND IN-MEMORY FARE-TABLE             *
000400*        FLAT FILE FARES.DAT - NO DATA BASE INVOLVED             *
000500*        6 FIXED ROWS - SEE JNYINIT 000-HOUSEKEEPING             *
000600*        FARE-FROM-STOP-ID IS ALWAYS THE LOWER STOP ID BY SHOP   *
000700*        CONVENTION - FARECALC LOOKS UP BOTH WAYS SINCE A         *
000800*        PASSENGER MAY RIDE EITHER DIRECTION ON THE SAME ROUTE.   *
000900* 041512 RGP  ORIGINAL COPYBOOK                                  *
001000******************************************************************
001100 01  FARE-RECORD.
001200     05  FARE-ID                 PIC 9(04).
001300     05  FARE-FROM-STOP-ID       PIC 9(04).
001400     05  FARE-TO-STOP-ID         PIC 9(04).
001500     05  FARE-PRICE              PIC S9(07)V99 COMP-3.
001600     05  FARE-LAST-UPDATE-DATE   PIC 9(08).
001700     05  FILLER                  PIC X(25).
001800
001900******************************************************************
002000* ALTERNATE KEY VIEW OF THE MASTER RECORD - LETS A PROGRAM TEST   *
002100* FARE-ID/FROM/TO AS ONE 12-BYTE COMPARAND INSTEAD OF THREE       *
002200* SEPARATE IF TESTS WHEN MATCHING A ROW READ FROM FARES.DAT.      *
002300******************************************************************
002400 01  FARE-RECORD-ALT REDEFINES FARE-RECORD.
002500     05  FRA-FARE-ROUTE-KEY.
002600         10  FRA-FARE-ID          PIC 9(04).
002700         10  FRA-FROM-STOP-ID     PIC 9(04).
002800         10  FRA-TO-STOP-ID       PIC 9(04).
002900     05  FILLER                  PIC X(38).
003000
003100******************************************************************
003200* IN-MEMORY FARE-TABLE - BUILT FROM FARES.DAT.  SEARCHED BOTH     *
003300* WAYS (FROM/TO AND TO/FROM) BY FARECALC'S 100-LOOKUP-FARE-RTN.   *
003400******************************************************************
003500 01  FARE-TABLE-AREA.
003600     05  FARE-TABLE-ROWS         PIC 9(02) COMP-3 VALUE ZERO.
003700     05  FARE-TABLE OCCURS 6 TIMES INDEXED BY FARE-IDX.
003800         10  FT-FARE-ID           PIC 9(04).
003900         10  FT-FROM-STOP-ID      PIC 9(04).
004000         10  FT-TO-STOP-ID        PIC 9(04).
004100         10  FT-FARE-PRICE        PIC S9(07)V99 COMP-3.
004200         10  FT-LAST-UPDATE-DATE  PIC 9(08).
004300         10  FILLER               PIC X(25).
