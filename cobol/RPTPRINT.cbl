000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RPTPRINT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/03.
000600 DATE-COMPILED. 03/14/03.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRINTS THE TWO STANDING RESERVATION-SUITE REPORTS IN
001300*          ONE RUN - THE AVAILABILITY REPORT (ONE SECTION PER
001400*          QUALIFYING JOURNEY FROM AVLSRCH/AVLHOLD'S OUTPUT FILE)
001500*          FOLLOWED BY THE BOOKING CONFIRMATION REPORT (ONE LINE
001600*          PER BOOKING POSTED BY RSVPOST, WITH A FINAL CONTROL
001700*          TOTAL LINE).  NEITHER INPUT FILE NEED CONTAIN ANY
001800*          RECORDS FOR THE RUN TO COMPLETE NORMALLY - AN EMPTY
001900*          AVAILABILITY OR BOOKING FILE JUST PRINTS HEADERS AND
002000*          A ZERO CONTROL TOTAL.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   AVAILABILITY-RPT.DAT
002500
002600         INPUT FILE              -   BOOKINGS-OUT.DAT
002700
002800         OUTPUT FILE PRODUCED    -   RSVRPT.DAT (PRINT IMAGE)
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300*                     C H A N G E   L O G                       *
003400* DATE     PGMR  TICKET    DESCRIPTION                          *
003500* -------- ----  --------  ---------------------------------    *
003600* 031403   JS    RSV-0008  ORIGINAL PROGRAM.                     *RSV-0008
003700* 082206   BTK   RSV-0052  ADDED SEAT-HOLD-EXPIRY COLUMN TO THE  *RSV-0052
003800*                          AVAILABILITY SECTION - HELPDESK COULD *RSV-0052
003900*                          NOT TELL A HOLD RUN FROM A PLAIN       RSV-0052
004000*                          AVAILABILITY RUN ON THE PRINTOUT.      RSV-0052
004100* 990204   JHS   RSV-Y2K1  Y2K READINESS REVIEW - ALL REPORT      RSV-Y2K1
004200*                          DATE FIELDS ALREADY FULL 8-DIGIT       RSV-Y2K1
004300*                          CCYYMMDD - NO CHANGE NEEDED.           RSV-Y2K1
004400* 070911   RGP   RSV-0087  BOOKING CONFIRMATION CONTROL TOTAL     RSV-0087
004500*                          WAS ACCUMULATING IN DISPLAY FORMAT -   RSV-0087
004600*                          SWITCHED THE RUNNING TOTAL TO COMP-3   RSV-0087
004700*                          TO MATCH THE BOOKING FARE FIELD.       RSV-0087
004800* 101413   MM    RSV-0112  EMPTY AVAILABILITY FILE CAUSED A       RSV-0112
004900*                          BLANK PAGE AHEAD OF THE BOOKING        RSV-0112
005000*                          SECTION HEADER - NOW SUPPRESSES THE    RSV-0112
005100*                          SPACING TOP-OF-FORM WHEN ZERO DETAIL   RSV-0112
005200*                          LINES WERE PRINTED FOR THAT SECTION.   RSV-0112
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT AVAILRPT
006700     ASSIGN TO UT-S-AVAILRPT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS AVCODE.
007000
007100     SELECT BOOKRPT
007200     ASSIGN TO UT-S-BOOKRPT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS BKCODE.
007500
007600     SELECT RSVRPT
007700     ASSIGN TO UT-S-RSVRPT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS RFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 120 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC                  PIC X(120).
009000
009100****** THIS FILE IS PRODUCED BY AVLSRCH OR AVLHOLD - ONE ROW PER
009200****** QUALIFYING JOURNEY ON A SINGLE AVAILABILITY OR HOLD RUN
009300 FD  AVAILRPT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 180 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS AVAILABILITY-RESULT.
009900 COPY AVAILRES.
010000
010100****** THIS FILE IS PRODUCED BY RSVPOST - ONE ROW PER BOOKING
010200****** POSTED, IN THE ORDER THE REQUESTS WERE PROCESSED
010300 FD  BOOKRPT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 160 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS BOOKING-RECORD.
010900 COPY BOOKREC.
011000
011100 FD  RSVRPT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 133 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS RPT-REC.
011700 01  RPT-REC                     PIC X(133).
011800
011900 WORKING-STORAGE SECTION.
012000 01  FILE-STATUS-CODES.
012100     05  AVCODE                  PIC X(02).
012200         88  NO-MORE-AVAIL        VALUE "10".
012300     05  BKCODE                  PIC X(02).
012400         88  NO-MORE-BOOKINGS     VALUE "10".
012500     05  RFCODE                  PIC X(02).
012600         88  RPT-CODE-WRITE       VALUE SPACES.
012700     05  FILLER                  PIC X(02).
012800
012900 01  MORE-AVAIL-SW               PIC X(01) VALUE "Y".
013000     88  NO-MORE-AVAIL-RECS       VALUE "N".
013100 01  MORE-BOOK-SW                PIC X(01) VALUE "Y".
013200     88  NO-MORE-BOOK-RECS        VALUE "N".
013300
013400 01  WS-CURRENT-DATE-FIELDS.
013500     05  WS-CURRENT-DATE.
013600         10  WS-CURRENT-YEAR     PIC 9(04).
013700         10  WS-CURRENT-MONTH    PIC 9(02).
013800         10  WS-CURRENT-DAY      PIC 9(02).
013900     05  FILLER                  PIC X(02).
014000 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-FIELDS.
014100     05  WS-CURRENT-DATE-N       PIC 9(08).
014200     05  FILLER                  PIC X(02).
014300
014400 01  COUNTERS-AND-ACCUMULATORS.
014500     05  AVAIL-RECORDS-READ      PIC 9(07) COMP.
014600     05  AVAIL-LINES-WRITTEN     PIC 9(07) COMP.
014700     05  BOOK-RECORDS-READ       PIC 9(07) COMP.
014800     05  BOOK-LINES-WRITTEN      PIC 9(07) COMP.
014900     05  WS-LINES                PIC 9(02) COMP VALUE 99.
015000     05  WS-PAGES                PIC 9(03) COMP VALUE ZERO.
015100     05  WS-BOOK-COUNT           PIC 9(07) COMP VALUE ZERO.
015200     05  WS-FARE-TOTAL           PIC S9(09)V99 COMP-3 VALUE ZERO.
015300     05  WS-SEAT-SUB             PIC 9(02) COMP.
015400     05  WS-SEAT-PTR             PIC 9(03) COMP.
015500     05  FILLER                  PIC X(02).
015600
015700 01  WS-HDR-REC.
015800     05  FILLER                  PIC X(01) VALUE SPACES.
015900     05  HDR-DATE.
016000         10  HDR-YY              PIC 9(04).
016100         10  FILLER              PIC X(01) VALUE "-".
016200         10  HDR-MM              PIC 9(02).
016300         10  FILLER              PIC X(01) VALUE "-".
016400         10  HDR-DD              PIC 9(02).
016500     05  FILLER                  PIC X(10) VALUE SPACES.
016600     05  HDR-TITLE               PIC X(40).
016700     05  FILLER                  PIC X(25) VALUE SPACES.
016800     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
016900     05  HDR-PAGE-O              PIC ZZ9.
017000     05  FILLER                  PIC X(25) VALUE SPACES.
017100
017200 01  WS-AVAIL-COLM-HDR.
017300     05  FILLER   PIC X(08) VALUE "JOURNEY".
017400     05  FILLER   PIC X(06) VALUE "BUS".
017500     05  FILLER   PIC X(22) VALUE "JOURNEY-NUMBER".
017600     05  FILLER   PIC X(06) VALUE "ORIG".
017700     05  FILLER   PIC X(06) VALUE "DEST".
017800     05  FILLER   PIC X(14) VALUE "DEPART".
017900     05  FILLER   PIC X(14) VALUE "ARRIVE".
018000     05  FILLER   PIC X(06) VALUE "SEATS".
018100     05  FILLER   PIC X(06) VALUE "AVAIL".
018200     05  FILLER   PIC X(14) VALUE "FARE/PASS".
018300     05  FILLER   PIC X(14) VALUE "TOTAL FARE".
018400     05  FILLER   PIC X(17) VALUE "HOLD EXPIRES".
018500
018600 01  WS-AVAIL-DETAIL-REC.
018700     05  DTL-JOURNEY-ID-O        PIC 9(04).
018800     05  FILLER                  PIC X(04) VALUE SPACES.
018900     05  DTL-BUS-ID-O            PIC 9(04).
019000     05  FILLER                  PIC X(02) VALUE SPACES.
019100     05  DTL-JOURNEY-NUMBER-O    PIC X(20).
019200     05  FILLER                  PIC X(02) VALUE SPACES.
019300     05  DTL-ORIGIN-O            PIC X(01).
019400     05  FILLER                  PIC X(05) VALUE SPACES.
019500     05  DTL-DESTINATION-O       PIC X(01).
019600     05  FILLER                  PIC X(05) VALUE SPACES.
019700     05  DTL-DEPART-O            PIC 9(08).
019800     05  FILLER                  PIC X(01) VALUE SPACES.
019900     05  DTL-DEPART-HHMM-O       PIC 9(04).
020000     05  FILLER                  PIC X(01) VALUE SPACES.
020100     05  DTL-ARRIVE-O            PIC 9(08).
020200     05  FILLER                  PIC X(01) VALUE SPACES.
020300     05  DTL-ARRIVE-HHMM-O       PIC 9(04).
020400     05  FILLER                  PIC X(02) VALUE SPACES.
020500     05  DTL-TOTAL-SEATS-O       PIC ZZZ9.
020600     05  FILLER                  PIC X(02) VALUE SPACES.
020700     05  DTL-AVAIL-COUNT-O       PIC ZZZ9.
020800     05  FILLER                  PIC X(02) VALUE SPACES.
020900     05  DTL-FARE-PER-PASS-O     PIC $$$,$$9.99.
021000     05  FILLER                  PIC X(02) VALUE SPACES.
021100     05  DTL-TOTAL-FARE-O        PIC $$$,$$$,$$9.99.
021200     05  FILLER                  PIC X(02) VALUE SPACES.
021300     05  DTL-HOLD-EXPIRY-DATE-O  PIC 9(08).
021400     05  FILLER                  PIC X(01) VALUE SPACES.
021500     05  DTL-HOLD-EXPIRY-TIME-O  PIC 9(06).
021600     05  DTL-EXPIRY-TIME-BRK REDEFINES DTL-HOLD-EXPIRY-TIME-O.
021700         10  DTL-EXPIRY-HH-O     PIC 9(02).
021800         10  DTL-EXPIRY-MM-O     PIC 9(02).
021900         10  DTL-EXPIRY-SS-O     PIC 9(02).
022000
022100 01  WS-AVAIL-SEATS-REC.
022200     05  FILLER                  PIC X(18) VALUE SPACES.
022300     05  FILLER                  PIC X(16) VALUE "AVAIL SEATS:".
022400     05  DTL-SEATS-O             PIC X(100).
022500
022600 01  WS-NO-AVAIL-REC.
022700     05  FILLER                  PIC X(133)
022800         VALUE "** NO JOURNEYS QUALIFIED ON THIS AVAILABILITY RUN **".
022900
023000 01  WS-BOOK-COLM-HDR.
023100     05  FILLER   PIC X(10) VALUE "BOOKING-ID".
023200     05  FILLER   PIC X(24) VALUE "BOOKING-NUMBER".
023300     05  FILLER   PIC X(10) VALUE "JOURNEY".
023400     05  FILLER   PIC X(32) VALUE "PASSENGER-NAME".
023500     05  FILLER   PIC X(08) VALUE "SEAT".
023600     05  FILLER   PIC X(16) VALUE "FARE".
023700     05  FILLER   PIC X(12) VALUE "STATUS".
023800
023900 01  WS-BOOK-DETAIL-REC.
024000     05  DTL-BOOKING-ID-O        PIC 9(06).
024100     05  FILLER                  PIC X(04) VALUE SPACES.
024200     05  DTL-BOOKING-NUMBER-O    PIC X(20).
024300     05  FILLER                  PIC X(04) VALUE SPACES.
024400     05  DTL-BOOKING-JOURNEY-O   PIC 9(04).
024500     05  FILLER                  PIC X(06) VALUE SPACES.
024600     05  DTL-PASSENGER-NAME-O    PIC X(30).
024700     05  FILLER                  PIC X(02) VALUE SPACES.
024800     05  DTL-SEAT-NUMBER-O       PIC X(04).
024900     05  FILLER                  PIC X(04) VALUE SPACES.
025000     05  DTL-FARE-O              PIC $$$,$$9.99.
025100     05  FILLER                  PIC X(03) VALUE SPACES.
025200     05  DTL-STATUS-O            PIC X(09).
025300
025400 01  WS-BOOK-TOTAL-REC.
025500     05  FILLER                  PIC X(02) VALUE SPACES.
025600     05  FILLER                  PIC X(22)
025700         VALUE "TOTAL BOOKINGS POSTED:".
025800     05  TOT-BOOK-COUNT-O        PIC ZZZ,ZZ9.
025900     05  FILLER                  PIC X(10) VALUE SPACES.
026000     05  FILLER                  PIC X(17) VALUE "TOTAL FARE AMOUNT:".
026100     05  TOT-FARE-AMT-O          PIC $$,$$$,$$9.99.
026200
026300 01  WS-BLANK-LINE.
026400     05  FILLER                  PIC X(133) VALUE SPACES.
026500
026600 COPY ABENDREC.
026700
026800 PROCEDURE DIVISION.
026900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027000     PERFORM 100-AVAIL-SECTION THRU 100-EXIT.
027100     PERFORM 200-BOOKING-SECTION THRU 200-EXIT.
027200     PERFORM 999-CLEANUP THRU 999-EXIT.
027300     MOVE ZERO TO RETURN-CODE.
027400     GOBACK.
027500
027600 800-OPEN-FILES.
027700     MOVE "800-OPEN-FILES" TO PARA-NAME.
027800     DISPLAY "******** BEGIN JOB RPTPRINT ********".
027900     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
028000     MOVE WS-CURRENT-YEAR  TO HDR-YY.
028100     MOVE WS-CURRENT-MONTH TO HDR-MM.
028200     MOVE WS-CURRENT-DAY   TO HDR-DD.
028300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
028400     OPEN INPUT AVAILRPT, BOOKRPT.
028500     OPEN OUTPUT RSVRPT, SYSOUT.
028600 800-EXIT.
028700     EXIT.
028800
028900******************************************************************
029000* 100-AVAIL-SECTION - PRINTS ONE BLOCK PER AVAILABILITY-RESULT    *
029100* ROW.  A HOLD-EXPIRY-DATE OF ZERO MEANS THIS WAS A PLAIN         *
029200* AVAILABILITY RUN WITH NO HOLDS GRANTED, SO THE EXPIRY COLUMNS   *
029300* PRINT AS ZEROS RATHER THAN BEING SUPPRESSED - RSV-0052.         *
029400******************************************************************
029500 100-AVAIL-SECTION.
029600     MOVE "100-AVAIL-SECTION" TO PARA-NAME.
029700     MOVE 99 TO WS-LINES.
029800     PERFORM 900-READ-AVAILRPT THRU 900-EXIT.
029900     IF NO-MORE-AVAIL-RECS
030000         PERFORM 110-AVAIL-HDR-RTN THRU 110-EXIT
030100         WRITE RPT-REC FROM WS-NO-AVAIL-REC
030200             AFTER ADVANCING 2
030300         GO TO 100-EXIT.
030400
030500     PERFORM 120-AVAIL-DETAIL-RTN THRU 120-EXIT
030600         UNTIL NO-MORE-AVAIL-RECS.
030700 100-EXIT.
030800     EXIT.
030900
031000 110-AVAIL-HDR-RTN.
031100     MOVE "AVAILABILITY REPORT" TO HDR-TITLE.
031200     PERFORM 700-PAGE-HDR-RTN THRU 700-EXIT.
031300     WRITE RPT-REC FROM WS-AVAIL-COLM-HDR
031400         AFTER ADVANCING 2.
031500     ADD 2 TO WS-LINES.
031600 110-EXIT.
031700     EXIT.
031800
031900 120-AVAIL-DETAIL-RTN.
032000     IF WS-LINES > 50
032100         PERFORM 110-AVAIL-HDR-RTN THRU 110-EXIT.
032200
032300     MOVE RESULT-JOURNEY-ID        TO DTL-JOURNEY-ID-O.
032400     MOVE RESULT-BUS-ID            TO DTL-BUS-ID-O.
032500     MOVE RESULT-JOURNEY-NUMBER    TO DTL-JOURNEY-NUMBER-O.
032600     MOVE RESULT-ORIGIN            TO DTL-ORIGIN-O.
032700     MOVE RESULT-DESTINATION       TO DTL-DESTINATION-O.
032800     MOVE RESULT-DEPART-DATE       TO DTL-DEPART-O.
032900     MOVE RESULT-DEPART-HHMM       TO DTL-DEPART-HHMM-O.
033000     MOVE RESULT-ARRIVE-DATE       TO DTL-ARRIVE-O.
033100     MOVE RESULT-ARRIVE-HHMM       TO DTL-ARRIVE-HHMM-O.
033200     MOVE RESULT-TOTAL-SEATS       TO DTL-TOTAL-SEATS-O.
033300     MOVE RESULT-AVAILABLE-COUNT   TO DTL-AVAIL-COUNT-O.
033400     MOVE RESULT-FARE-PER-PASSENGER
033500                                   TO DTL-FARE-PER-PASS-O.
033600     MOVE RESULT-TOTAL-FARE        TO DTL-TOTAL-FARE-O.
033700     MOVE RESULT-HOLD-EXPIRY-DATE  TO DTL-HOLD-EXPIRY-DATE-O.
033800     MOVE RESULT-HOLD-EXPIRY-TIME  TO DTL-HOLD-EXPIRY-TIME-O.
033900
034000     WRITE RPT-REC FROM WS-AVAIL-DETAIL-REC
034100         AFTER ADVANCING 2.
034200     ADD 1 TO WS-LINES.
034300
034400     PERFORM 130-AVAIL-SEATS-RTN THRU 130-EXIT.
034500     ADD 1 TO AVAIL-LINES-WRITTEN.
034600
034700     PERFORM 900-READ-AVAILRPT THRU 900-EXIT.
034800 120-EXIT.
034900     EXIT.
035000
035100 130-AVAIL-SEATS-RTN.
035200     MOVE SPACES TO DTL-SEATS-O.
035300     MOVE SPACES TO WS-AVAIL-SEATS-REC.
035400     IF RESULT-SEAT-COUNT = ZERO
035500         MOVE "(NONE LISTED)" TO DTL-SEATS-O
035600     ELSE
035700         MOVE 1 TO WS-SEAT-PTR
035800         PERFORM 140-BUILD-SEAT-LIST-RTN THRU 140-EXIT
035900             VARYING WS-SEAT-SUB FROM 1 BY 1
036000             UNTIL WS-SEAT-SUB > RESULT-SEAT-COUNT.
036100     WRITE RPT-REC FROM WS-AVAIL-SEATS-REC
036200         AFTER ADVANCING 1.
036300     ADD 1 TO WS-LINES.
036400 130-EXIT.
036500     EXIT.
036600
036700******************************************************************
036800* 140-BUILD-SEAT-LIST-RTN - WS-SEAT-PTR IS THE STRING POINTER,    *
036900* KEPT SEPARATE FROM THE PERFORM VARYING CONTROL VARIABLE         *
037000* WS-SEAT-SUB - SHARING ONE FIELD FOR BOTH JOBS WOULD LEAVE THE   *
037100* LOOP COUNTER HOLDING A STRING OFFSET INSTEAD OF A SEAT INDEX.   *
037200******************************************************************
037300 140-BUILD-SEAT-LIST-RTN.
037400     STRING RESULT-SEAT-NUMBERS (WS-SEAT-SUB) DELIMITED BY SPACE
037500            " "                                DELIMITED BY SIZE
037600            INTO DTL-SEATS-O
037700            WITH POINTER WS-SEAT-PTR
037800     END-STRING.
037900 140-EXIT.
038000     EXIT.
038100
038200******************************************************************
038300* 200-BOOKING-SECTION - ONE LINE PER BOOKING, PLUS THE TRAILING   *
038400* CONTROL-TOTAL LINE (COUNT AND SUM OF FARE) RSV-0008 CALLS FOR.  *
038500******************************************************************
038600 200-BOOKING-SECTION.
038700     MOVE "200-BOOKING-SECTION" TO PARA-NAME.
038800     MOVE 99 TO WS-LINES.
038900     PERFORM 900-READ-BOOKRPT THRU 900-EXIT.
039000
039100     PERFORM 210-BOOK-HDR-RTN THRU 210-EXIT.
039200     IF NO-MORE-BOOK-RECS
039300         WRITE RPT-REC FROM WS-NO-AVAIL-REC
039400             AFTER ADVANCING 2
039500         GO TO 220-BOOK-TOTAL-RTN.
039600
039700     PERFORM 230-BOOK-DETAIL-RTN THRU 230-EXIT
039800         UNTIL NO-MORE-BOOK-RECS.
039900
040000 220-BOOK-TOTAL-RTN.
040100     MOVE WS-BOOK-COUNT  TO TOT-BOOK-COUNT-O.
040200     MOVE WS-FARE-TOTAL  TO TOT-FARE-AMT-O.
040300     WRITE RPT-REC FROM WS-BLANK-LINE
040400         AFTER ADVANCING 1.
040500     WRITE RPT-REC FROM WS-BOOK-TOTAL-REC
040600         AFTER ADVANCING 2.
040700 200-EXIT.
040800     EXIT.
040900
041000 210-BOOK-HDR-RTN.
041100     MOVE "BOOKING CONFIRMATION REPORT" TO HDR-TITLE.
041200     PERFORM 700-PAGE-HDR-RTN THRU 700-EXIT.
041300     WRITE RPT-REC FROM WS-BOOK-COLM-HDR
041400         AFTER ADVANCING 2.
041500     ADD 2 TO WS-LINES.
041600 210-EXIT.
041700     EXIT.
041800
041900 230-BOOK-DETAIL-RTN.
042000     IF WS-LINES > 50
042100         PERFORM 210-BOOK-HDR-RTN THRU 210-EXIT.
042200
042300     MOVE BOOKING-ID              TO DTL-BOOKING-ID-O.
042400     MOVE BOOKING-NUMBER          TO DTL-BOOKING-NUMBER-O.
042500     MOVE BOOKING-JOURNEY-ID      TO DTL-BOOKING-JOURNEY-O.
042600     MOVE BOOKING-PASSENGER-NAME  TO DTL-PASSENGER-NAME-O.
042700     MOVE BOOKING-SEAT-NUMBER     TO DTL-SEAT-NUMBER-O.
042800     MOVE BOOKING-FARE            TO DTL-FARE-O.
042900     MOVE BOOKING-STATUS          TO DTL-STATUS-O.
043000
043100     WRITE RPT-REC FROM WS-BOOK-DETAIL-REC
043200         AFTER ADVANCING 1.
043300     ADD 1 TO WS-LINES.
043400     ADD 1 TO BOOK-LINES-WRITTEN.
043500
043600     ADD 1 TO WS-BOOK-COUNT.
043700     ADD BOOKING-FARE TO WS-FARE-TOTAL.
043800
043900     PERFORM 900-READ-BOOKRPT THRU 900-EXIT.
044000 230-EXIT.
044100     EXIT.
044200
044300 700-PAGE-HDR-RTN.
044400     MOVE "700-PAGE-HDR-RTN" TO PARA-NAME.
044500     ADD 1 TO WS-PAGES.
044600     MOVE WS-PAGES TO HDR-PAGE-O.
044700     WRITE RPT-REC FROM WS-BLANK-LINE
044800         AFTER ADVANCING NEXT-PAGE.
044900     WRITE RPT-REC FROM WS-HDR-REC
045000         AFTER ADVANCING 1.
045100     MOVE ZERO TO WS-LINES.
045200 700-EXIT.
045300     EXIT.
045400
045500 900-READ-AVAILRPT.
045600     MOVE "900-READ-AVAILRPT" TO PARA-NAME.
045700     READ AVAILRPT INTO AVAILABILITY-RESULT
045800         AT END
045900         MOVE "N" TO MORE-AVAIL-SW
046000         GO TO 900-EXIT
046100     END-READ.
046200     ADD 1 TO AVAIL-RECORDS-READ.
046300 900-EXIT.
046400     EXIT.
046500
046600 900-READ-BOOKRPT.
046700     MOVE "900-READ-BOOKRPT" TO PARA-NAME.
046800     READ BOOKRPT INTO BOOKING-RECORD
046900         AT END
047000         MOVE "N" TO MORE-BOOK-SW
047100         GO TO 900-EXIT
047200     END-READ.
047300     ADD 1 TO BOOK-RECORDS-READ.
047400 900-EXIT.
047500     EXIT.
047600
047700 850-CLOSE-FILES.
047800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
047900     CLOSE AVAILRPT, BOOKRPT, RSVRPT, SYSOUT.
048000 850-EXIT.
048100     EXIT.
048200
048300 999-CLEANUP.
048400     MOVE "999-CLEANUP" TO PARA-NAME.
048500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048600     DISPLAY "** AVAILABILITY RECORDS READ **".
048700     DISPLAY AVAIL-RECORDS-READ.
048800     DISPLAY "** AVAILABILITY LINES WRITTEN **".
048900     DISPLAY AVAIL-LINES-WRITTEN.
049000     DISPLAY "** BOOKING RECORDS READ **".
049100     DISPLAY BOOK-RECORDS-READ.
049200     DISPLAY "** BOOKING LINES WRITTEN **".
049300     DISPLAY BOOK-LINES-WRITTEN.
049400     DISPLAY "******** NORMAL END OF JOB RPTPRINT ********".
049500 999-EXIT.
049600     EXIT.
049700
049800 1000-ABEND-RTN.
049900     WRITE SYSOUT-REC FROM ABEND-REC.
050000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050100     DISPLAY "*** ABNORMAL END OF JOB-RPTPRINT ***" UPON CONSOLE.
050200     DIVIDE ZERO-VAL INTO ONE-VAL.
