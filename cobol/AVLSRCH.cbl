000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AVLSRCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM ANSWERS AVAILABILITY CHECKS.  FOR EACH
001300*          REQUEST IT SCANS THE JOURNEY MASTER FOR RUNS MATCHING
001400*          THE REQUESTED ROUTE AND DATE, THEN FOR EVERY MATCHING
001500*          JOURNEY IT ALSO SCANS EVERY OTHER JOURNEY ON THE SAME
001600*          BUS AND DATE WHOSE ROUTE OVERLAPS THE REQUESTED ONE -
001700*          A SEAT BOOKED ON ANY OVERLAPPING LEG IS NOT AVAILABLE
001800*          FOR THIS REQUEST EVEN THOUGH IT SHOWS "AVAILABLE" ON
001900*          THE JOURNEY BEING ANSWERED.
002000*
002100******************************************************************
002200
002300         INPUT FILE              -   AVLREQ.DAT
002400
002500         REFERENCE FILE          -   STOPS.DAT
002600
002700         REFERENCE FILE          -   FARES.DAT
002800
002900         VSAM MASTER FILE        -   JOURNEYS.DAT (BROWSED)
003000
003100         VSAM MASTER FILE        -   SEATS.DAT (BROWSED)
003200
003300         OUTPUT FILE PRODUCED    -   AVAILABILITY-RPT.DAT
003400
003500         DUMP FILE               -   SYSOUT
003600
003700******************************************************************
003800*                     C H A N G E   L O G                       *
003900* DATE     PGMR  TICKET    DESCRIPTION                          *
004000* -------- ----  --------  ---------------------------------    *
004100* 010108   JS    RSV-0006  ORIGINAL PROGRAM - SINGLE-JOURNEY      RSV-0006
004200*                          MATCH ONLY, NO OVERLAP CHECK.          RSV-0006
004300* 061507   RGP   RSV-0045  ADDED THE CROSS-JOURNEY OVERLAP SCAN - RSV-0045
004400*                          A RIDER BOOKED A-D AND THE PROGRAM     RSV-0045
004500*                          STILL SHOWED B-C AS FULLY AVAILABLE.   RSV-0045
004600* 990204   JHS   RSV-Y2K1  Y2K READINESS REVIEW - ACCEPT FROM     RSV-Y2K1
004700*                          DATE CHANGED TO YYYYMMDD FORM.         RSV-Y2K1
004800* 042216   RGP   RSV-0147  AUDIT FOUND A ZERO PASSENGER COUNT OR  RSV-0147
004900*                          A TRAVEL DATE OUTSIDE THE 3-DAY        RSV-0147
005000*                          HORIZON WAS STILL BEING SCANNED AND    RSV-0147
005100*                          COULD COME BACK AVAILABLE - ADDED      RSV-0147
005200*                          150-VALIDATE-REQUEST-RTN AHEAD OF THE  RSV-0147
005300*                          JOURNEY SCAN TO REJECT BOTH UP FRONT.  RSV-0147
005400* 052016   TGD   RSV-0150  300-SCORE-CANDIDATE-RTN WAS WRITING A  RSV-0150
005500*                          RESULT FOR EVERY MATCHING JOURNEY NO   RSV-0150
005600*                          MATTER HOW MANY SEATS WERE LEFT, AND   RSV-0150
005700*                          RESULT-SEAT-NUMBERS WAS NEVER BUILT -  RSV-0150
005800*                          RPTPRINT SHOWED "NONE LISTED" ON       RSV-0150
005900*                          EVERY LINE.  ADDED THE AVAILABLE-COUNT RSV-0150
006000*                          GATE AND 345/346 TO CARRY THE ACTUAL   RSV-0150
006100*                          SEAT NUMBERS INTO THE RESULT RECORD.   RSV-0150
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS NEXT-PAGE.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT AVLREQ
007600     ASSIGN TO UT-S-AVLREQ
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT STOPS-FILE
008100     ASSIGN TO UT-S-STOPS
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS STCODE.
008400
008500     SELECT FARES-FILE
008600     ASSIGN TO UT-S-FARES
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS FACODE.
008900
009000     SELECT AVAILRPT
009100     ASSIGN TO UT-S-AVAILRPT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS RFCODE.
009400
009500     SELECT JOURNEYS-FILE
009600            ASSIGN       TO JOURNEYS
009700            ORGANIZATION IS INDEXED
009800            ACCESS MODE  IS DYNAMIC
009900            RECORD KEY   IS JOURNEY-ID
010000            FILE STATUS  IS JOURNEYS-STATUS.
010100
010200     SELECT SEATS-FILE
010300            ASSIGN       TO SEATS
010400            ORGANIZATION IS INDEXED
010500            ACCESS MODE  IS DYNAMIC
010600            RECORD KEY   IS SEAT-KEY
010700            FILE STATUS  IS SEATS-STATUS.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  SYSOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 120 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC                  PIC X(120).
011800
011900 FD  AVLREQ
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 40 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS AVL-REQUEST-REC.
012500 01  AVL-REQUEST-REC.
012600     05  AQR-RECORD-TYPE          PIC X(01).
012700         88  AQR-DETAIL-REC       VALUE "D".
012800         88  AQR-TRAILER-REC      VALUE "T".
012900     05  AQR-FROM-STOP            PIC X(01).
013000     05  AQR-TO-STOP              PIC X(01).
013100     05  AQR-TRAVEL-DATE          PIC 9(08).
013200     05  AQR-PASSENGER-COUNT      PIC 9(03).
013300     05  AQR-TRAILER-COUNT        PIC 9(07).
013400     05  FILLER                   PIC X(19).
013500
013600 FD  STOPS-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 60 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS FD-STOP-REC.
014200 01  FD-STOP-REC                 PIC X(60).
014300
014400 FD  FARES-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 60 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS FD-FARE-REC.
015000 01  FD-FARE-REC                 PIC X(60).
015100
015200 FD  AVAILRPT
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 180 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS AVAILABILITY-RESULT.
015800 COPY AVAILRES.
015900
016000 FD  JOURNEYS-FILE
016100     RECORD CONTAINS 100 CHARACTERS
016200     DATA RECORD IS JOURNEY-RECORD.
016300 COPY JOURNREC.
016400
016500 FD  SEATS-FILE
016600     RECORD CONTAINS 120 CHARACTERS
016700     DATA RECORD IS SEAT-RECORD.
016800 COPY SEATREC.
016900
017000 WORKING-STORAGE SECTION.
017100 01  FILE-STATUS-CODES.
017200     05  OFCODE                  PIC X(02).
017300         88  CODE-READ            VALUE SPACES.
017400     05  STCODE                  PIC X(02).
017500         88  NO-MORE-STOPS        VALUE "10".
017600     05  FACODE                  PIC X(02).
017700         88  NO-MORE-FARES        VALUE "10".
017800     05  RFCODE                  PIC X(02).
017900         88  CODE-WRITE           VALUE SPACES.
018000     05  JOURNEYS-STATUS         PIC X(02).
018100         88  JOURNEY-FOUND        VALUE "00".
018200         88  NO-MORE-JOURNEYS     VALUE "10".
018300     05  SEATS-STATUS            PIC X(02).
018400         88  SEAT-FOUND           VALUE "00".
018500         88  NO-MORE-SEATS        VALUE "10".
018600     05  FILLER                  PIC X(02).
018700
018800 01  WS-DATE                      PIC 9(08).
018900 01  WS-HORIZON-END               PIC 9(08).
019000
019100 01  MORE-DATA-SW                PIC X(01) VALUE "Y".
019200     88  NO-MORE-DATA             VALUE "N".
019300 01  REQUEST-VALID-SW            PIC X(01) VALUE "Y".
019400     88  REQUEST-IS-VALID         VALUE "Y".
019500
019600 01  COUNTERS-AND-ACCUMULATORS.
019700     05  RECORDS-READ            PIC 9(07) COMP.
019800     05  RECORDS-WRITTEN         PIC 9(07) COMP.
019900     05  WS-CAND-ORDINAL         PIC 9(04) COMP.
020000     05  WS-SEAT-SUB              PIC 9(03) COMP.
020100     05  WS-SEAT-SUB-X REDEFINES WS-SEAT-SUB
020200                                 PIC 9(03) COMP.
020300     05  WS-AVAIL-COUNT          PIC 9(03) COMP.
020400     05  WS-REQ-LOW-ORD          PIC 9(02) COMP.
020500     05  WS-REQ-HIGH-ORD         PIC 9(02) COMP.
020600     05  WS-SIB-LOW-ORD          PIC 9(02) COMP.
020700     05  WS-SIB-HIGH-ORD         PIC 9(02) COMP.
020800     05  WS-SWAP-ORD             PIC 9(02) COMP.
020900     05  WS-FROM-STOP-ID         PIC 9(04) COMP.
021000     05  WS-TO-STOP-ID           PIC 9(04) COMP.
021100     05  FILLER                  PIC X(04).
021200
021300 01  WS-SEAT-UNAVAIL-TABLE.
021400     05  WS-SEAT-UNAVAIL-FLAG OCCURS 40 TIMES
021500                                 PIC X(01).
021600     05  FILLER                  PIC X(04).
021700
021800 01  WS-HOLD-SEAT-KEY.
021900     05  WS-HOLD-JOURNEY-ID       PIC X(04).
022000     05  WS-HOLD-SEAT-NUMBER      PIC X(04).
022100     05  FILLER                  PIC X(04).
022200
022300 COPY STOPTAB.
022400 COPY FARETAB.
022500
022600 01  FARECALC-REQUEST.
022700     05  FCR-FROM-STOP-ID        PIC 9(04).
022800     05  FCR-TO-STOP-ID          PIC 9(04).
022900     05  FCR-PASSENGER-COUNT     PIC 9(04).
023000     05  FCR-FARE-PER-PASSENGER  PIC S9(07)V99 COMP-3.
023100     05  FCR-TOTAL-FARE          PIC S9(09)V99 COMP-3.
023200
023300 01  RETURN-CD                   PIC S9(04) COMP.
023400
023500 COPY ABENDREC.
023600
023700 PROCEDURE DIVISION.
023800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023900     PERFORM 100-MAINLINE THRU 100-EXIT
024000             UNTIL NO-MORE-DATA OR AQR-TRAILER-REC.
024100     PERFORM 900-CLEANUP THRU 900-EXIT.
024200     MOVE ZERO TO RETURN-CODE.
024300     GOBACK.
024400
024500 000-HOUSEKEEPING.
024600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024700     DISPLAY "******** BEGIN JOB AVLSRCH ********".
024800     ACCEPT WS-DATE FROM DATE YYYYMMDD.
024900*  RSV-0147 - BOOKABLE WINDOW IS TODAY THROUGH TODAY + 2 DAYS,
025000*  SAME AS RSVEDIT 000-HOUSEKEEPING - NO SENSE ANSWERING AN
025100*  AVAILABILITY CHECK FOR A DATE THE BOOKING SIDE WOULD REJECT.
025200     COMPUTE WS-HORIZON-END = WS-DATE + 2.
025300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025400
025500     OPEN INPUT AVLREQ, STOPS-FILE, FARES-FILE, JOURNEYS-FILE,
025600                SEATS-FILE.
025700     OPEN OUTPUT AVAILRPT, SYSOUT.
025800
025900     PERFORM 010-LOAD-STOP-TABLE THRU 010-EXIT.
026000     PERFORM 015-LOAD-FARE-TABLE THRU 015-EXIT.
026100     CLOSE STOPS-FILE, FARES-FILE.
026200
026300     PERFORM 900-READ-AVLREQ THRU 900-EXIT.
026400     IF NO-MORE-DATA
026500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
026600         GO TO 1000-ABEND-RTN.
026700 000-EXIT.
026800     EXIT.
026900
027000 010-LOAD-STOP-TABLE.
027100     MOVE "010-LOAD-STOP-TABLE" TO PARA-NAME.
027200     MOVE ZERO TO STOP-TABLE-ROWS.
027300     PERFORM 011-LOAD-ONE-STOP-RTN THRU 011-EXIT
027400         UNTIL NO-MORE-STOPS.
027500 010-EXIT.
027600     EXIT.
027700
027800 011-LOAD-ONE-STOP-RTN.
027900     READ STOPS-FILE INTO STOP-RECORD
028000         AT END
028100         GO TO 011-EXIT
028200     END-READ.
028300     ADD 1 TO STOP-TABLE-ROWS.
028400     MOVE STOP-ID   TO ST-STOP-ID (STOP-TABLE-ROWS).
028500     MOVE STOP-NAME TO ST-STOP-NAME (STOP-TABLE-ROWS).
028600 011-EXIT.
028700     EXIT.
028800
028900 015-LOAD-FARE-TABLE.
029000     MOVE "015-LOAD-FARE-TABLE" TO PARA-NAME.
029100     MOVE ZERO TO FARE-TABLE-ROWS.
029200     PERFORM 016-LOAD-ONE-FARE-RTN THRU 016-EXIT
029300         UNTIL NO-MORE-FARES.
029400 015-EXIT.
029500     EXIT.
029600
029700 016-LOAD-ONE-FARE-RTN.
029800     READ FARES-FILE INTO FARE-RECORD
029900         AT END
030000         GO TO 016-EXIT
030100     END-READ.
030200     ADD 1 TO FARE-TABLE-ROWS.
030300     MOVE FARE-FROM-STOP-ID TO FT-FROM-STOP-ID (FARE-TABLE-ROWS).
030400     MOVE FARE-TO-STOP-ID   TO FT-TO-STOP-ID (FARE-TABLE-ROWS).
030500     MOVE FARE-PRICE        TO FT-FARE-PRICE (FARE-TABLE-ROWS).
030600 016-EXIT.
030700     EXIT.
030800
030900 100-MAINLINE.
031000     MOVE "100-MAINLINE" TO PARA-NAME.
031100     PERFORM 150-VALIDATE-REQUEST-RTN THRU 150-EXIT.
031200     IF REQUEST-IS-VALID
031300         PERFORM 200-SCAN-JOURNEYS-RTN THRU 200-EXIT.
031400     PERFORM 900-READ-AVLREQ THRU 900-EXIT.
031500 100-EXIT.
031600     EXIT.
031700
031800******************************************************************
031900* 150-VALIDATE-REQUEST-RTN - RSV-0147 - A REQUEST FOR A PAST OR    *
032000* OUT-OF-HORIZON TRAVEL DATE, OR A ZERO PASSENGER COUNT, NEVER     *
032100* REACHES A JOURNEY AND NEVER PRODUCES AN AVAILABILITY-RESULT -    *
032200* SEE RSVEDIT 500-CROSS-FILE-EDITS FOR THE SAME WINDOW EDIT ON     *
032300* THE BOOKING-INTAKE SIDE OF THIS PAIR.                            *
032400******************************************************************
032500 150-VALIDATE-REQUEST-RTN.
032600     MOVE "150-VALIDATE-REQUEST-RTN" TO PARA-NAME.
032700     MOVE "Y" TO REQUEST-VALID-SW.
032800
032900     IF AQR-PASSENGER-COUNT = ZERO
033000         MOVE "N" TO REQUEST-VALID-SW
033100         GO TO 150-EXIT.
033200
033300     IF AQR-TRAVEL-DATE < WS-DATE OR
033400        AQR-TRAVEL-DATE > WS-HORIZON-END
033500         MOVE "N" TO REQUEST-VALID-SW.
033600 150-EXIT.
033700     EXIT.
033800
033900******************************************************************
034000* 200-SCAN-JOURNEYS-RTN BROWSES THE ENTIRE JOURNEY MASTER LOOKING *
034100* FOR ROWS MATCHING THE REQUESTED ROUTE AND DATE.  THE FILE IS    *
034200* SMALL ENOUGH IN THIS SHOP THAT A FULL BROWSE PER REQUEST IS     *
034300* CHEAPER THAN BUILDING AN ALTERNATE INDEX.                       *
034400******************************************************************
034500 200-SCAN-JOURNEYS-RTN.
034600     MOVE "200-SCAN-JOURNEYS-RTN" TO PARA-NAME.
034700     MOVE LOW-VALUES TO JOURNEY-ID.
034800     START JOURNEYS-FILE KEY NOT LESS THAN JOURNEY-ID
034900         INVALID KEY
035000             GO TO 200-EXIT
035100     END-START.
035200
035300     PERFORM 210-SCAN-ONE-JOURNEY-RTN THRU 210-EXIT
035400         UNTIL NO-MORE-JOURNEYS.
035500 200-EXIT.
035600     EXIT.
035700
035800 210-SCAN-ONE-JOURNEY-RTN.
035900     READ JOURNEYS-FILE NEXT RECORD
036000         AT END
036100         GO TO 210-EXIT
036200     END-READ.
036300
036400     IF JOURNEY-FROM-STOP = AQR-FROM-STOP AND
036500        JOURNEY-TO-STOP   = AQR-TO-STOP   AND
036600        JOURNEY-DATE      = AQR-TRAVEL-DATE
036700         PERFORM 300-SCORE-CANDIDATE-RTN THRU 300-EXIT.
036800 210-EXIT.
036900     EXIT.
037000
037100******************************************************************
037200* 300-SCORE-CANDIDATE-RTN - RSV-0045 - BUILD THE UNAVAILABLE-SEAT *
037300* TABLE FOR THIS CANDIDATE BY CHECKING ITS OWN SEATS AND THE      *
037400* SEATS OF EVERY OTHER JOURNEY ON THE SAME BUS AND DATE WHOSE     *
037500* ROUTE OVERLAPS THIS ONE.                                        *
037600******************************************************************
037700 300-SCORE-CANDIDATE-RTN.
037800     MOVE "300-SCORE-CANDIDATE-RTN" TO PARA-NAME.
037900     PERFORM 305-CLEAR-UNAVAIL-RTN THRU 305-EXIT
038000         VARYING WS-SEAT-SUB FROM 1 BY 1
038100         UNTIL WS-SEAT-SUB > 40.
038200
038300     PERFORM 320-MARK-JOURNEY-SEATS-RTN THRU 320-EXIT.
038400
038500     MOVE JOURNEY-BUS-ID  TO WS-CAND-ORDINAL.
038600     MOVE JOURNEY-ID      TO WS-HOLD-JOURNEY-ID.
038700     PERFORM 330-OVERLAP-SCAN-RTN THRU 330-EXIT.
038800
038900     MOVE ZERO TO WS-AVAIL-COUNT.
039000     PERFORM 340-COUNT-AVAIL-RTN THRU 340-EXIT
039100         VARYING WS-SEAT-SUB FROM 1 BY 1
039200         UNTIL WS-SEAT-SUB > JOURNEY-TOTAL-SEATS.
039300
039400*  RSV-0150 - A JOURNEY WITH NOTHING LEFT, OR FEWER SEATS LEFT
039500*  THAN THE REQUEST NEEDS, NEVER MAKES IT TO THE REPORT - BUILD
039600*  THE ACTUAL SEAT-NUMBER LIST ONLY WHEN THE COUNT SAYS IT IS
039700*  WORTH THE SECOND SEATS-FILE BROWSE, AND DOUBLE-CHECK THE LIST
039800*  CAME OUT THE SAME SIZE BEFORE WRITING THE RESULT RECORD.
039900     IF WS-AVAIL-COUNT > ZERO AND
040000        WS-AVAIL-COUNT NOT LESS THAN AQR-PASSENGER-COUNT
040100         PERFORM 345-BUILD-SEAT-LIST-RTN THRU 345-EXIT
040200         IF RESULT-SEAT-COUNT NOT LESS THAN AQR-PASSENGER-COUNT
040300             PERFORM 400-WRITE-RESULT-RTN THRU 400-EXIT.
040400 300-EXIT.
040500     EXIT.
040600
040700 305-CLEAR-UNAVAIL-RTN.
040800     MOVE "N" TO WS-SEAT-UNAVAIL-FLAG (WS-SEAT-SUB).
040900 305-EXIT.
041000     EXIT.
041100
041200 320-MARK-JOURNEY-SEATS-RTN.
041300     MOVE JOURNEY-ID TO SEAT-KEY-JOURNEY-ID.
041400     MOVE LOW-VALUES TO SEAT-KEY-SEAT-NUMBER.
041500     START SEATS-FILE KEY NOT LESS THAN SEAT-KEY
041600         INVALID KEY
041700             GO TO 320-EXIT
041800     END-START.
041900
042000     PERFORM 325-MARK-ONE-SEAT-RTN THRU 325-EXIT
042100         UNTIL NO-MORE-SEATS.
042200 320-EXIT.
042300     EXIT.
042400
042500 325-MARK-ONE-SEAT-RTN.
042600     READ SEATS-FILE NEXT RECORD
042700         AT END
042800         GO TO 325-EXIT
042900     END-READ.
043000
043100     IF SEAT-KEY-JOURNEY-ID NOT = JOURNEY-ID
043200         MOVE "10" TO SEATS-STATUS
043300         GO TO 325-EXIT.
043400
043500     IF SEAT-IS-BOOKED
043600         MOVE SEAT-ID TO WS-SEAT-SUB-X
043700         MOVE "Y" TO WS-SEAT-UNAVAIL-FLAG (WS-SEAT-SUB).
043800 325-EXIT.
043900     EXIT.
044000
044100******************************************************************
044200* 330-OVERLAP-SCAN-RTN - BROWSE EVERY OTHER JOURNEY ON THE SAME   *
044300* BUS AND DATE AND, WHERE THE ROUTE OVERLAPS THE CANDIDATE'S,     *
044400* MARK ITS BOOKED SEAT NUMBERS UNAVAILABLE TOO.                    *
044500******************************************************************
044600 330-OVERLAP-SCAN-RTN.
044700     PERFORM 335-XLATE-STOP-IDS THRU 335-EXIT.
044800     MOVE WS-FROM-STOP-ID TO WS-REQ-LOW-ORD.
044900     MOVE WS-TO-STOP-ID   TO WS-REQ-HIGH-ORD.
045000     IF WS-REQ-LOW-ORD > WS-REQ-HIGH-ORD
045100         MOVE WS-FROM-STOP-ID TO WS-REQ-HIGH-ORD
045200         MOVE WS-TO-STOP-ID   TO WS-REQ-LOW-ORD.
045300
045400     MOVE LOW-VALUES TO JOURNEY-ID.
045500     START JOURNEYS-FILE KEY NOT LESS THAN JOURNEY-ID
045600         INVALID KEY
045700             GO TO 330-EXIT
045800     END-START.
045900
046000     PERFORM 336-CHECK-SIBLING-RTN THRU 336-EXIT
046100         UNTIL NO-MORE-JOURNEYS.
046200
046300*  RESTORE THE CANDIDATE'S OWN RECORD - THE SIBLING BROWSE ABOVE
046400*  REPOSITIONED THE CURSOR AND OVERLAID JOURNEY-RECORD.
046500     MOVE WS-HOLD-JOURNEY-ID TO JOURNEY-ID.
046600     READ JOURNEYS-FILE
046700         INVALID KEY
046800             MOVE "CANDIDATE JOURNEY VANISHED MID-SCAN"
046900               TO ABEND-REASON
047000             GO TO 1000-ABEND-RTN
047100     END-READ.
047200 330-EXIT.
047300     EXIT.
047400
047500 335-XLATE-STOP-IDS.
047600     SET STOP-IDX TO 1.
047700     SEARCH STOP-TABLE
047800         AT END
047900             MOVE ZERO TO WS-FROM-STOP-ID
048000         WHEN ST-STOP-NAME (STOP-IDX) = AQR-FROM-STOP
048100             MOVE ST-STOP-ID (STOP-IDX) TO WS-FROM-STOP-ID
048200     END-SEARCH.
048300     SET STOP-IDX TO 1.
048400     SEARCH STOP-TABLE
048500         AT END
048600             MOVE ZERO TO WS-TO-STOP-ID
048700         WHEN ST-STOP-NAME (STOP-IDX) = AQR-TO-STOP
048800             MOVE ST-STOP-ID (STOP-IDX) TO WS-TO-STOP-ID
048900     END-SEARCH.
049000 335-EXIT.
049100     EXIT.
049200
049300 336-CHECK-SIBLING-RTN.
049400     READ JOURNEYS-FILE NEXT RECORD
049500         AT END
049600         GO TO 336-EXIT
049700     END-READ.
049800
049900     IF JOURNEY-ID = WS-HOLD-JOURNEY-ID
050000         GO TO 336-EXIT.
050100     IF JOURNEY-BUS-ID NOT = WS-CAND-ORDINAL OR
050200        JOURNEY-DATE NOT = AQR-TRAVEL-DATE
050300         GO TO 336-EXIT.
050400
050500     PERFORM 338-SIBLING-OVERLAP-TEST THRU 338-EXIT.
050600 336-EXIT.
050700     EXIT.
050800
050900******************************************************************
051000* 338-SIBLING-OVERLAP-TEST - HALF-OPEN INTERVAL OVERLAP TEST ON   *
051100* STOP ORDINALS.  TWO RANGES [LOW,HIGH) OVERLAP WHEN NEITHER ONE  *
051200* ENDS AT OR BEFORE THE OTHER STARTS.                             *
051300******************************************************************
051400 338-SIBLING-OVERLAP-TEST.
051500     SET STOP-IDX TO 1.
051600     SEARCH STOP-TABLE
051700         AT END
051800             MOVE ZERO TO WS-SIB-LOW-ORD
051900         WHEN ST-STOP-NAME (STOP-IDX) = JOURNEY-FROM-STOP
052000             MOVE ST-STOP-ID (STOP-IDX) TO WS-SIB-LOW-ORD
052100     END-SEARCH.
052200     SET STOP-IDX TO 1.
052300     SEARCH STOP-TABLE
052400         AT END
052500             MOVE ZERO TO WS-SIB-HIGH-ORD
052600         WHEN ST-STOP-NAME (STOP-IDX) = JOURNEY-TO-STOP
052700             MOVE ST-STOP-ID (STOP-IDX) TO WS-SIB-HIGH-ORD
052800     END-SEARCH.
052900     IF WS-SIB-LOW-ORD > WS-SIB-HIGH-ORD
053000         MOVE WS-SIB-LOW-ORD TO WS-SWAP-ORD
053100         MOVE WS-SIB-HIGH-ORD TO WS-SIB-LOW-ORD
053200         MOVE WS-SWAP-ORD TO WS-SIB-HIGH-ORD.
053300
053400     IF WS-SIB-HIGH-ORD > WS-REQ-LOW-ORD AND
053500        WS-REQ-HIGH-ORD > WS-SIB-LOW-ORD
053600         PERFORM 320-MARK-JOURNEY-SEATS-RTN THRU 320-EXIT.
053700 338-EXIT.
053800     EXIT.
053900
054000 340-COUNT-AVAIL-RTN.
054100     IF WS-SEAT-UNAVAIL-FLAG (WS-SEAT-SUB) NOT = "Y"
054200         ADD 1 TO WS-AVAIL-COUNT.
054300 340-EXIT.
054400     EXIT.
054500
054600******************************************************************
054700* 345-BUILD-SEAT-LIST-RTN - RSV-0150 - SECOND PASS OVER THIS       *
054800* CANDIDATE'S OWN SEAT ROWS (SAME BROWSE AS 320-MARK-JOURNEY-      *
054900* SEATS-RTN) TO CARRY THE ACTUAL SEAT NUMBERS THAT ARE STILL      *
055000* UNFLAGGED INTO THE RESULT RECORD - THE COUNT ALONE IS NOT       *
055100* ENOUGH FOR RPTPRINT TO PRINT WHICH SEATS A CUSTOMER CAN BOOK.    *
055200******************************************************************
055300 345-BUILD-SEAT-LIST-RTN.
055400     MOVE "345-BUILD-SEAT-LIST-RTN" TO PARA-NAME.
055500     MOVE ZERO TO RESULT-SEAT-COUNT.
055600     MOVE WS-HOLD-JOURNEY-ID TO SEAT-KEY-JOURNEY-ID.
055700     MOVE LOW-VALUES TO SEAT-KEY-SEAT-NUMBER.
055800     START SEATS-FILE KEY NOT LESS THAN SEAT-KEY
055900         INVALID KEY
056000             GO TO 345-EXIT
056100     END-START.
056200
056300     PERFORM 346-LIST-ONE-SEAT-RTN THRU 346-EXIT
056400         UNTIL NO-MORE-SEATS.
056500 345-EXIT.
056600     EXIT.
056700
056800 346-LIST-ONE-SEAT-RTN.
056900     READ SEATS-FILE NEXT RECORD
057000         AT END
057100         GO TO 346-EXIT
057200     END-READ.
057300
057400     IF SEAT-KEY-JOURNEY-ID NOT = WS-HOLD-JOURNEY-ID
057500         MOVE "10" TO SEATS-STATUS
057600         GO TO 346-EXIT.
057700
057800     MOVE SEAT-ID TO WS-SEAT-SUB-X.
057900     IF WS-SEAT-UNAVAIL-FLAG (WS-SEAT-SUB) NOT = "Y" AND
058000        RESULT-SEAT-COUNT < 40
058100         ADD 1 TO RESULT-SEAT-COUNT
058200         MOVE SEAT-KEY-SEAT-NUMBER
058300                  TO RESULT-SEAT-NUMBERS (RESULT-SEAT-COUNT).
058400 346-EXIT.
058500     EXIT.
058600
058700 400-WRITE-RESULT-RTN.
058800     MOVE "400-WRITE-RESULT-RTN" TO PARA-NAME.
058900     MOVE JOURNEY-ID           TO RESULT-JOURNEY-ID.
059000     MOVE JOURNEY-BUS-ID       TO RESULT-BUS-ID.
059100     MOVE JOURNEY-NUMBER       TO RESULT-JOURNEY-NUMBER.
059200     MOVE JOURNEY-FROM-STOP    TO RESULT-ORIGIN.
059300     MOVE JOURNEY-TO-STOP      TO RESULT-DESTINATION.
059400     MOVE JOURNEY-DEPART-DATE  TO RESULT-DEPART-DATE.
059500     MOVE JOURNEY-DEPART-HHMM  TO RESULT-DEPART-HHMM.
059600     MOVE JOURNEY-ARRIVE-DATE  TO RESULT-ARRIVE-DATE.
059700     MOVE JOURNEY-ARRIVE-HHMM  TO RESULT-ARRIVE-HHMM.
059800     MOVE JOURNEY-DIRECTION    TO RESULT-DIRECTION.
059900     MOVE JOURNEY-TOTAL-SEATS  TO RESULT-TOTAL-SEATS.
060000     MOVE WS-AVAIL-COUNT       TO RESULT-AVAILABLE-COUNT.
060100     MOVE SPACES               TO RESULT-HOLD-EXPIRY-DATE.
060200
060300     MOVE WS-FROM-STOP-ID      TO FCR-FROM-STOP-ID.
060400     MOVE WS-TO-STOP-ID        TO FCR-TO-STOP-ID.
060500     MOVE AQR-PASSENGER-COUNT  TO FCR-PASSENGER-COUNT.
060600     CALL "FARECALC" USING FARE-TABLE-AREA, STOP-TABLE-AREA,
060700                            FARECALC-REQUEST, RETURN-CD.
060800     MOVE FCR-FARE-PER-PASSENGER TO RESULT-FARE-PER-PASSENGER.
060900     MOVE FCR-TOTAL-FARE          TO RESULT-TOTAL-FARE.
061000
061100     WRITE AVAILABILITY-RESULT.
061200     ADD 1 TO RECORDS-WRITTEN.
061300 400-EXIT.
061400     EXIT.
061500
061600 850-CLOSE-FILES.
061700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
061800     CLOSE AVLREQ, AVAILRPT, JOURNEYS-FILE, SEATS-FILE, SYSOUT.
061900 850-EXIT.
062000     EXIT.
062100
062200 900-READ-AVLREQ.
062300     MOVE "900-READ-AVLREQ" TO PARA-NAME.
062400     READ AVLREQ INTO AVL-REQUEST-REC
062500         AT END
062600         MOVE "N" TO MORE-DATA-SW
062700         GO TO 900-EXIT
062800     END-READ.
062900     ADD 1 TO RECORDS-READ.
063000 900-EXIT.
063100     EXIT.
063200
063300 900-CLEANUP.
063400     MOVE "900-CLEANUP" TO PARA-NAME.
063500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063600     DISPLAY "** REQUESTS READ **".
063700     DISPLAY RECORDS-READ.
063800     DISPLAY "** RESULTS WRITTEN **".
063900     DISPLAY RECORDS-WRITTEN.
064000     DISPLAY "******** NORMAL END OF JOB AVLSRCH ********".
064100 900-EXIT.
064200     EXIT.
064300
064400 1000-ABEND-RTN.
064500     WRITE SYSOUT-REC FROM ABEND-REC.
064600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064700     DISPLAY "*** ABNORMAL END OF JOB-AVLSRCH ***" UPON CONSOLE.
064800     DIVIDE ZERO-VAL INTO ONE-VAL.
