000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSVPOST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POSTS EDITED RESERVATION REQUESTS TO THE
001300*          JOURNEY AND SEAT MASTERS AND WRITES THE BOOKING FILE.
001400*
001500*          FOR EACH GOOD REQUEST FROM RSVEDIT, THE PROGRAM EITHER
001600*          BOOKS THE NAMED SEAT OR CALLS SEATASGN TO PICK ONE,
001700*          MARKS THE SEAT ROW BOOKED, DECREMENTS THE JOURNEY'S
001800*          AVAILABLE-SEAT COUNT, PRICES THE FARE VIA FARECALC AND
001900*          STAMPS THE BOOKING WITH A NUMBER FROM BOOKNBR.
002000*
002100******************************************************************
002200
002300         INPUT FILE              -   RSVVALID.DAT
002400
002500         REFERENCE FILE          -   STOPS.DAT
002600
002700         REFERENCE FILE          -   FARES.DAT
002800
002900         VSAM MASTER FILE        -   JOURNEYS.DAT
003000
003100         VSAM MASTER FILE        -   SEATS.DAT
003200
003300         OUTPUT FILE PRODUCED    -   BOOKINGS-OUT.DAT
003400
003500         DUMP FILE               -   SYSOUT
003600
003700******************************************************************
003800*                     C H A N G E   L O G                       *
003900* DATE     PGMR  TICKET    DESCRIPTION                          *
004000* -------- ----  --------  ---------------------------------    *
004100* 010108   JS    RSV-0005  ORIGINAL PROGRAM.                     *RSV-0005
004200* 071109   JS    RSV-0058  NAMED SEATS NO LONGER FORCE A SINGLE- *RSV-0058
004300*                          ROW SEARCH - SEATASGN NOW HANDLES     *RSV-0058
004400*                          BOTH NAMED AND AUTO-ASSIGN REQUESTS.  *RSV-0058
004500* 990204   JHS   RSV-Y2K1  Y2K READINESS REVIEW - ACCEPT FROM     RSV-Y2K1
004600*                          DATE CHANGED TO YYYYMMDD FORM.         RSV-Y2K1
004700* 091822   BTK   RSV-0091  FARE IS NOW PRICED PER BOOKING, NOT    RSV-0091
004800*                          PER SEAT - A 1-PASSENGER REQUEST GOT   RSV-0091
004900*                          DOUBLE-BILLED WHEN 2 SEATS WERE NAMED. RSV-0091
005000* 042916   RGP   RSV-0148  315-LOAD-ONE-SEAT-RTN WAS BUILDING A   RSV-0148
005100*                          "S"+SUBSCRIPT SEAT KEY THAT NEVER      RSV-0148
005200*                          MATCHED A SEATS-FILE RECORD, SO        RSV-0148
005300*                          SAT-ROW-COUNT CAME BACK ZERO AND       RSV-0148
005400*                          SEATASGN ALWAYS FAILED - AUTO-ASSIGN   RSV-0148
005500*                          WAS UNREACHABLE.  310/315 NOW BROWSE   RSV-0148
005600*                          THE JOURNEY'S SEAT ROWS OFF THE        RSV-0148
005700*                          SEATS-FILE KEY THE WAY AVLHOLD DOES -  RSV-0148
005800*                          SEATS-FILE ACCESS MODE CHANGED TO      RSV-0148
005900*                          DYNAMIC TO ALLOW THE START/READ NEXT   RSV-0148
006000*                          BROWSE ALONGSIDE THE EXISTING RANDOM   RSV-0148
006100*                          READ/REWRITE BY KEY.                  RSV-0148
006200* 050916   MM    RSV-0149  450-UPDATE-JOURNEY COULD ABEND AFTER   RSV-0149
006300*                          THE SEAT WAS ALREADY BOOKED, LEAVING   RSV-0149
006400*                          THE SEAT PERMANENTLY UNAVAILABLE WITH  RSV-0149
006500*                          NO BOOKING RECORD TO SHOW FOR IT.      RSV-0149
006600*                          ADDED 460-RELEASE-SEAT-RTN TO HAND     RSV-0149
006700*                          THE SEAT BACK BEFORE THE ABEND.        RSV-0149
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS NEXT-PAGE.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT RSVVALID
008200     ASSIGN TO UT-S-RSVVALID
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT STOPS-FILE
008700     ASSIGN TO UT-S-STOPS
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS STCODE.
009000
009100     SELECT FARES-FILE
009200     ASSIGN TO UT-S-FARES
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS FACODE.
009500
009600     SELECT BOOKINGS-OUT
009700     ASSIGN TO UT-S-BOOKOUT
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS BFCODE.
010000
010100     SELECT JOURNEYS-FILE
010200            ASSIGN       TO JOURNEYS
010300            ORGANIZATION IS INDEXED
010400            ACCESS MODE  IS RANDOM
010500            RECORD KEY   IS JOURNEY-ID
010600            FILE STATUS  IS JOURNEYS-STATUS.
010700
010800     SELECT SEATS-FILE
010900            ASSIGN       TO SEATS
011000            ORGANIZATION IS INDEXED
011100            ACCESS MODE  IS DYNAMIC
011200            RECORD KEY   IS SEAT-KEY
011300            FILE STATUS  IS SEATS-STATUS.
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700 FD  SYSOUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 120 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS SYSOUT-REC.
012300 01  SYSOUT-REC                  PIC X(120).
012400
012500 FD  RSVVALID
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 180 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS RESV-REQUEST-REC.
013100 01  RESV-REQUEST-REC.
013200     05  RQR-RECORD-TYPE          PIC X(01).
013300         88  RQR-DETAIL-REC       VALUE "D".
013400         88  RQR-TRAILER-REC      VALUE "T".
013500     05  RQR-JOURNEY-ID           PIC X(04).
013600     05  RQR-FROM-STOP            PIC X(01).
013700     05  RQR-TO-STOP              PIC X(01).
013800     05  RQR-PASSENGER-NAME       PIC X(50).
013900     05  RQR-PASSENGER-PHONE      PIC X(20).
014000     05  RQR-PASSENGER-EMAIL      PIC X(50).
014100     05  RQR-SEAT-NUMBER          PIC X(04).
014200     05  RQR-TRAILER-COUNT        PIC 9(07).
014300     05  FILLER                   PIC X(42).
014400
014500****** THE TWO REFERENCE FILES BELOW ARE LOADED INTO THE SAME
014600****** IN-MEMORY TABLES FARECALC EXPECTS - SEE 000-HOUSEKEEPING.
014700 FD  STOPS-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 60 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS FD-STOP-REC.
015300 01  FD-STOP-REC                 PIC X(60).
015400
015500 FD  FARES-FILE
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 60 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS FD-FARE-REC.
016100 01  FD-FARE-REC                 PIC X(60).
016200
016300****** ONE BOOKING RECORD IS WRITTEN FOR EVERY REQUEST POSTED.
016400****** RPTPRINT READS THIS FILE FOR THE BOOKING CONFIRMATION
016500****** REPORT.
016600 FD  BOOKINGS-OUT
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 200 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS BOOKING-RECORD.
017200 COPY BOOKREC.
017300
017400 FD  JOURNEYS-FILE
017500     RECORD CONTAINS 100 CHARACTERS
017600     DATA RECORD IS JOURNEY-RECORD.
017700 COPY JOURNREC.
017800
017900 FD  SEATS-FILE
018000     RECORD CONTAINS 120 CHARACTERS
018100     DATA RECORD IS SEAT-RECORD.
018200 COPY SEATREC.
018300
018400 WORKING-STORAGE SECTION.
018500 01  FILE-STATUS-CODES.
018600     05  OFCODE                  PIC X(02).
018700         88  CODE-READ            VALUE SPACES.
018800     05  STCODE                  PIC X(02).
018900         88  NO-MORE-STOPS        VALUE "10".
019000     05  FACODE                  PIC X(02).
019100         88  NO-MORE-FARES        VALUE "10".
019200     05  BFCODE                  PIC X(02).
019300         88  CODE-WRITE           VALUE SPACES.
019400     05  JOURNEYS-STATUS         PIC X(02).
019500         88  JOURNEY-FOUND        VALUE "00".
019600     05  SEATS-STATUS            PIC X(02).
019700         88  SEAT-FOUND           VALUE "00".
019800         88  NO-MORE-SEATS        VALUE "10".
019900
020000 01  WS-DATE                      PIC 9(08).
020100 01  WS-DATE-X REDEFINES WS-DATE  PIC X(08).
020200 01  WS-TIME                      PIC 9(06).
020300
020400 01  MORE-DATA-SW                PIC X(01) VALUE "Y".
020500     88  NO-MORE-DATA             VALUE "N".
020600
020700 01  COUNTERS-AND-ACCUMULATORS.
020800     05  RECORDS-READ            PIC 9(07) COMP.
020900     05  RECORDS-WRITTEN         PIC 9(07) COMP.
021000     05  WS-NEXT-BOOKING-ID      PIC 9(06) COMP.
021100     05  WS-ROW-COUNT            PIC 9(03) COMP.
021200     05  WS-FROM-STOP-ID         PIC 9(04) COMP.
021300     05  WS-TO-STOP-ID           PIC 9(04) COMP.
021400
021500 COPY STOPTAB.
021600 COPY FARETAB.
021700
021800****** LINKAGE AREAS FOR THE THREE SHARED SUBPROGRAMS - KEPT
021900****** IDENTICAL TO EACH SUBPROGRAM'S OWN LINKAGE SECTION.
022000 01  SEATASGN-ROW-TABLE.
022100     05  SAT-ROW-COUNT            PIC 9(03) COMP.
022200     05  SAT-SEAT-ROW OCCURS 40 TIMES INDEXED BY SAT-IDX.
022300         10  SAT-SEAT-NUMBER       PIC X(04).
022400         10  SAT-ROW-NUMBER        PIC 9(03).
022500         10  SAT-BOOKED-FLAG       PIC X(01).
022600             88  SAT-SEAT-BOOKED   VALUE "Y".
022700
022800 01  SEATASGN-REQUEST.
022900     05  SGR-SEAT-COUNT-WANTED    PIC 9(03).
023000     05  SGR-SEATS-RETURNED       PIC 9(03).
023100     05  SGR-RESULT-SEAT OCCURS 40 TIMES
023200                                 PIC X(04).
023300
023400 01  BOOKNBR-REQUEST.
023500     05  BNR-BOOKING-ID           PIC 9(06).
023600     05  BNR-BOOKING-NUMBER       PIC X(20).
023700
023800 01  FARECALC-REQUEST.
023900     05  FCR-FROM-STOP-ID        PIC 9(04).
024000     05  FCR-TO-STOP-ID          PIC 9(04).
024100     05  FCR-PASSENGER-COUNT     PIC 9(04).
024200     05  FCR-FARE-PER-PASSENGER  PIC S9(07)V99 COMP-3.
024300     05  FCR-TOTAL-FARE          PIC S9(09)V99 COMP-3.
024400
024500 01  RETURN-CD                   PIC S9(04) COMP.
024600
024700 COPY ABENDREC.
024800
024900 PROCEDURE DIVISION.
025000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025100     PERFORM 100-MAINLINE THRU 100-EXIT
025200             UNTIL NO-MORE-DATA OR RQR-TRAILER-REC.
025300     PERFORM 900-CLEANUP THRU 900-EXIT.
025400     MOVE ZERO TO RETURN-CODE.
025500     GOBACK.
025600
025700 000-HOUSEKEEPING.
025800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025900     DISPLAY "******** BEGIN JOB RSVPOST ********".
026000     ACCEPT WS-DATE FROM DATE YYYYMMDD.
026100     ACCEPT WS-TIME FROM TIME.
026200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026300     MOVE 1 TO WS-NEXT-BOOKING-ID.
026400
026500     OPEN INPUT RSVVALID, STOPS-FILE, FARES-FILE.
026600     OPEN OUTPUT BOOKINGS-OUT, SYSOUT.
026700     OPEN I-O JOURNEYS-FILE, SEATS-FILE.
026800
026900     PERFORM 010-LOAD-STOP-TABLE THRU 010-EXIT.
027000     PERFORM 015-LOAD-FARE-TABLE THRU 015-EXIT.
027100     CLOSE STOPS-FILE, FARES-FILE.
027200
027300     PERFORM 900-READ-RSVVALID THRU 900-EXIT.
027400     IF NO-MORE-DATA
027500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
027600         GO TO 1000-ABEND-RTN.
027700 000-EXIT.
027800     EXIT.
027900
028000 010-LOAD-STOP-TABLE.
028100     MOVE "010-LOAD-STOP-TABLE" TO PARA-NAME.
028200     MOVE ZERO TO STOP-TABLE-ROWS.
028300     PERFORM 011-LOAD-ONE-STOP-RTN THRU 011-EXIT
028400         UNTIL NO-MORE-STOPS.
028500 010-EXIT.
028600     EXIT.
028700
028800 011-LOAD-ONE-STOP-RTN.
028900     READ STOPS-FILE INTO STOP-RECORD
029000         AT END
029100         GO TO 011-EXIT
029200     END-READ.
029300     ADD 1 TO STOP-TABLE-ROWS.
029400     MOVE STOP-ID   TO ST-STOP-ID (STOP-TABLE-ROWS).
029500     MOVE STOP-NAME TO ST-STOP-NAME (STOP-TABLE-ROWS).
029600 011-EXIT.
029700     EXIT.
029800
029900 015-LOAD-FARE-TABLE.
030000     MOVE "015-LOAD-FARE-TABLE" TO PARA-NAME.
030100     MOVE ZERO TO FARE-TABLE-ROWS.
030200     PERFORM 016-LOAD-ONE-FARE-RTN THRU 016-EXIT
030300         UNTIL NO-MORE-FARES.
030400 015-EXIT.
030500     EXIT.
030600
030700 016-LOAD-ONE-FARE-RTN.
030800     READ FARES-FILE INTO FARE-RECORD
030900         AT END
031000         GO TO 016-EXIT
031100     END-READ.
031200     ADD 1 TO FARE-TABLE-ROWS.
031300     MOVE FARE-FROM-STOP-ID TO FT-FROM-STOP-ID (FARE-TABLE-ROWS).
031400     MOVE FARE-TO-STOP-ID   TO FT-TO-STOP-ID (FARE-TABLE-ROWS).
031500     MOVE FARE-PRICE        TO FT-FARE-PRICE (FARE-TABLE-ROWS).
031600 016-EXIT.
031700     EXIT.
031800
031900 100-MAINLINE.
032000     MOVE "100-MAINLINE" TO PARA-NAME.
032100     PERFORM 200-READ-JOURNEY THRU 200-EXIT.
032200     PERFORM 300-BOOK-SEATS THRU 300-EXIT.
032300     PERFORM 400-PRICE-AND-WRITE THRU 400-EXIT.
032400     PERFORM 450-UPDATE-JOURNEY THRU 450-EXIT.
032500     PERFORM 900-READ-RSVVALID THRU 900-EXIT.
032600 100-EXIT.
032700     EXIT.
032800
032900 200-READ-JOURNEY.
033000     MOVE "200-READ-JOURNEY" TO PARA-NAME.
033100     MOVE RQR-JOURNEY-ID TO JOURNEY-ID.
033200     READ JOURNEYS-FILE.
033300     IF NOT JOURNEY-FOUND
033400         MOVE "** JOURNEY-ID NOT ON FILE AT POST TIME" TO
033500                               ABEND-REASON
033600         GO TO 1000-ABEND-RTN.
033700 200-EXIT.
033800     EXIT.
033900
034000******************************************************************
034100* 300-BOOK-SEATS - RSV-0058 - IF THE REQUEST NAMED A SEAT,        *
034200* BOOK IT DIRECTLY; OTHERWISE BUILD THE ROW TABLE FROM THE SEATS  *
034300* FILE AND CALL SEATASGN FOR A SINGLE SEAT (GROUP REQUESTS ARE     *
034400* NOT YET SUPPORTED ON INTAKE - ONE PASSENGER PER REQUEST REC).    *
034500******************************************************************
034600 300-BOOK-SEATS.
034700     MOVE "300-BOOK-SEATS" TO PARA-NAME.
034800     IF RQR-SEAT-NUMBER = SPACES
034900         PERFORM 320-AUTO-ASSIGN-RTN THRU 320-EXIT
035000     ELSE
035100         PERFORM 330-BOOK-NAMED-SEAT-RTN THRU 330-EXIT.
035200 300-EXIT.
035300     EXIT.
035400
035500*  RSV-0148 - THIS USED TO BUILD A "S"+SUBSCRIPT SEAT KEY THAT
035600*  NEVER MATCHED A REAL SEATS-FILE RECORD (SEE SEATREC/JNYINIT
035700*  FOR HOW SEAT-KEY-SEAT-NUMBER IS REALLY BUILT) - EVERY READ
035800*  CAME BACK NOT-FOUND, SO SAT-ROW-COUNT WAS ALWAYS ZERO AND
035900*  SEATASGN ALWAYS BLEW BACK A RETURN-CD 8.  NOW BROWSES THE
036000*  JOURNEY'S SEAT ROWS THE SAME WAY AVLHOLD DOES.
036100 310-LOAD-SEAT-ROW-TABLE.
036200     MOVE "310-LOAD-SEAT-ROW-TABLE" TO PARA-NAME.
036300     MOVE ZERO TO WS-ROW-COUNT.
036400     MOVE RQR-JOURNEY-ID TO SEAT-KEY-JOURNEY-ID.
036500     MOVE LOW-VALUES TO SEAT-KEY-SEAT-NUMBER.
036600     START SEATS-FILE KEY NOT LESS THAN SEAT-KEY
036700         INVALID KEY
036800             GO TO 310-EXIT
036900     END-START.
037000
037100     PERFORM 315-LOAD-ONE-SEAT-RTN THRU 315-EXIT
037200         UNTIL NO-MORE-SEATS.
037300     MOVE WS-ROW-COUNT TO SAT-ROW-COUNT.
037400 310-EXIT.
037500     EXIT.
037600
037700 315-LOAD-ONE-SEAT-RTN.
037800     READ SEATS-FILE NEXT RECORD
037900         AT END
038000         GO TO 315-EXIT
038100     END-READ.
038200
038300     IF SEAT-KEY-JOURNEY-ID NOT = RQR-JOURNEY-ID
038400         MOVE "10" TO SEATS-STATUS
038500         GO TO 315-EXIT.
038600
038700     ADD 1 TO WS-ROW-COUNT
038800     MOVE SEAT-KEY-SEAT-NUMBER TO SAT-SEAT-NUMBER (WS-ROW-COUNT)
038900     MOVE SEAT-ROW-NUMBER      TO SAT-ROW-NUMBER (WS-ROW-COUNT)
039000     MOVE SEAT-BOOKED-FLAG     TO SAT-BOOKED-FLAG (WS-ROW-COUNT).
039100 315-EXIT.
039200     EXIT.
039300
039400 320-AUTO-ASSIGN-RTN.
039500     MOVE "320-AUTO-ASSIGN-RTN" TO PARA-NAME.
039600     PERFORM 310-LOAD-SEAT-ROW-TABLE THRU 310-EXIT.
039700     MOVE 1 TO SGR-SEAT-COUNT-WANTED.
039800     CALL "SEATASGN" USING SEATASGN-ROW-TABLE, SEATASGN-REQUEST,
039900                            RETURN-CD.
040000     IF RETURN-CD NOT EQUAL TO ZERO
040100         MOVE "** SEATASGN COULD NOT ASSIGN A SEAT" TO
040200                               ABEND-REASON
040300         MOVE RETURN-CD TO ACTUAL-VAL
040400         GO TO 1000-ABEND-RTN.
040500     MOVE SGR-RESULT-SEAT (1) TO RQR-SEAT-NUMBER.
040600     PERFORM 330-BOOK-NAMED-SEAT-RTN THRU 330-EXIT.
040700 320-EXIT.
040800     EXIT.
040900
041000 330-BOOK-NAMED-SEAT-RTN.
041100     MOVE "330-BOOK-NAMED-SEAT-RTN" TO PARA-NAME.
041200     MOVE RQR-JOURNEY-ID TO SEAT-KEY-JOURNEY-ID.
041300     MOVE RQR-SEAT-NUMBER TO SEAT-KEY-SEAT-NUMBER.
041400     READ SEATS-FILE.
041500     IF NOT SEAT-FOUND
041600         MOVE "** SEAT-KEY NOT ON FILE AT POST TIME" TO
041700                               ABEND-REASON
041800         GO TO 1000-ABEND-RTN.
041900
042000     MOVE "Y"                    TO SEAT-BOOKED-FLAG.
042100     MOVE RQR-PASSENGER-NAME     TO SEAT-PASSENGER-NAME.
042200     MOVE RQR-PASSENGER-PHONE    TO SEAT-PASSENGER-PHONE.
042300     MOVE WS-DATE                TO SEAT-BOOKED-DATE.
042400     MOVE WS-TIME                TO SEAT-BOOKED-TIME.
042500
042600     REWRITE SEAT-RECORD
042700         INVALID KEY
042800             MOVE "** PROBLEM REWRITING SEATS-FILE" TO
042900                                   ABEND-REASON
043000             MOVE SEATS-STATUS TO EXPECTED-VAL
043100             GO TO 1000-ABEND-RTN
043200     END-REWRITE.
043300 330-EXIT.
043400     EXIT.
043500
043600******************************************************************
043700* 400-PRICE-AND-WRITE - THE JOURNEY'S FROM/TO STOP LETTERS ARE    *
043800* TRANSLATED TO NUMERIC STOP IDS AGAINST THE STOP-TABLE BEFORE     *
043900* CALLING FARECALC - FARECALC ONLY KNOWS STOP IDS.                 *
044000******************************************************************
044100 400-PRICE-AND-WRITE.
044200     MOVE "400-PRICE-AND-WRITE" TO PARA-NAME.
044300
044400     MOVE WS-NEXT-BOOKING-ID   TO BOOKING-ID.
044500     MOVE JOURNEY-ID-NUM       TO BOOKING-JOURNEY-ID.
044600     MOVE RQR-PASSENGER-NAME   TO BOOKING-PASSENGER-NAME.
044700     MOVE RQR-PASSENGER-PHONE  TO BOOKING-PASSENGER-PHONE.
044800     MOVE RQR-PASSENGER-EMAIL  TO BOOKING-PASSENGER-EMAIL.
044900     MOVE RQR-FROM-STOP        TO BOOKING-FROM-STOP.
045000     MOVE RQR-TO-STOP          TO BOOKING-TO-STOP.
045100     MOVE JOURNEY-DEPART-DATE  TO BOOKING-TRAVEL-DATE.
045200     MOVE JOURNEY-DEPART-HHMM  TO BOOKING-TRAVEL-TIME.
045300     MOVE RQR-SEAT-NUMBER      TO BOOKING-SEAT-NUMBER.
045400     MOVE WS-DATE              TO BOOKING-CREATED-DATE.
045500     MOVE WS-TIME              TO BOOKING-CREATED-TIME.
045600     SET BOOKING-CONFIRMED     TO TRUE.
045700
045800     MOVE BOOKING-ID            TO BNR-BOOKING-ID.
045900     CALL "BOOKNBR" USING BOOKNBR-REQUEST, RETURN-CD.
046000     MOVE BNR-BOOKING-NUMBER    TO BOOKING-NUMBER.
046100
046200     PERFORM 420-XLATE-STOP-IDS THRU 420-EXIT.
046300     MOVE WS-FROM-STOP-ID      TO FCR-FROM-STOP-ID.
046400     MOVE WS-TO-STOP-ID        TO FCR-TO-STOP-ID.
046500     MOVE 1                    TO FCR-PASSENGER-COUNT.
046600     CALL "FARECALC" USING FARE-TABLE-AREA, STOP-TABLE-AREA,
046700                            FARECALC-REQUEST, RETURN-CD.
046800     MOVE FCR-TOTAL-FARE       TO BOOKING-FARE.
046900
047000     WRITE BOOKING-RECORD.
047100     ADD 1 TO RECORDS-WRITTEN.
047200     ADD 1 TO WS-NEXT-BOOKING-ID.
047300 400-EXIT.
047400     EXIT.
047500
047600 420-XLATE-STOP-IDS.
047700     MOVE "420-XLATE-STOP-IDS" TO PARA-NAME.
047800     SET STOP-IDX TO 1.
047900     SEARCH STOP-TABLE
048000         AT END
048100             MOVE ZERO TO WS-FROM-STOP-ID
048200         WHEN ST-STOP-NAME (STOP-IDX) = JOURNEY-FROM-STOP
048300             MOVE ST-STOP-ID (STOP-IDX) TO WS-FROM-STOP-ID
048400     END-SEARCH.
048500
048600     SET STOP-IDX TO 1.
048700     SEARCH STOP-TABLE
048800         AT END
048900             MOVE ZERO TO WS-TO-STOP-ID
049000         WHEN ST-STOP-NAME (STOP-IDX) = JOURNEY-TO-STOP
049100             MOVE ST-STOP-ID (STOP-IDX) TO WS-TO-STOP-ID
049200     END-SEARCH.
049300 420-EXIT.
049400     EXIT.
049500
049600 450-UPDATE-JOURNEY.
049700     MOVE "450-UPDATE-JOURNEY" TO PARA-NAME.
049800     SUBTRACT 1 FROM JOURNEY-AVAILABLE-SEATS.
049900     REWRITE JOURNEY-RECORD
050000         INVALID KEY
050100             PERFORM 460-RELEASE-SEAT-RTN THRU 460-EXIT
050200             MOVE "** PROBLEM REWRITING JOURNEYS-FILE" TO
050300                                   ABEND-REASON
050400             MOVE JOURNEYS-STATUS TO EXPECTED-VAL
050500             GO TO 1000-ABEND-RTN
050600     END-REWRITE.
050700 450-EXIT.
050800     EXIT.
050900
051000******************************************************************
051100* 460-RELEASE-SEAT-RTN - RSV-0149 - THE SEAT WAS ALREADY MARKED   *
051200* BOOKED BY 330-BOOK-NAMED-SEAT-RTN BEFORE WE GOT HERE.  IF THE   *
051300* JOURNEY-RECORD REWRITE THAT FOLLOWS THE SEAT BOOKING THEN       *
051400* FAILS, THE RESERVATION NEVER MAKES IT TO BOOKINGS-OUT, SO THE   *
051500* SEAT MUST BE HANDED BACK BEFORE WE ABEND OR IT IS LOST FOREVER. *
051600******************************************************************
051700 460-RELEASE-SEAT-RTN.
051800     MOVE "460-RELEASE-SEAT-RTN" TO PARA-NAME.
051900     MOVE RQR-JOURNEY-ID TO SEAT-KEY-JOURNEY-ID.
052000     MOVE RQR-SEAT-NUMBER TO SEAT-KEY-SEAT-NUMBER.
052100     READ SEATS-FILE.
052200     IF SEAT-FOUND AND SEAT-IS-BOOKED
052300         MOVE "N" TO SEAT-BOOKED-FLAG
052400         MOVE SPACES TO SEAT-PASSENGER-NAME
052500         MOVE SPACES TO SEAT-PASSENGER-PHONE
052600         MOVE ZERO TO SEAT-BOOKED-DATE
052700         MOVE ZERO TO SEAT-BOOKED-TIME
052800         REWRITE SEAT-RECORD
052900             INVALID KEY
053000                 MOVE "** PROBLEM RELEASING SEATS-FILE" TO
053100                                       ABEND-REASON
053200                 MOVE SEATS-STATUS TO EXPECTED-VAL
053300                 GO TO 1000-ABEND-RTN
053400         END-REWRITE.
053500 460-EXIT.
053600     EXIT.
053700
053800 850-CLOSE-FILES.
053900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054000     CLOSE RSVVALID, BOOKINGS-OUT, JOURNEYS-FILE, SEATS-FILE,
054100           SYSOUT.
054200 850-EXIT.
054300     EXIT.
054400
054500 900-READ-RSVVALID.
054600     MOVE "900-READ-RSVVALID" TO PARA-NAME.
054700     READ RSVVALID INTO RESV-REQUEST-REC
054800         AT END
054900         MOVE "N" TO MORE-DATA-SW
055000         GO TO 900-EXIT
055100     END-READ.
055200     ADD 1 TO RECORDS-READ.
055300 900-EXIT.
055400     EXIT.
055500
055600 900-CLEANUP.
055700     MOVE "900-CLEANUP" TO PARA-NAME.
055800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055900     DISPLAY "** RECORDS READ **".
056000     DISPLAY RECORDS-READ.
056100     DISPLAY "** BOOKINGS WRITTEN **".
056200     DISPLAY RECORDS-WRITTEN.
056300     DISPLAY "******** NORMAL END OF JOB RSVPOST ********".
056400 900-EXIT.
056500     EXIT.
056600
056700 1000-ABEND-RTN.
056800     WRITE SYSOUT-REC FROM ABEND-REC.
056900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057000     DISPLAY "*** ABNORMAL END OF JOB-RSVPOST ***" UPON CONSOLE.
057100     DIVIDE ZERO-VAL INTO ONE-VAL.
