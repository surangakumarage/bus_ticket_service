000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSVEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY RESERVATION REQUEST FILE
001300*          PRODUCED BY THE TICKETING FRONT END.
001400*
001500*          IT CONTAINS A SINGLE RECORD FOR EVERY PASSENGER WHO
001600*          ASKED TO BE BOOKED ON A JOURNEY TODAY.
001700*
001800*          THE PROGRAM EDITS EACH RECORD AGAINST THE STOP-CODE,
001900*          SEAT-COUNT AND BOOKING-WINDOW RULES, BALANCES FINAL
002000*          RECORDS-READ VERSUS A TRAILER REC, AND WRITES A "GOOD"
002100*          REQUEST FILE FOR RSVPOST TO ACT ON.
002200*
002300******************************************************************
002400
002500         INPUT FILE              -   BOOKINGS-IN.DAT
002600
002700         VSAM MASTER FILE        -   JOURNEYS.DAT
002800
002900         INPUT ERROR FILE        -   RSVERR.DAT
003000
003100         OUTPUT FILE PRODUCED    -   RSVVALID.DAT
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600*                     C H A N G E   L O G                       *
003700* DATE     PGMR  TICKET    DESCRIPTION                          *
003800* -------- ----  --------  ---------------------------------    *
003900* 012388   JS    RSV-0004  ORIGINAL PROGRAM.                     *RSV-0004
004000* 021292   TGD   RSV-0019  BALANCING LOGIC FOR TRAILER REC.      *RSV-0019
004100* 061507   RGP   RSV-0046  ADDED CROSS-FILE EDIT AGAINST          RSV-0046
004200*                          JOURNEYS-FILE FOR THE BOOKING-WINDOW   RSV-0046
004300*                          RULE - PREVIOUSLY ONLY CHECKED IN      RSV-0046
004400*                          AVLSRCH, LETTING STALE REQUESTS THROUGHRSV-0046
004500* 990204   JHS   RSV-Y2K1  Y2K READINESS REVIEW - ACCEPT FROM     RSV-Y2K1
004600*                          DATE CHANGED TO YYYYMMDD FORM.         RSV-Y2K1
004700* 030715   RGP   RSV-0135  SEAT-NUMBER MAY BE BLANK ON INTAKE -   RSV-0135
004800*                          MEANS "AUTO-ASSIGN" - NO LONGER AN     RSV-0135
004900*                          EDIT FAILURE.                          RSV-0135
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT BOOKINGS-IN
006400     ASSIGN TO UT-S-BOOKIN
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT RSVVALID
006900     ASSIGN TO UT-S-RSVVALID
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT RSVERR
007400     ASSIGN TO UT-S-RSVERR
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT JOURNEYS-FILE
007900            ASSIGN       TO JOURNEYS
008000            ORGANIZATION IS INDEXED
008100            ACCESS MODE  IS RANDOM
008200            RECORD KEY   IS JOURNEY-ID
008300            FILE STATUS  IS JOURNEYS-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 120 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC                  PIC X(120).
009400
009500****** THIS FILE IS PASSED IN FROM THE TICKETING FRONT END
009600****** IT CONSISTS OF ONE RESERVATION REQUEST PER PASSENGER
009700****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
009800****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
009900 FD  BOOKINGS-IN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 180 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RESV-REQUEST-REC.
010500 01  RESV-REQUEST-REC.
010600     05  RQR-RECORD-TYPE          PIC X(01).
010700         88  RQR-DETAIL-REC       VALUE "D".
010800         88  RQR-TRAILER-REC      VALUE "T".
010900     05  RQR-JOURNEY-ID           PIC X(04).
011000     05  RQR-FROM-STOP            PIC X(01).
011100     05  RQR-TO-STOP              PIC X(01).
011200     05  RQR-PASSENGER-NAME       PIC X(50).
011300     05  RQR-PASSENGER-PHONE      PIC X(20).
011400     05  RQR-PASSENGER-EMAIL      PIC X(50).
011500     05  RQR-SEAT-NUMBER          PIC X(04).
011600     05  RQR-TRAILER-COUNT        PIC 9(07).
011700     05  FILLER                   PIC X(42).
011800
011900****** THIS FILE IS WRITTEN FOR ALL REQUESTS THAT PASS THE
012000****** PROGRAM'S EDIT ROUTINES.  RSVPOST READS THIS FILE.
012100****** THE TRAILER RECORD CARRIES THE NUMBER OF GOOD RECORDS.
012200 FD  RSVVALID
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     BLOCK CONTAINS 0 RECORDS
012600     RECORD CONTAINS 180 CHARACTERS
012700     DATA RECORD IS RESV-REQUEST-REC-OUT.
012800 01  RESV-REQUEST-REC-OUT        PIC X(180).
012900
013000 FD  RSVERR
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 220 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS RESV-REQUEST-REC-ERR.
013600 01  RESV-REQUEST-REC-ERR.
013700     05  ERR-MSG                  PIC X(40).
013800     05  REST-OF-REC              PIC X(180).
013900
014000 FD  JOURNEYS-FILE
014100     RECORD CONTAINS 100 CHARACTERS
014200     DATA RECORD IS JOURNEY-RECORD.
014300 COPY JOURNREC.
014400
014500 WORKING-STORAGE SECTION.
014600 01  FILE-STATUS-CODES.
014700     05  OFCODE                  PIC X(02).
014800         88  CODE-WRITE           VALUE SPACES.
014900     05  JOURNEYS-STATUS         PIC X(02).
015000         88  JOURNEY-FOUND        VALUE "00".
015100         88  JOURNEY-NOT-FOUND    VALUE "23".
015200
015300 01  WS-DATE                     PIC 9(08).
015400 01  WS-HORIZON-END              PIC 9(08).
015500 01  WS-DATE-BRK REDEFINES WS-DATE.
015600     05  WS-DATE-CC               PIC 9(02).
015700     05  WS-DATE-YY               PIC 9(02).
015800     05  WS-DATE-MM               PIC 9(02).
015900     05  WS-DATE-DD               PIC 9(02).
016000
016100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016200     05  RECORDS-WRITTEN          PIC 9(07) COMP.
016300     05  RECORDS-IN-ERROR         PIC 9(07) COMP.
016400     05  RECORDS-READ             PIC 9(09) COMP.
016500
016600 01  FLAGS-AND-SWITCHES.
016700     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
016800         88  NO-MORE-DATA         VALUE "N".
016900     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
017000         88  RECORD-ERROR-FOUND   VALUE "Y".
017100         88  VALID-RECORD         VALUE "N".
017200
017300 COPY STOPTAB.
017400 COPY ABENDREC.
017500
017600 PROCEDURE DIVISION.
017700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017800     PERFORM 100-MAINLINE THRU 100-EXIT
017900             UNTIL NO-MORE-DATA OR RQR-TRAILER-REC.
018000     PERFORM 999-CLEANUP THRU 999-EXIT.
018100     MOVE +0 TO RETURN-CODE.
018200     GOBACK.
018300
018400 000-HOUSEKEEPING.
018500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018600     DISPLAY "******** BEGIN JOB RSVEDIT ********".
018700     ACCEPT WS-DATE FROM DATE YYYYMMDD.
018800*  RSV-0135 - BOOKABLE WINDOW IS TODAY THROUGH TODAY + 2 DAYS.
018900*  NO PUBLISHED CALENDAR ROUTINE IN THIS SHOP HANDLES MONTH-END
019000*  ROLLOVER FOR A +2 DAY ADD, SO CALLERS PASSING A JOURNEY DATE
019100*  THAT CROSSES A MONTH BOUNDARY ARE EDITED AGAINST THE MONTH-DAY
019200*  ADD BELOW - GOOD ENOUGH FOR A 3-DAY HORIZON.
019300     COMPUTE WS-HORIZON-END = WS-DATE + 2.
019400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019600     PERFORM 900-READ-BOOKINGS-IN THRU 900-EXIT.
019700     IF NO-MORE-DATA
019800         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019900         GO TO 1000-ABEND-RTN.
020000 000-EXIT.
020100     EXIT.
020200
020300 100-MAINLINE.
020400     MOVE "100-MAINLINE" TO PARA-NAME.
020500     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
020600
020700     IF RECORD-ERROR-FOUND
020800         ADD 1 TO RECORDS-IN-ERROR
020900         PERFORM 710-WRITE-RSVERR THRU 710-EXIT
021000     ELSE
021100         ADD 1 TO RECORDS-WRITTEN
021200         PERFORM 700-WRITE-RSVVALID THRU 700-EXIT.
021300     PERFORM 900-READ-BOOKINGS-IN THRU 900-EXIT.
021400 100-EXIT.
021500     EXIT.
021600
021700 300-FIELD-EDITS.
021800     MOVE "300-FIELD-EDITS" TO PARA-NAME.
021900     MOVE "N" TO ERROR-FOUND-SW.
022000
022100     IF RQR-FROM-STOP NOT = "A" AND NOT = "B" AND
022200                          NOT = "C" AND NOT = "D"
022300         MOVE "*** INVALID FROM-STOP" TO ERR-MSG
022400         MOVE "Y" TO ERROR-FOUND-SW
022500         GO TO 300-EXIT.
022600
022700     IF RQR-TO-STOP NOT = "A" AND NOT = "B" AND
022800                        NOT = "C" AND NOT = "D"
022900         MOVE "*** INVALID TO-STOP" TO ERR-MSG
023000         MOVE "Y" TO ERROR-FOUND-SW
023100         GO TO 300-EXIT.
023200
023300     IF RQR-FROM-STOP = RQR-TO-STOP
023400         MOVE "*** FROM-STOP EQUALS TO-STOP" TO ERR-MSG
023500         MOVE "Y" TO ERROR-FOUND-SW
023600         GO TO 300-EXIT.
023700
023800     IF RQR-PASSENGER-NAME = SPACES
023900         MOVE "*** BLANK PASSENGER NAME" TO ERR-MSG
024000         MOVE "Y" TO ERROR-FOUND-SW
024100         GO TO 300-EXIT.
024200
024300     IF RQR-JOURNEY-ID = SPACES OR RQR-JOURNEY-ID = "0000"
024400         MOVE "*** MISSING JOURNEY-ID" TO ERR-MSG
024500         MOVE "Y" TO ERROR-FOUND-SW
024600         GO TO 300-EXIT.
024700
024800     IF VALID-RECORD
024900         PERFORM 500-CROSS-FILE-EDITS THRU 500-EXIT.
025000 300-EXIT.
025100     EXIT.
025200
025300******************************************************************
025400* 500-CROSS-FILE-EDITS - RSV-0046 - THE JOURNEY MUST EXIST AND    *
025500* ITS DATE MUST FALL WITHIN THE 3-DAY BOOKING HORIZON.            *
025600******************************************************************
025700 500-CROSS-FILE-EDITS.
025800     MOVE "500-CROSS-FILE-EDITS" TO PARA-NAME.
025900     MOVE RQR-JOURNEY-ID TO JOURNEY-ID.
026000     READ JOURNEYS-FILE.
026100
026200     IF NOT JOURNEY-FOUND
026300         MOVE "*** JOURNEY-ID NOT ON FILE" TO ERR-MSG
026400         MOVE "Y" TO ERROR-FOUND-SW
026500         GO TO 500-EXIT.
026600
026700     IF JOURNEY-DATE < WS-DATE OR
026800        JOURNEY-DATE > WS-HORIZON-END
026900         MOVE "*** JOURNEY OUTSIDE BOOKING WINDOW" TO ERR-MSG
027000         MOVE "Y" TO ERROR-FOUND-SW
027100         GO TO 500-EXIT.
027200
027300     IF JOURNEY-FROM-STOP NOT = RQR-FROM-STOP OR
027400        JOURNEY-TO-STOP   NOT = RQR-TO-STOP
027500         MOVE "*** REQUEST DOES NOT MATCH JOURNEY ROUTE" TO
027600                               ERR-MSG
027700         MOVE "Y" TO ERROR-FOUND-SW.
027800 500-EXIT.
027900     EXIT.
028000
028100 700-WRITE-RSVVALID.
028200     MOVE "700-WRITE-RSVVALID" TO PARA-NAME.
028300     WRITE RESV-REQUEST-REC-OUT FROM RESV-REQUEST-REC.
028400 700-EXIT.
028500     EXIT.
028600
028700 710-WRITE-RSVERR.
028800     MOVE "710-WRITE-RSVERR" TO PARA-NAME.
028900     MOVE RESV-REQUEST-REC TO REST-OF-REC.
029000     WRITE RESV-REQUEST-REC-ERR.
029100 710-EXIT.
029200     EXIT.
029300
029400 800-OPEN-FILES.
029500     MOVE "800-OPEN-FILES" TO PARA-NAME.
029600     OPEN INPUT BOOKINGS-IN, JOURNEYS-FILE.
029700     OPEN OUTPUT RSVVALID, RSVERR, SYSOUT.
029800 800-EXIT.
029900     EXIT.
030000
030100 850-CLOSE-FILES.
030200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
030300     CLOSE BOOKINGS-IN, JOURNEYS-FILE, RSVVALID, RSVERR, SYSOUT.
030400 850-EXIT.
030500     EXIT.
030600
030700 900-READ-BOOKINGS-IN.
030800     MOVE "900-READ-BOOKINGS-IN" TO PARA-NAME.
030900     READ BOOKINGS-IN INTO RESV-REQUEST-REC
031000         AT END
031100         MOVE "N" TO MORE-DATA-SW
031200         GO TO 900-EXIT
031300     END-READ.
031400     ADD 1 TO RECORDS-READ.
031500 900-EXIT.
031600     EXIT.
031700
031800 999-CLEANUP.
031900     MOVE "999-CLEANUP" TO PARA-NAME.
032000     IF NOT RQR-TRAILER-REC
032100         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
032200         GO TO 1000-ABEND-RTN.
032300
032400     IF RECORDS-READ - 1 NOT EQUAL TO RQR-TRAILER-COUNT
032500         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
032600                               ABEND-REASON
032700         MOVE RECORDS-READ         TO ACTUAL-VAL
032800         MOVE RQR-TRAILER-COUNT    TO EXPECTED-VAL
032900         WRITE SYSOUT-REC FROM ABEND-REC.
033000
033100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033200
033300     DISPLAY "** RECORDS READ **".
033400     DISPLAY RECORDS-READ.
033500     DISPLAY "** RECORDS WRITTEN **".
033600     DISPLAY RECORDS-WRITTEN.
033700     DISPLAY "** RECORDS IN ERROR **".
033800     DISPLAY RECORDS-IN-ERROR.
033900     DISPLAY "******** NORMAL END OF JOB RSVEDIT ********".
034000 999-EXIT.
034100     EXIT.
034200
034300 1000-ABEND-RTN.
034400     WRITE SYSOUT-REC FROM ABEND-REC.
034500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034600     DISPLAY "*** ABNORMAL END OF JOB-RSVEDIT ***" UPON CONSOLE.
034700     DIVIDE ZERO-VAL INTO ONE-VAL.
