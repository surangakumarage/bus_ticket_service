000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  FARECALC                                                      *
000400*  CALLED SUBPROGRAM - BIDIRECTIONAL FARE LOOKUP AGAINST THE     *
000500*  IN-MEMORY FARE-TABLE BUILT BY THE CALLING PROGRAM FROM         *
000600*  FARES.DAT.  USED BY AVLSRCH, AVLHOLD AND RSVPOST SO THE        *
000700*  LOOKUP/ROUNDING RULE IS CODED IN EXACTLY ONE PLACE.            *
000800******************************************************************
000900 PROGRAM-ID.  FARECALC.
001000 AUTHOR. R G PETTIBONE.
001100 INSTALLATION. COBOL DEVELOPMENT CENTER.
001200 DATE-WRITTEN. 05/01/03.
001300 DATE-COMPILED. 05/01/03.
001400 SECURITY. NON-CONFIDENTIAL.
001500
001600******************************************************************
001700*                     C H A N G E   L O G                       *
001800* DATE     PGMR  TICKET    DESCRIPTION                          *
001900* -------- ----  --------  ---------------------------------    *
002000* 050103   RGP   RSV-0001  ORIGINAL PROGRAM - FARE LOOKUP MOVED  *RSV-0001
002100*                          OUT OF AVLSRCH SO AVLHOLD/RSVPOST      RSV-0001
002200*                          CAN SHARE THE SAME LOOKUP CODE.        RSV-0001
002300* 061507   RGP   RSV-0044  ADDED REVERSE (TO,FROM) LOOKUP - ROUTE RSV-0044
002400*                          TABLE ONLY CARRIES THE LOWER STOP ID   RSV-0044
002500*                          FIRST, BUT RIDERS TRAVEL BOTH WAYS.    RSV-0044
002600* 091822   BTK   RSV-0091  COMPUTE ... ROUNDED ON THE EXTENSION   RSV-0091
002700*                          STEP - AUDIT FLAGGED AN UNROUNDED      RSV-0091
002800*                          MULTIPLY ON A THREE-PASSENGER FARE.    RSV-0091
002900* 990204   JHS   RSV-Y2K1  Y2K READINESS REVIEW - NO 2-DIGIT YEAR RSV-Y2K1
003000*                          FIELDS IN THIS SUBPROGRAM - NO CHANGE  RSV-Y2K1
003100*                          REQUIRED, SIGNED OFF.                  RSV-Y2K1
003200* 030715   RGP   RSV-0133  RETURN-CD 4 NOW MEANS "STOP ID NOT ON  RSV-0133
003300*                          FILE" SO AVLSRCH CAN TELL THAT APART   RSV-0133
003400*                          FROM "NO FARE ROW FOR THIS PAIR".      RSV-0133
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 77  WS-STOPS-MATCHED            PIC 9(01) COMP.
004700
004800 01  FARE-LOOKUP-WORK-AREA.
004900     05  FLW-FOUND-SW            PIC X(01) VALUE "N".
005000         88  FLW-FARE-FOUND      VALUE "Y".
005100     05  FLW-FARE-PRICE          PIC S9(07)V99 COMP-3.
005200     05  FILLER                  PIC X(02).
005300
005400 01  STOP-PAIR-WORK-AREA.
005500     05  SPW-STOP-PAIR-KEY.
005600         10  SPW-FROM-STOP-ID     PIC 9(04).
005700         10  SPW-TO-STOP-ID       PIC 9(04).
005800     05  SPW-STOP-PAIR-X REDEFINES SPW-STOP-PAIR-KEY
005900                                  PIC X(08).
006000
006100 LINKAGE SECTION.
006200 COPY FARETAB.
006300 COPY STOPTAB.
006400
006500 01  FARECALC-REQUEST.
006600     05  FCR-FROM-STOP-ID        PIC 9(04).
006700     05  FCR-TO-STOP-ID          PIC 9(04).
006800     05  FCR-PASSENGER-COUNT     PIC 9(04).
006900     05  FCR-FARE-PER-PASSENGER  PIC S9(07)V99 COMP-3.
007000     05  FCR-TOTAL-FARE          PIC S9(09)V99 COMP-3.
007100
007200 01  RETURN-CD                   PIC S9(04) COMP.
007300
007400 PROCEDURE DIVISION USING FARE-TABLE-AREA, STOP-TABLE-AREA,
007500                           FARECALC-REQUEST, RETURN-CD.
007600
007700     MOVE ZERO TO RETURN-CD.
007800     MOVE ZERO TO FCR-FARE-PER-PASSENGER, FCR-TOTAL-FARE.
007900
008000     PERFORM 050-VALIDATE-STOPS-RTN THRU 050-EXIT.
008100     IF RETURN-CD NOT EQUAL TO ZERO
008200         GOBACK.
008300
008400     PERFORM 100-LOOKUP-FARE-RTN THRU 100-EXIT.
008500     PERFORM 150-EXTEND-FARE-RTN THRU 150-EXIT.
008600
008700     GOBACK.
008800
008900 050-VALIDATE-STOPS-RTN.
009000*  BOTH STOP IDS MUST BE ON FILE OR THE FARE IS ZERO AND THE
009100*  CALLER IS TOLD WHY VIA RETURN-CD (SEE RSV-0133 ABOVE).
009200     MOVE ZERO TO WS-STOPS-MATCHED.
009300     SET STOP-IDX TO 1.
009400     SEARCH STOP-TABLE
009500         AT END
009600             MOVE 4 TO RETURN-CD
009700         WHEN ST-STOP-ID (STOP-IDX) = FCR-FROM-STOP-ID
009800             CONTINUE
009900     END-SEARCH.
010000
010100     IF RETURN-CD NOT EQUAL TO ZERO
010200         GO TO 050-EXIT.
010300
010400     SET STOP-IDX TO 1.
010500     SEARCH STOP-TABLE
010600         AT END
010700             MOVE 4 TO RETURN-CD
010800         WHEN ST-STOP-ID (STOP-IDX) = FCR-TO-STOP-ID
010900             CONTINUE
011000     END-SEARCH.
011100 050-EXIT.
011200     EXIT.
011300
011400 100-LOOKUP-FARE-RTN.
011500     MOVE "N" TO FLW-FOUND-SW.
011600     SET FARE-IDX TO 1.
011700     SEARCH FARE-TABLE
011800         AT END
011900             CONTINUE
012000         WHEN FT-FROM-STOP-ID (FARE-IDX) = FCR-FROM-STOP-ID
012100           AND FT-TO-STOP-ID (FARE-IDX)   = FCR-TO-STOP-ID
012200             MOVE "Y" TO FLW-FOUND-SW
012300             MOVE FT-FARE-PRICE (FARE-IDX) TO FLW-FARE-PRICE
012400     END-SEARCH.
012500
012600     IF FLW-FARE-FOUND
012700         GO TO 100-EXIT.
012800
012900*  NOT FOUND (FROM,TO) - TRY THE REVERSE PAIR (RSV-0044).
013000     SET FARE-IDX TO 1.
013100     SEARCH FARE-TABLE
013200         AT END
013300             MOVE ZERO TO FLW-FARE-PRICE
013400         WHEN FT-FROM-STOP-ID (FARE-IDX) = FCR-TO-STOP-ID
013500           AND FT-TO-STOP-ID (FARE-IDX)   = FCR-FROM-STOP-ID
013600             MOVE "Y" TO FLW-FOUND-SW
013700             MOVE FT-FARE-PRICE (FARE-IDX) TO FLW-FARE-PRICE
013800     END-SEARCH.
013900 100-EXIT.
014000     EXIT.
014100
014200 150-EXTEND-FARE-RTN.
014300*  RSV-0091 - MUST BE ROUNDED EVEN THOUGH TODAY'S FARE TABLE
014400*  NEVER PRODUCES A FRACTIONAL EXTENSION.
014500     MOVE FLW-FARE-PRICE TO FCR-FARE-PER-PASSENGER.
014600     COMPUTE FCR-TOTAL-FARE ROUNDED =
014700         FLW-FARE-PRICE * FCR-PASSENGER-COUNT.
014800 150-EXIT.
014900     EXIT.
