000100******************************************************************
000200* BUSTAB.CPY                                                     *
000300*        BUS MASTER RECORD AND IN-MEMORY BUS-TABLE               *
000400*        FLAT FILE BUSES.DAT - NO DATA BASE INVOLVED             *
000500*        3 FIXED ROWS - BUS-001/BUS-002/BUS-003, CAP 40 EACH     *
000600* 042312 RGP  ORIGINAL COPYBOOK                                  *
000700******************************************************************
000800 01  BUS-RECORD.
000900     05  BUS-ID                  PIC 9(04).
001000     05  BUS-NUMBER               PIC X(10).
001100     05  BUS-CAPACITY             PIC 9(04).
001200     05  FILLER                  PIC X(30).
001300
001400******************************************************************
001500* IN-MEMORY BUS-TABLE - BUILT FROM BUSES.DAT BY JNYINIT AND BY    *
001600* AVLSRCH/AVLHOLD WHEN THEY NEED CAPACITY FOR A SIBLING JOURNEY.  *
001700******************************************************************
001800 01  BUS-TABLE-AREA.
001900     05  BUS-TABLE-ROWS          PIC 9(02) COMP-3 VALUE ZERO.
002000     05  BUS-TABLE OCCURS 3 TIMES INDEXED BY BUS-IDX.
002100         10  BT-BUS-ID            PIC 9(04).
002200         10  BT-BUS-NUMBER        PIC X(10).
002300         10  BT-BUS-CAPACITY      PIC 9(04).
002400         10  FILLER               PIC X(30).
