000100******************************************************************
000200* STOPTAB.CPY                                                    *
000300*        STOP MASTER RECORD AND IN-MEMORY STOP-TABLE             *
000400*        FLAT FILE STOPS.DAT - NO DATA BASE INVOLVED             *
000500*        4 FIXED ROWS - A,B,C,D - SEE JNYINIT 000-HOUSEKEEPING   *
000600*        LATITUDE/LONGITUDE ARE CARRIED FOR A FUTURE MAPPING     *
000700*        INTERFACE AND ARE ALWAYS ZERO TODAY - DO NOT REMOVE.     *
000800* 041512 RGP  ORIGINAL COPYBOOK                                  *
000900******************************************************************
001000 01  STOP-RECORD.
001100     05  STOP-ID                 PIC 9(04).
001200     05  STOP-NAME               PIC X(01).
001300         88  STOP-NAME-VALID     VALUES ARE "A" "B" "C" "D".
001400     05  STOP-LATITUDE           PIC S9(03)V9(06).
001500     05  STOP-LONGITUDE          PIC S9(03)V9(06).
001600     05  FILLER                  PIC X(28).
001700
001800******************************************************************
001900* ALTERNATE VIEW OF THE MASTER RECORD - STOP-ID AND STOP-NAME     *
002000* TAKEN TOGETHER AS ONE 5-BYTE KEY, USED WHEN A PARAGRAPH NEEDS   *
002100* TO LOG OR COMPARE THE STOP IDENTITY AS A SINGLE FIELD.          *
002200******************************************************************
002300 01  STOP-RECORD-ALT REDEFINES STOP-RECORD.
002400     05  STA-STOP-KEY.
002500         10  STA-STOP-ID          PIC 9(04).
002600         10  STA-STOP-NAME        PIC X(01).
002700     05  FILLER                  PIC X(46).
002800
002900******************************************************************
003000* IN-MEMORY STOP-TABLE - BUILT FROM STOPS.DAT BY 000-HOUSEKEEPING *
003100* IN EACH PROGRAM.  SEARCHED BY STOP-ID OR BY STOP-NAME DEPENDING *
003200* ON WHAT THE CALLING PARAGRAPH HAS ON HAND.                      *
003300******************************************************************
003400 01  STOP-TABLE-AREA.
003500     05  STOP-TABLE-ROWS         PIC 9(02) COMP-3 VALUE ZERO.
003600     05  STOP-TABLE OCCURS 4 TIMES INDEXED BY STOP-IDX.
003700         10  ST-STOP-ID           PIC 9(04).
003800         10  ST-STOP-NAME         PIC X(01).
003900         10  ST-STOP-LATITUDE     PIC S9(03)V9(06).
004000         10  ST-STOP-LONGITUDE    PIC S9(03)V9(06).
004100         10  FILLER               PIC X(28).
