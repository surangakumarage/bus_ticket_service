000100****************************************************************
000200*  ABENDREC.CPY                                                *
000300*  SHOP-STANDARD ABEND TRACE RECORD - COPIED INTO EVERY BATCH   *
000400*  PROGRAM IN THE RESERVATION SUITE.  WRITTEN TO SYSOUT WHEN A  *
000500*  PROGRAM DETECTS AN UNRECOVERABLE CONDITION (OUT-OF-BALANCE   *
000600*  TRAILER, MISSING MASTER RECORD, BAD RETURN CODE FROM A       *
000700*  CALLED SUBPROGRAM) SO OPERATIONS CAN SEE WHERE AND WHY A     *
000800*  JOB WENT DOWN BEFORE THE FORCED ABEND IN 1000-ABEND-RTN.     *
000900*  DO NOT CHANGE THE LENGTH OF THIS RECORD - IT IS SHARED BY    *
001000*  EVERY PROGRAM THAT COPIES IT.                                *
001100****************************************************************
001200 01  ABEND-REC.
001300     05  ABEND-LITERAL           PIC X(08) VALUE "**ABEND*".
001400     05  FILLER                  PIC X(01).
001500     05  PARA-NAME                PIC X(20).
001600     05  FILLER                  PIC X(01).
001700     05  ABEND-REASON            PIC X(40).
001800     05  FILLER                  PIC X(01).
001900     05  EXPECTED-VAL            PIC S9(9)V99 SIGN LEADING.
002000     05  FILLER                  PIC X(01).
002100     05  ACTUAL-VAL              PIC S9(9)V99 SIGN LEADING.
002200     05  FILLER                  PIC X(26).
