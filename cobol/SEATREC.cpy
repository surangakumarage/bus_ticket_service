000100******************************************************************
000200* SEATREC.CPY                                                    *
000300*        SEAT MASTER RECORD - VSAM KSDS SEATS.DAT                *
000400*        KEY IS SEAT-KEY (JOURNEY-ID + SEAT-NUMBER) - A SEAT     *
000500*        ROW IS UNIQUE TO ONE JOURNEY, GENERATED 4 PER ROW        *
000600*        (COLUMNS A-D) WHEN THE JOURNEY IS CREATED.               *
000700* 050103 RGP  ORIGINAL COPYBOOK - JNYINIT/SEATASGN/RSVPOST/AVLSRCH*
000800******************************************************************
000900 01  SEAT-RECORD.
001000     05  SEAT-KEY.
001100         10  SEAT-KEY-JOURNEY-ID  PIC X(04).
001200         10  SEAT-KEY-SEAT-NUMBER PIC X(04).
001300     05  SEAT-KEY-NUM REDEFINES SEAT-KEY.
001400         10  SEAT-JOURNEY-ID-NUM  PIC 9(04).
001500         10  SEAT-NUMBER-X        PIC X(04).
001600     05  SEAT-ID                 PIC 9(04).
001700     05  SEAT-ROW-NUMBER         PIC 9(03).
001800     05  SEAT-COLUMN             PIC X(01).
001900     05  SEAT-BOOKED-FLAG        PIC X(01).
002000         88  SEAT-IS-BOOKED      VALUE "Y".
002100         88  SEAT-IS-AVAILABLE   VALUE "N".
002200     05  SEAT-PASSENGER-NAME     PIC X(50).
002300     05  SEAT-PASSENGER-PHONE    PIC X(20).
002400     05  SEAT-BOOKED-DATE        PIC 9(08).
002500     05  SEAT-BOOKED-TIME        PIC 9(06).
002600     05  FILLER                  PIC X(20).
