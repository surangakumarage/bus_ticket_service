000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  BOOKNBR                                                       *
000400*  CALLED SUBPROGRAM - GENERATES A UNIQUE BOOKING NUMBER FOR A    *
000500*  RESERVATION BEING POSTED.  PREFIX "RS" FOLLOWED BY THE         *
000600*  ZERO-FILLED BOOKING-ID AND THE RUN TIMESTAMP (HHMMSS) SO TWO   *
000700*  RUNS ON THE SAME DAY NEVER COLLIDE.  UNIQUENESS ONLY - THE     *
000800*  NUMBER CARRIES NO OTHER MEANING.                               *
000900******************************************************************
001000 PROGRAM-ID.  BOOKNBR.
001100 AUTHOR. JON SAYLES.
001200 INSTALLATION. COBOL DEVELOPMENT CENTER.
001300 DATE-WRITTEN. 05/08/03.
001400 DATE-COMPILED. 05/08/03.
001500 SECURITY. NON-CONFIDENTIAL.
001600
001700******************************************************************
001800*                     C H A N G E   L O G                       *
001900* DATE     PGMR  TICKET    DESCRIPTION                          *
002000* -------- ----  --------  ---------------------------------    *
002100* 050803   JS    RSV-0003  ORIGINAL PROGRAM.                     *RSV-0003
002200* 990317   MM    RSV-Y2K2  Y2K READINESS REVIEW - TIMESTAMP IS   *RSV-Y2K2
002300*                          TIME-OF-DAY ONLY, NO 2-DIGIT YEAR -   *RSV-Y2K2
002400*                          NO CHANGE REQUIRED.                   *RSV-Y2K2
002500* 080619   BTK   RSV-0071  DROPPED THE OLD RUNNING-LETTER SUFFIX *RSV-0071
002600*                          IN FAVOR OF RUN TIME HHMMSS - LETTER   RSV-0071
002700*                          SUFFIX ROLLED OVER AFTER 26 BOOKINGS   RSV-0071
002800*                          IN A SINGLE RUN AND DUPLICATED.        RSV-0071
002900* 041512   RGP   RSV-0108  BOOKING-ID PASSED IN WAS NOT BEING     RSV-0108
003000*                          ZERO-FILLED BEFORE CONCATENATION -     RSV-0108
003100*                          LOW-VALUE BYTES SHOWED UP IN THE       RSV-0108
003200*                          PRINTED BOOKING NUMBER ON SHORT IDS.   RSV-0108
003300* 091815   MM    RSV-0133  PREFIX WAS HARD-CODED "RS" IN TWO      RSV-0133
003400*                          PLACES - MOVED TO A SINGLE 77-LEVEL    RSV-0133
003500*                          CONSTANT SO A FUTURE CARRIER PREFIX    RSV-0133
003600*                          CHANGE IS A ONE-LINE FIX.              RSV-0133
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  WS-CURRENT-TIME.
004900     05  WS-CURR-HH               PIC 9(02).
005000     05  WS-CURR-MM               PIC 9(02).
005100     05  WS-CURR-SS               PIC 9(02).
005200     05  FILLER                   PIC 9(02).
005300 01  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME
005400                                 PIC X(08).
005500
005600 01  WS-BOOKING-ID-EDIT           PIC 9(06).
005700 01  WS-BOOKING-ID-EDIT-X REDEFINES WS-BOOKING-ID-EDIT
005800                                 PIC X(06).
005900
006000 LINKAGE SECTION.
006100 01  BOOKNBR-REQUEST.
006200     05  BNR-BOOKING-ID           PIC 9(06).
006300     05  BNR-BOOKING-NUMBER       PIC X(20).
006400 01  BNR-BOOKING-NUMBER-BRK REDEFINES BNR-BOOKING-NUMBER.
006500     05  BNR-BOOKING-NUMBER-PFX   PIC X(02).
006600     05  BNR-BOOKING-NUMBER-SFX   PIC X(18).
006700
006800 01  RETURN-CD                   PIC S9(04) COMP.
006900
007000 PROCEDURE DIVISION USING BOOKNBR-REQUEST, RETURN-CD.
007100
007200     MOVE ZERO TO RETURN-CD.
007300     ACCEPT WS-CURRENT-TIME FROM TIME.
007400     MOVE BNR-BOOKING-ID TO WS-BOOKING-ID-EDIT.
007500
007600     MOVE SPACES TO BNR-BOOKING-NUMBER.
007700     STRING "RS"              DELIMITED BY SIZE
007800            WS-BOOKING-ID-EDIT DELIMITED BY SIZE
007900            WS-CURR-HH        DELIMITED BY SIZE
008000            WS-CURR-MM        DELIMITED BY SIZE
008100            WS-CURR-SS        DELIMITED BY SIZE
008200        INTO BNR-BOOKING-NUMBER.
008300
008400     GOBACK.
