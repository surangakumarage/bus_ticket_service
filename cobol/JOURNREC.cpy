000100******************************************************************
000200* JOURNREC.CPY                                                   *
000300*        JOURNEY MASTER RECORD - VSAM KSDS JOURNEYS.DAT          *
000400*        KEY IS JOURNEY-ID (ZERO-FILLED, CARRIED AS X(04) FOR    *
000500*        VSAM COMPARE, REDEFINED NUMERIC FOR ARITHMETIC).        *
000600*        ONE ROW PER SCHEDULED RUN OF A BUS BETWEEN TWO STOPS.    *
000700* 050103 RGP  ORIGINAL COPYBOOK - JNYINIT/AVLSRCH/AVLHOLD/RSVPOST*
000800******************************************************************
000900 01  JOURNEY-RECORD.
001000     05  JOURNEY-ID              PIC X(04).
001100     05  JOURNEY-ID-NUM REDEFINES JOURNEY-ID
001200                                 PIC 9(04).
001300     05  JOURNEY-BUS-ID          PIC 9(04).
001400     05  JOURNEY-NUMBER          PIC X(20).
001500     05  JOURNEY-DATE            PIC 9(08).
001600     05  JOURNEY-DATE-BRK REDEFINES JOURNEY-DATE.
001700         10  JOURNEY-DATE-CC      PIC 9(02).
001800         10  JOURNEY-DATE-YY      PIC 9(02).
001900         10  JOURNEY-DATE-MM      PIC 9(02).
002000         10  JOURNEY-DATE-DD      PIC 9(02).
002100     05  JOURNEY-DEPART-DATE     PIC 9(08).
002200     05  JOURNEY-DEPART-HHMM     PIC 9(04).
002300     05  JOURNEY-ARRIVE-DATE     PIC 9(08).
002400     05  JOURNEY-ARRIVE-HHMM     PIC 9(04).
002500     05  JOURNEY-FROM-STOP       PIC X(01).
002600     05  JOURNEY-TO-STOP         PIC X(01).
002700     05  JOURNEY-DIRECTION       PIC X(07).
002800         88  JOURNEY-IS-FORWARD  VALUE "FORWARD".
002900         88  JOURNEY-IS-RETURN   VALUE "RETURN ".
003000     05  JOURNEY-TOTAL-SEATS     PIC 9(04).
003100     05  JOURNEY-AVAILABLE-SEATS PIC 9(04).
003200     05  JOURNEY-CREATE-DATE     PIC 9(08).
003300     05  FILLER                  PIC X(30).
