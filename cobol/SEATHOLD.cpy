000100******************************************************************
000200* SEATHOLD.CPY                                                   *
000300*        IN-MEMORY SEAT-HOLD-TABLE - LOADED FROM HOLDS.DAT AT THE *
000400*        START OF THE RUN (EXPIRED ROWS ARE DROPPED ON THE WAY    *
000500*        IN), ADDED TO AS NEW HOLDS ARE GRANTED, AND REWRITTEN    *
000600*        WHOLE BACK OUT TO HOLDS.DAT AT END OF JOB BY AVLHOLD.    *
000700* 071109 JS  ORIGINAL COPYBOOK - AVLHOLD                          *
000800******************************************************************
000900 01  SEAT-HOLD-TABLE-AREA.
001000     05  HOLD-TABLE-ROWS         PIC 9(03) COMP-3 VALUE ZERO.
001100     05  HOLD-TABLE OCCURS 200 TIMES INDEXED BY HOLD-IDX.
001200         10  HT-JOURNEY-ID        PIC 9(04).
001300         10  HT-SEAT-NUMBER       PIC X(04).
001400         10  HT-HOLD-DATE         PIC 9(08).
001500         10  HT-HOLD-TIME         PIC 9(06).
001600         10  FILLER               PIC X(10).
