000100******************************************************************
000200* AVAILRES.CPY                                                   *
000300*        AVAILABILITY-RESULT - DERIVED OUTPUT RECORD BUILT BY    *
000400*        AVLSRCH AND AVLHOLD, READ BY RPTPRINT.  NOT A MASTER     *
000500*        FILE IN ITS OWN RIGHT - ONE ROW PER QUALIFYING JOURNEY   *
000600*        ON A SINGLE AVAILABILITY OR SEAT-HOLD REQUEST.           *
000700* 050103 RGP  ORIGINAL COPYBOOK - AVLSRCH/AVLHOLD/RPTPRINT        *
000800******************************************************************
000900 01  AVAILABILITY-RESULT.
001000     05  RESULT-JOURNEY-ID       PIC 9(04).
001100     05  RESULT-BUS-ID           PIC 9(04).
001200     05  RESULT-JOURNEY-NUMBER   PIC X(20).
001300     05  RESULT-ORIGIN           PIC X(01).
001400     05  RESULT-DESTINATION      PIC X(01).
001500     05  RESULT-DEPART-DATE      PIC 9(08).
001600     05  RESULT-DEPART-HHMM      PIC 9(04).
001700     05  RESULT-ARRIVE-DATE      PIC 9(08).
001800     05  RESULT-ARRIVE-HHMM      PIC 9(04).
001900     05  RESULT-DIRECTION        PIC X(07).
002000     05  RESULT-TOTAL-SEATS      PIC 9(04).
002100     05  RESULT-AVAILABLE-COUNT  PIC 9(04).
002200     05  RESULT-FARE-PER-PASSENGER
002300                                 PIC S9(07)V99 COMP-3.
002400     05  RESULT-TOTAL-FARE       PIC S9(09)V99 COMP-3.
002500     05  RESULT-HOLD-EXPIRY-DATE PIC 9(08).
002600     05  RESULT-HOLD-EXPIRY-TIME PIC 9(06).
002700     05  RESULT-SEAT-COUNT       PIC 9(02) COMP-3.
002800     05  RESULT-SEAT-NUMBERS OCCURS 40 TIMES
002900                                 PIC X(04).
003000     05  FILLER                  PIC X(20).
