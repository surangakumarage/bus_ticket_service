000100******************************************************************
000200* BOOKREC.CPY                                                    *
000300*        BOOKING MASTER RECORD - BOOKINGS-OUT.DAT (QSAM) AND     *
000400*        THE BOOKNBR/RSVPOST WORKING COPY OF THE SAME LAYOUT.     *
000500*        KEY IS BOOKING-ID, ASSIGNED SEQUENTIALLY STARTING AT 1.  *
000600* 050103 RGP  ORIGINAL COPYBOOK - RSVPOST/RPTPRINT                *
000700******************************************************************
000800 01  BOOKING-RECORD.
000900     05  BOOKING-KEY             PIC X(06).
001000     05  BOOKING-ID REDEFINES BOOKING-KEY
001100                                 PIC 9(06).
001200     05  BOOKING-JOURNEY-ID      PIC 9(04).
001300     05  BOOKING-NUMBER          PIC X(20).
001400     05  BOOKING-PASSENGER-NAME  PIC X(50).
001500     05  BOOKING-PASSENGER-PHONE PIC X(20).
001600     05  BOOKING-PASSENGER-EMAIL PIC X(50).
001700     05  BOOKING-FROM-STOP       PIC X(01).
001800     05  BOOKING-TO-STOP         PIC X(01).
001900     05  BOOKING-TRAVEL-DATE     PIC 9(08).
002000     05  BOOKING-TRAVEL-TIME     PIC 9(04).
002100     05  BOOKING-SEAT-NUMBER     PIC X(04).
002200     05  BOOKING-FARE            PIC S9(07)V99 COMP-3.
002300     05  BOOKING-STATUS          PIC X(09).
002400         88  BOOKING-CONFIRMED   VALUE "CONFIRMED".
002500         88  BOOKING-CANCELLED   VALUE "CANCELLED".
002600         88  BOOKING-COMPLETED   VALUE "COMPLETED".
002700     05  BOOKING-CREATED-DATE    PIC 9(08).
002800     05  BOOKING-CREATED-TIME    PIC 9(06).
002900     05  FILLER                  PIC X(20).
