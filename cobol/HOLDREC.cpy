000100******************************************************************
000200* HOLDREC.CPY                                                    *
000300*        SEAT-HOLD RECORD - HOLDS.DAT - A SOFT LOCK ON ONE SEAT   *
000400*        FOR UP TO 10 MINUTES WHILE A RIDER FINISHES CHECKOUT.    *
000500*        CARRIED FORWARD FROM RUN TO RUN UNTIL IT EXPIRES OR THE  *
000600*        SEAT IS ACTUALLY BOOKED - NOT A VSAM FILE, JUST A SMALL   *
000700*        FLAT FILE READ AND REWRITTEN WHOLE BY AVLHOLD EACH RUN.  *
000800* 071109 JS  ORIGINAL COPYBOOK - AVLHOLD                          *
000900******************************************************************
001000 01  HOLD-RECORD.
001100     05  HOLD-JOURNEY-ID         PIC 9(04).
001200     05  HOLD-SEAT-NUMBER        PIC X(04).
001300     05  HOLD-DATE               PIC 9(08).
001400     05  HOLD-TIME               PIC 9(06).
001500     05  FILLER                  PIC X(10).
001600 01  HOLD-TIME-BRK REDEFINES HOLD-RECORD.
001700     05  FILLER                  PIC X(12).
001800     05  HOLD-TIME-HH            PIC 9(02).
001900     05  HOLD-TIME-MM            PIC 9(02).
002000     05  HOLD-TIME-SS            PIC 9(02).
002100     05  FILLER                  PIC X(10).
