000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  SEATASGN                                                      *
000400*  CALLED SUBPROGRAM - CONSECUTIVE-SEAT AUTO-ASSIGNMENT.          *
000500*  GIVEN A JOURNEY'S FULL SEAT TABLE (ALREADY READ AND SORTED BY  *
000600*  THE CALLER INTO ROW/COLUMN ORDER) AND A SEAT COUNT, RETURNS    *
000700*  THE SEAT NUMBERS TO BOOK.  PREFERS A SINGLE CONSECUTIVE RUN    *
000800*  WITHIN ONE ROW; FALLS BACK TO THE FIRST N UNBOOKED SEATS IF    *
000900*  NO SUCH RUN EXISTS.  USED BY RSVPOST WHEN A RESERVATION        *
001000*  REQUEST DOES NOT NAME A SPECIFIC SEAT.                         *
001100******************************************************************
001200 PROGRAM-ID.  SEATASGN.
001300 AUTHOR. JON SAYLES.
001400 INSTALLATION. COBOL DEVELOPMENT CENTER.
001500 DATE-WRITTEN. 05/08/03.
001600 DATE-COMPILED. 05/08/03.
001700 SECURITY. NON-CONFIDENTIAL.
001800
001900******************************************************************
002000*                     C H A N G E   L O G                       *
002100* DATE     PGMR  TICKET    DESCRIPTION                          *
002200* -------- ----  --------  ---------------------------------    *
002300* 050803   JS    RSV-0002  ORIGINAL PROGRAM - SINGLE-SEAT AUTO   *RSV-0002
002400*                          ASSIGN ONLY (FIRST UNBOOKED SEAT).    *RSV-0002
002500* 071109   JS    RSV-0058  ADDED MULTI-SEAT CONSECUTIVE-RUN      *RSV-0058
002600*                          SEARCH FOR GROUP RESERVATIONS.         RSV-0058
002700* 990317   MM    RSV-Y2K2  Y2K READINESS REVIEW - NO 2-DIGIT      RSV-Y2K2
002800*                          YEAR FIELDS - NO CHANGE REQUIRED.      RSV-Y2K2
002900* 110422   BTK   RSV-0102  FALLBACK TO FIRST-N-UNBOOKED WHEN NO   RSV-0102
003000*                          SINGLE ROW HAS A LONG ENOUGH RUN.      RSV-0102
003100* 042216   RGP   RSV-0146  FALLBACK TRACE DISPLAY WAS REFERRING   RSV-0146
003200*                          TO A FIELD NAME THAT WAS NEVER         RSV-0146
003300*                          DEFINED (WS-TRACE-LINE-NUM) - ABEND ON RSV-0146
003400*                          COMPILE.  CORRECTED TO DISPLAY THE     RSV-0146
003500*                          TRACE LINE THAT IS ACTUALLY BUILT,     RSV-0146
003600*                          WS-TRACE-LINE.                         RSV-0146
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 77  RUN-START-SUB               PIC 9(03) COMP.
004900 77  RUN-LEN                     PIC 9(03) COMP.
005000 77  SCAN-SUB                    PIC 9(03) COMP.
005100 77  FALLBACK-COUNT              PIC 9(03) COMP.
005200 77  BEST-RUN-START              PIC 9(03) COMP VALUE ZERO.
005300 77  BEST-RUN-FOUND-SW           PIC X(01) VALUE "N".
005400     88  BEST-RUN-FOUND          VALUE "Y".
005500 77  WALK-CONTINUE-SW            PIC X(01) VALUE "Y".
005600     88  WALK-STOPPED            VALUE "N".
005700
005800******************************************************************
005900* RUN-SPAN IS THE WORKING PAIR (START SUBSCRIPT, CURRENT LENGTH)  *
006000* FOR THE RUN BEING WALKED - REDEFINED AS ONE FIELD SO 210-WALK-  *
006100* RUN-RTN CAN SNAPSHOT BOTH HALVES OF THE SEARCH STATE IN ONE     *
006200* MOVE WHEN IT HANDS A SHORT RUN BACK TO 200-FIND-RUN-RTN.         *
006300******************************************************************
006400 01  WS-RUN-SPAN.
006500     05  WS-RUN-SPAN-START        PIC 9(03).
006600     05  WS-RUN-SPAN-LEN          PIC 9(03).
006700 01  WS-RUN-SPAN-X REDEFINES WS-RUN-SPAN
006800                                 PIC X(06).
006900
007000******************************************************************
007100* BEST-RUN-SNAPSHOT IS CAPTURED SO THE FALLBACK TRACE LINE (SEE   *
007200* 250-FALLBACK-RTN) CAN SHOW HELPDESK WHICH ROW, IF ANY, CAME     *
007300* CLOSEST BEFORE THE PROGRAM GAVE UP AND SPLIT THE GROUP.         *
007400******************************************************************
007500 01  WS-BEST-RUN-SNAPSHOT.
007600     05  WS-SNAP-SEAT-NUMBER      PIC X(04).
007700     05  WS-SNAP-ROW-NUMBER       PIC 9(03).
007800 01  WS-BEST-RUN-SNAPSHOT-X REDEFINES WS-BEST-RUN-SNAPSHOT
007900                                 PIC X(07).
008000
008100 01  WS-TRACE-LINE.
008200     05  FILLER                  PIC X(20)
008300                         VALUE "SEATASGN FALLBACK - ".
008400     05  WS-TRACE-SNAPSHOT       PIC X(07).
008500     05  FILLER                  PIC X(03) VALUE SPACES.
008600
008700******************************************************************
008800* SHORT FALL SNAPSHOT - WANTED VS. RETURNED - CARRIED AS ONE      *
008900* 6-BYTE FIELD ON THE SHORTFALL TRACE LINE IN THE MAINLINE.       *
009000******************************************************************
009100 01  WS-SHORTFALL-SNAPSHOT.
009200     05  WS-SHORT-WANTED          PIC 9(03).
009300     05  WS-SHORT-RETURNED        PIC 9(03).
009400 01  WS-SHORTFALL-SNAPSHOT-X REDEFINES WS-SHORTFALL-SNAPSHOT
009500                                 PIC X(06).
009600
009700 LINKAGE SECTION.
009800 01  SEATASGN-ROW-TABLE.
009900     05  SAT-ROW-COUNT            PIC 9(03) COMP.
010000     05  SAT-SEAT-ROW OCCURS 40 TIMES INDEXED BY SAT-IDX.
010100         10  SAT-SEAT-NUMBER       PIC X(04).
010200         10  SAT-ROW-NUMBER        PIC 9(03).
010300         10  SAT-BOOKED-FLAG       PIC X(01).
010400             88  SAT-SEAT-BOOKED   VALUE "Y".
010500
010600 01  SEATASGN-REQUEST.
010700     05  SGR-SEAT-COUNT-WANTED    PIC 9(03).
010800     05  SGR-SEATS-RETURNED       PIC 9(03).
010900     05  SGR-RESULT-SEAT OCCURS 40 TIMES
011000                                 PIC X(04).
011100
011200 01  RETURN-CD                   PIC S9(04) COMP.
011300
011400 PROCEDURE DIVISION USING SEATASGN-ROW-TABLE, SEATASGN-REQUEST,
011500                           RETURN-CD.
011600
011700     MOVE ZERO TO RETURN-CD, SGR-SEATS-RETURNED.
011800     MOVE "N" TO BEST-RUN-FOUND-SW.
011900     MOVE ZERO TO BEST-RUN-START.
012000
012100     IF SGR-SEAT-COUNT-WANTED = ZERO OR
012200        SGR-SEAT-COUNT-WANTED > SAT-ROW-COUNT
012300         MOVE 8 TO RETURN-CD
012400         GOBACK.
012500
012600     PERFORM 200-FIND-RUN-RTN THRU 200-EXIT
012700         VARYING SAT-IDX FROM 1 BY 1
012800         UNTIL SAT-IDX > SAT-ROW-COUNT
012900            OR BEST-RUN-FOUND.
013000
013100     IF BEST-RUN-FOUND
013200         PERFORM 225-COPY-RUN-RTN THRU 225-EXIT
013300     ELSE
013400         PERFORM 250-FALLBACK-RTN THRU 250-EXIT.
013500
013600     IF SGR-SEATS-RETURNED < SGR-SEAT-COUNT-WANTED
013700         MOVE 12 TO RETURN-CD
013800         MOVE SGR-SEAT-COUNT-WANTED TO WS-SHORT-WANTED
013900         MOVE SGR-SEATS-RETURNED    TO WS-SHORT-RETURNED
014000         DISPLAY "SEATASGN SHORTFALL - WANTED/RETURNED "
014100                 WS-SHORTFALL-SNAPSHOT-X.
014200
014300     GOBACK.
014400
014500******************************************************************
014600* 200-FIND-RUN-RTN SCANS THE ROW-SORTED TABLE LEFT TO RIGHT.      *
014700* FOR EACH STARTING POSITION IT WALKS FORWARD WHILE STILL IN THE  *
014800* SAME ROW AND THE SEAT IS UNBOOKED, COUNTING THE RUN.  THE FIRST *
014900* RUN THAT REACHES THE WANTED COUNT WINS - SEE RSV-0058.          *
015000******************************************************************
015100 200-FIND-RUN-RTN.
015200     IF SAT-BOOKED-FLAG (SAT-IDX) = "Y"
015300         GO TO 200-EXIT.
015400
015500     MOVE SAT-IDX TO RUN-START-SUB.
015600     MOVE 1 TO RUN-LEN.
015700     MOVE SAT-IDX TO SCAN-SUB.
015800     MOVE "Y" TO WALK-CONTINUE-SW.
015900
016000     PERFORM 210-WALK-RUN-RTN THRU 210-EXIT
016100         UNTIL RUN-LEN = SGR-SEAT-COUNT-WANTED
016200            OR WALK-STOPPED
016300            OR SCAN-SUB >= SAT-ROW-COUNT.
016400
016500     MOVE RUN-START-SUB TO WS-RUN-SPAN-START.
016600     MOVE RUN-LEN       TO WS-RUN-SPAN-LEN.
016700
016800     IF RUN-LEN = SGR-SEAT-COUNT-WANTED
016900         MOVE "Y" TO BEST-RUN-FOUND-SW
017000         MOVE RUN-START-SUB TO BEST-RUN-START.
017100 200-EXIT.
017200     EXIT.
017300
017400 210-WALK-RUN-RTN.
017500     ADD 1 TO SCAN-SUB.
017600     IF SAT-ROW-NUMBER (SCAN-SUB) = SAT-ROW-NUMBER (RUN-START-SUB)
017700        AND SAT-BOOKED-FLAG (SCAN-SUB) NOT = "Y"
017800         ADD 1 TO RUN-LEN
017900     ELSE
018000         MOVE "N" TO WALK-CONTINUE-SW.
018100 210-EXIT.
018200     EXIT.
018300
018400 225-COPY-RUN-RTN.
018500     PERFORM 230-COPY-ONE-SEAT-RTN THRU 230-EXIT
018600         VARYING SAT-IDX FROM BEST-RUN-START BY 1
018700         UNTIL SGR-SEATS-RETURNED = SGR-SEAT-COUNT-WANTED.
018800 225-EXIT.
018900     EXIT.
019000
019100 230-COPY-ONE-SEAT-RTN.
019200     ADD 1 TO SGR-SEATS-RETURNED.
019300     MOVE SAT-SEAT-NUMBER (SAT-IDX)
019400         TO SGR-RESULT-SEAT (SGR-SEATS-RETURNED).
019500 230-EXIT.
019600     EXIT.
019700
019800******************************************************************
019900* 250-FALLBACK-RTN - NO SINGLE ROW HAD ENOUGH CONSECUTIVE SEATS - *
020000* RSV-0102 - TAKE THE FIRST N UNBOOKED SEATS IN SORTED ORDER      *
020100* REGARDLESS OF ADJACENCY.                                        *
020200******************************************************************
020300 250-FALLBACK-RTN.
020400     MOVE SAT-SEAT-NUMBER (1) TO WS-SNAP-SEAT-NUMBER.
020500     MOVE SAT-ROW-NUMBER (1)  TO WS-SNAP-ROW-NUMBER.
020600     MOVE WS-BEST-RUN-SNAPSHOT-X TO WS-TRACE-SNAPSHOT.
020700     DISPLAY WS-TRACE-LINE.
020800
020900     MOVE ZERO TO SGR-SEATS-RETURNED.
021000     PERFORM 260-FALLBACK-ONE-RTN THRU 260-EXIT
021100         VARYING SAT-IDX FROM 1 BY 1
021200         UNTIL SAT-IDX > SAT-ROW-COUNT
021300            OR SGR-SEATS-RETURNED = SGR-SEAT-COUNT-WANTED.
021400 250-EXIT.
021500     EXIT.
021600
021700 260-FALLBACK-ONE-RTN.
021800     IF SAT-BOOKED-FLAG (SAT-IDX) NOT = "Y"
021900         ADD 1 TO SGR-SEATS-RETURNED
022000         MOVE SAT-SEAT-NUMBER (SAT-IDX)
022100             TO SGR-RESULT-SEAT (SGR-SEATS-RETURNED).
022200 260-EXIT.
022300     EXIT.
