000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AVLHOLD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/11/09.
000600 DATE-COMPILED. 07/11/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM ANSWERS A SINGLE-JOURNEY AVAILABILITY
001300*          REQUEST AND, WHEN ENOUGH SEATS ARE OPEN, PUTS A SOFT
001400*          10-MINUTE HOLD ON EACH SEAT OFFERED SO A SECOND RIDER
001500*          CANNOT BE QUOTED THE SAME SEAT WHILE THE FIRST ONE IS
001600*          STILL CHECKING OUT.  HOLDS ARE KEPT IN THE SMALL FLAT
001700*          FILE HOLDS.DAT, READ WHOLE AT THE START OF EVERY RUN
001800*          AND REWRITTEN WHOLE AT THE END - EXPIRED ROWS ARE
001900*          DROPPED ON THE WAY IN AND NEVER WRITTEN BACK OUT.
002000*
002100******************************************************************
002200
002300         INPUT FILE              -   HOLDREQ.DAT
002400
002500         REFERENCE FILE          -   STOPS.DAT
002600
002700         REFERENCE FILE          -   FARES.DAT
002800
002900         INPUT/OUTPUT FILE       -   HOLDS.DAT
003000
003100         VSAM MASTER FILE        -   JOURNEYS.DAT (RANDOM)
003200
003300         VSAM MASTER FILE        -   SEATS.DAT (BROWSED)
003400
003500         OUTPUT FILE PRODUCED    -   AVAILABILITY-RPT.DAT
003600
003700         DUMP FILE               -   SYSOUT
003800
003900******************************************************************
004000*                     C H A N G E   L O G                       *
004100* DATE     PGMR  TICKET    DESCRIPTION                          *
004200* -------- ----  --------  ---------------------------------    *
004300* 071109   JS    RSV-0007  ORIGINAL PROGRAM.                     *RSV-0007
004400* 061507   RGP   RSV-0047  ALL-OR-NOTHING HOLD - A PARTIAL HOLD  *RSV-0047
004500*                          LEFT A PARTY UNABLE TO SIT TOGETHER.  *RSV-0047
004600* 990204   JHS   RSV-Y2K1  Y2K READINESS REVIEW - HOLD-DATE IS    RSV-Y2K1
004700*                          FULL 8-DIGIT CCYYMMDD, NO 2-DIGIT      RSV-Y2K1
004800*                          YEAR IN THIS FILE - NO CHANGE NEEDED.  RSV-Y2K1
004900* 030814   BTK   RSV-0099  STOPS-FILE LOOKUP WAS BY STOP NAME -   RSV-0099
005000*                          SWITCHED TO THE STOP CODE KEY TO       RSV-0099
005100*                          MATCH THE NEW STOPS.DAT LAYOUT.        RSV-0099
005200* 082509   MM    RSV-0121  HOLDS-IN-FILE REBUILD WAS NOT DROPPING RSV-0121
005300*                          HOLD ROWS PAST MIDNIGHT CORRECTLY -    RSV-0121
005400*                          EXPIRY COMPARE NOW USES FULL HHMMSS.   RSV-0121
005500* 052016   TGD   RSV-0151  HOLD REQUEST CARRIED NO ORIGIN/DEST -  RSV-0151
005600*                          A JOURNEY-ID FOR THE WRONG ROUTE COULD RSV-0151
005700*                          STILL BE HANDED A SEAT HOLD.  REQUEST  RSV-0151
005800*                          RECORD NOW CARRIES HQR-FROM-STOP AND   RSV-0151
005900*                          HQR-TO-STOP, CHECKED BEFORE GRANTING.  RSV-0151
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS NEXT-PAGE.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT HOLDREQ
007400     ASSIGN TO UT-S-HOLDREQ
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT STOPS-FILE
007900     ASSIGN TO UT-S-STOPS
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS STCODE.
008200
008300     SELECT FARES-FILE
008400     ASSIGN TO UT-S-FARES
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS FACODE.
008700
008800     SELECT HOLDS-IN-FILE
008900     ASSIGN TO UT-S-HOLDSIN
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS HICODE.
009200
009300     SELECT HOLDS-OUT-FILE
009400     ASSIGN TO UT-S-HOLDSOUT
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS HOCODE.
009700
009800     SELECT AVAILRPT
009900     ASSIGN TO UT-S-AVAILRPT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS RFCODE.
010200
010300     SELECT JOURNEYS-FILE
010400            ASSIGN       TO JOURNEYS
010500            ORGANIZATION IS INDEXED
010600            ACCESS MODE  IS RANDOM
010700            RECORD KEY   IS JOURNEY-ID
010800            FILE STATUS  IS JOURNEYS-STATUS.
010900
011000     SELECT SEATS-FILE
011100            ASSIGN       TO SEATS
011200            ORGANIZATION IS INDEXED
011300            ACCESS MODE  IS DYNAMIC
011400            RECORD KEY   IS SEAT-KEY
011500            FILE STATUS  IS SEATS-STATUS.
011600
011700 DATA DIVISION.
011800 FILE SECTION.
011900 FD  SYSOUT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 120 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS SYSOUT-REC.
012500 01  SYSOUT-REC                  PIC X(120).
012600
012700 FD  HOLDREQ
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 40 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS HOLD-REQUEST-REC.
013300 01  HOLD-REQUEST-REC.
013400     05  HQR-RECORD-TYPE          PIC X(01).
013500         88  HQR-DETAIL-REC       VALUE "D".
013600         88  HQR-TRAILER-REC      VALUE "T".
013700     05  HQR-JOURNEY-ID           PIC 9(04).
013800     05  HQR-FROM-STOP            PIC X(01).
013900     05  HQR-TO-STOP              PIC X(01).
014000     05  HQR-PASSENGER-COUNT      PIC 9(03).
014100     05  HQR-TRAILER-COUNT        PIC 9(07).
014200     05  FILLER                   PIC X(23).
014300
014400 FD  STOPS-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 60 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS FD-STOP-REC.
015000 01  FD-STOP-REC                 PIC X(60).
015100
015200 FD  FARES-FILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 60 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS FD-FARE-REC.
015800 01  FD-FARE-REC                 PIC X(60).
015900
016000 FD  HOLDS-IN-FILE
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 32 CHARACTERS
016400     BLOCK CONTAINS 0 RECORDS
016500     DATA RECORD IS FD-HOLD-IN-REC.
016600 01  FD-HOLD-IN-REC               PIC X(32).
016700
016800 FD  HOLDS-OUT-FILE
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 32 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS HOLD-RECORD.
017400 COPY HOLDREC.
017500
017600 FD  AVAILRPT
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 180 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS AVAILABILITY-RESULT.
018200 COPY AVAILRES.
018300
018400 FD  JOURNEYS-FILE
018500     RECORD CONTAINS 100 CHARACTERS
018600     DATA RECORD IS JOURNEY-RECORD.
018700 COPY JOURNREC.
018800
018900 FD  SEATS-FILE
019000     RECORD CONTAINS 120 CHARACTERS
019100     DATA RECORD IS SEAT-RECORD.
019200 COPY SEATREC.
019300
019400 WORKING-STORAGE SECTION.
019500 01  FILE-STATUS-CODES.
019600     05  OFCODE                  PIC X(02).
019700         88  CODE-READ            VALUE SPACES.
019800     05  STCODE                  PIC X(02).
019900         88  NO-MORE-STOPS        VALUE "10".
020000     05  FACODE                  PIC X(02).
020100         88  NO-MORE-FARES        VALUE "10".
020200     05  HICODE                  PIC X(02).
020300         88  NO-MORE-HOLDS-IN     VALUE "10".
020400     05  HOCODE                  PIC X(02).
020500         88  CODE-WRITE           VALUE SPACES.
020600     05  RFCODE                  PIC X(02).
020700         88  RPT-CODE-WRITE       VALUE SPACES.
020800     05  JOURNEYS-STATUS         PIC X(02).
020900         88  JOURNEY-FOUND        VALUE "00".
021000         88  JOURNEY-NOT-FOUND    VALUE "23".
021100     05  SEATS-STATUS            PIC X(02).
021200         88  SEAT-FOUND           VALUE "00".
021300         88  NO-MORE-SEATS        VALUE "10".
021400     05  FILLER                  PIC X(02).
021500
021600 01  WS-DATE                      PIC 9(08).
021700 01  WS-TIME                      PIC 9(06).
021800 01  WS-TIME-BRK REDEFINES WS-TIME.
021900     05  WS-TIME-HH               PIC 9(02).
022000     05  WS-TIME-MM               PIC 9(02).
022100     05  WS-TIME-SS               PIC 9(02).
022200
022300 01  MORE-DATA-SW                PIC X(01) VALUE "Y".
022400     88  NO-MORE-DATA             VALUE "N".
022500
022600 01  COUNTERS-AND-ACCUMULATORS.
022700     05  RECORDS-READ            PIC 9(07) COMP.
022800     05  RECORDS-WRITTEN         PIC 9(07) COMP.
022900     05  WS-SEAT-SUB              PIC 9(03) COMP.
023000     05  WS-HOLD-SUB              PIC 9(03) COMP.
023100     05  WS-AVAIL-COUNT          PIC 9(03) COMP.
023200     05  WS-NOW-SECONDS          PIC 9(05) COMP.
023300     05  WS-HOLD-SECONDS         PIC 9(05) COMP.
023400     05  WS-ELAPSED-SECONDS      PIC S9(05) COMP.
023500     05  WS-EXPIRE-HH            PIC 9(02) COMP.
023600     05  WS-EXPIRE-MM            PIC 9(02) COMP.
023700     05  WS-FROM-STOP-ID         PIC 9(04) COMP.
023800     05  WS-TO-STOP-ID           PIC 9(04) COMP.
023900
024000 01  WS-AVAIL-SEAT-TABLE.
024100     05  WS-AVAIL-SEAT OCCURS 40 TIMES
024200                                 PIC X(04).
024300     05  FILLER                  PIC X(04).
024400
024500 01  WS-HOLD-EXPIRED-SW          PIC X(01).
024600     88  HOLD-IS-EXPIRED          VALUE "Y".
024700
024800 COPY STOPTAB.
024900 COPY FARETAB.
025000 COPY SEATHOLD.
025100
025200 01  FARECALC-REQUEST.
025300     05  FCR-FROM-STOP-ID        PIC 9(04).
025400     05  FCR-TO-STOP-ID          PIC 9(04).
025500     05  FCR-PASSENGER-COUNT     PIC 9(04).
025600     05  FCR-FARE-PER-PASSENGER  PIC S9(07)V99 COMP-3.
025700     05  FCR-TOTAL-FARE          PIC S9(09)V99 COMP-3.
025800
025900 01  RETURN-CD                   PIC S9(04) COMP.
026000
026100 COPY ABENDREC.
026200
026300 PROCEDURE DIVISION.
026400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026500     PERFORM 100-MAINLINE THRU 100-EXIT
026600             UNTIL NO-MORE-DATA OR HQR-TRAILER-REC.
026700     PERFORM 900-CLEANUP THRU 900-EXIT.
026800     MOVE ZERO TO RETURN-CODE.
026900     GOBACK.
027000
027100 000-HOUSEKEEPING.
027200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027300     DISPLAY "******** BEGIN JOB AVLHOLD ********".
027400     ACCEPT WS-DATE FROM DATE YYYYMMDD.
027500     ACCEPT WS-TIME FROM TIME.
027600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027700
027800     OPEN INPUT HOLDREQ, STOPS-FILE, FARES-FILE, HOLDS-IN-FILE,
027900                JOURNEYS-FILE, SEATS-FILE.
028000     OPEN OUTPUT AVAILRPT, SYSOUT.
028100
028200     PERFORM 010-LOAD-STOP-TABLE THRU 010-EXIT.
028300     PERFORM 015-LOAD-FARE-TABLE THRU 015-EXIT.
028400     CLOSE STOPS-FILE, FARES-FILE.
028500
028600     PERFORM 020-LOAD-HOLD-TABLE THRU 020-EXIT.
028700     CLOSE HOLDS-IN-FILE.
028800
028900     PERFORM 900-READ-HOLDREQ THRU 900-EXIT.
029000     IF NO-MORE-DATA
029100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
029200         GO TO 1000-ABEND-RTN.
029300 000-EXIT.
029400     EXIT.
029500
029600 010-LOAD-STOP-TABLE.
029700     MOVE "010-LOAD-STOP-TABLE" TO PARA-NAME.
029800     MOVE ZERO TO STOP-TABLE-ROWS.
029900     PERFORM 011-LOAD-ONE-STOP-RTN THRU 011-EXIT
030000         UNTIL NO-MORE-STOPS.
030100 010-EXIT.
030200     EXIT.
030300
030400 011-LOAD-ONE-STOP-RTN.
030500     READ STOPS-FILE INTO STOP-RECORD
030600         AT END
030700         GO TO 011-EXIT
030800     END-READ.
030900     ADD 1 TO STOP-TABLE-ROWS.
031000     MOVE STOP-ID   TO ST-STOP-ID (STOP-TABLE-ROWS).
031100     MOVE STOP-NAME TO ST-STOP-NAME (STOP-TABLE-ROWS).
031200 011-EXIT.
031300     EXIT.
031400
031500 015-LOAD-FARE-TABLE.
031600     MOVE "015-LOAD-FARE-TABLE" TO PARA-NAME.
031700     MOVE ZERO TO FARE-TABLE-ROWS.
031800     PERFORM 016-LOAD-ONE-FARE-RTN THRU 016-EXIT
031900         UNTIL NO-MORE-FARES.
032000 015-EXIT.
032100     EXIT.
032200
032300 016-LOAD-ONE-FARE-RTN.
032400     READ FARES-FILE INTO FARE-RECORD
032500         AT END
032600         GO TO 016-EXIT
032700     END-READ.
032800     ADD 1 TO FARE-TABLE-ROWS.
032900     MOVE FARE-FROM-STOP-ID TO FT-FROM-STOP-ID (FARE-TABLE-ROWS).
033000     MOVE FARE-TO-STOP-ID   TO FT-TO-STOP-ID (FARE-TABLE-ROWS).
033100     MOVE FARE-PRICE        TO FT-FARE-PRICE (FARE-TABLE-ROWS).
033200 016-EXIT.
033300     EXIT.
033400
033500******************************************************************
033600* 020-LOAD-HOLD-TABLE - RSV-0007 - EXPIRED ROWS ARE DROPPED ON     *
033700* THE WAY IN AND NEVER MAKE IT INTO THE IN-MEMORY TABLE, SO THEY   *
033800* ALSO NEVER GET WRITTEN BACK OUT AT 850-REWRITE-HOLDS-RTN.        *
033900******************************************************************
034000 020-LOAD-HOLD-TABLE.
034100     MOVE "020-LOAD-HOLD-TABLE" TO PARA-NAME.
034200     MOVE ZERO TO HOLD-TABLE-ROWS.
034300     PERFORM 021-LOAD-ONE-HOLD-RTN THRU 021-EXIT
034400         UNTIL NO-MORE-HOLDS-IN.
034500 020-EXIT.
034600     EXIT.
034700
034800 021-LOAD-ONE-HOLD-RTN.
034900     READ HOLDS-IN-FILE INTO HOLD-RECORD
035000         AT END
035100         GO TO 021-EXIT
035200     END-READ.
035300     PERFORM 025-TEST-EXPIRED-RTN THRU 025-EXIT.
035400     IF HOLD-IS-EXPIRED
035500         GO TO 021-EXIT.
035600
035700     ADD 1 TO HOLD-TABLE-ROWS.
035800     MOVE HOLD-JOURNEY-ID  TO HT-JOURNEY-ID (HOLD-TABLE-ROWS).
035900     MOVE HOLD-SEAT-NUMBER TO HT-SEAT-NUMBER (HOLD-TABLE-ROWS).
036000     MOVE HOLD-DATE        TO HT-HOLD-DATE (HOLD-TABLE-ROWS).
036100     MOVE HOLD-TIME        TO HT-HOLD-TIME (HOLD-TABLE-ROWS).
036200 021-EXIT.
036300     EXIT.
036400
036500******************************************************************
036600* 025-TEST-EXPIRED-RTN - A HOLD FROM AN EARLIER DATE IS ALWAYS    *
036700* EXPIRED.  A HOLD FROM TODAY IS EXPIRED ONCE 600 SECONDS HAVE     *
036800* PASSED SINCE IT WAS GRANTED.                                    *
036900******************************************************************
037000 025-TEST-EXPIRED-RTN.
037100     MOVE "N" TO WS-HOLD-EXPIRED-SW.
037200     IF HOLD-DATE NOT = WS-DATE
037300         MOVE "Y" TO WS-HOLD-EXPIRED-SW
037400         GO TO 025-EXIT.
037500
037600     COMPUTE WS-NOW-SECONDS =
037700         (WS-TIME-HH * 3600) + (WS-TIME-MM * 60) + WS-TIME-SS.
037800     COMPUTE WS-HOLD-SECONDS =
037900         (HOLD-TIME-HH * 3600) + (HOLD-TIME-MM * 60) + HOLD-TIME-SS.
038000     COMPUTE WS-ELAPSED-SECONDS =
038100         WS-NOW-SECONDS - WS-HOLD-SECONDS.
038200     IF WS-ELAPSED-SECONDS > 600
038300         MOVE "Y" TO WS-HOLD-EXPIRED-SW.
038400 025-EXIT.
038500     EXIT.
038600
038700 100-MAINLINE.
038800     MOVE "100-MAINLINE" TO PARA-NAME.
038900     PERFORM 200-ANSWER-REQUEST-RTN THRU 200-EXIT.
039000     PERFORM 900-READ-HOLDREQ THRU 900-EXIT.
039100 100-EXIT.
039200     EXIT.
039300
039400 200-ANSWER-REQUEST-RTN.
039500     MOVE "200-ANSWER-REQUEST-RTN" TO PARA-NAME.
039600     MOVE ZERO TO WS-AVAIL-COUNT.
039700     MOVE HQR-JOURNEY-ID TO JOURNEY-ID-NUM.
039800     READ JOURNEYS-FILE
039900         INVALID KEY
040000             MOVE "23" TO JOURNEYS-STATUS
040100     END-READ.
040200
040300     IF JOURNEY-NOT-FOUND OR JOURNEY-AVAILABLE-SEATS = ZERO
040400         PERFORM 400-WRITE-EMPTY-RESULT-RTN THRU 400-EXIT
040500         GO TO 200-EXIT.
040600
040700*  RSV-0151 - A HOLD REQUEST FOR A JOURNEY-ID THAT EXISTS BUT
040800*  RUNS A DIFFERENT ROUTE THAN THE CALLER ASKED FOR MUST FAIL
040900*  THE SAME AS A JOURNEY-ID NOT ON FILE - OTHERWISE A CALLER
041000*  COULD BE HANDED HOLDS ON A RUN IT NEVER REQUESTED.
041100     IF JOURNEY-FROM-STOP NOT = HQR-FROM-STOP OR
041200        JOURNEY-TO-STOP NOT = HQR-TO-STOP
041300         PERFORM 400-WRITE-EMPTY-RESULT-RTN THRU 400-EXIT
041400         GO TO 200-EXIT.
041500
041600     PERFORM 300-BUILD-AVAIL-LIST-RTN THRU 300-EXIT.
041700
041800     IF WS-AVAIL-COUNT < HQR-PASSENGER-COUNT
041900         PERFORM 400-WRITE-EMPTY-RESULT-RTN THRU 400-EXIT
042000         GO TO 200-EXIT.
042100
042200     PERFORM 500-GRANT-HOLDS-RTN THRU 500-EXIT.
042300     PERFORM 600-WRITE-RESULT-RTN THRU 600-EXIT.
042400 200-EXIT.
042500     EXIT.
042600
042700******************************************************************
042800* 300-BUILD-AVAIL-LIST-RTN - BROWSE THE JOURNEY'S SEATS AND LIST  *
042900* EVERY ONE THAT IS NOT BOOKED AND NOT CURRENTLY ON HOLD.          *
043000******************************************************************
043100 300-BUILD-AVAIL-LIST-RTN.
043200     MOVE JOURNEY-ID TO SEAT-KEY-JOURNEY-ID.
043300     MOVE LOW-VALUES TO SEAT-KEY-SEAT-NUMBER.
043400     START SEATS-FILE KEY NOT LESS THAN SEAT-KEY
043500         INVALID KEY
043600             GO TO 300-EXIT
043700     END-START.
043800
043900     PERFORM 310-CHECK-ONE-SEAT-RTN THRU 310-EXIT
044000         UNTIL NO-MORE-SEATS.
044100 300-EXIT.
044200     EXIT.
044300
044400 310-CHECK-ONE-SEAT-RTN.
044500     READ SEATS-FILE NEXT RECORD
044600         AT END
044700         GO TO 310-EXIT
044800     END-READ.
044900
045000     IF SEAT-KEY-JOURNEY-ID NOT = JOURNEY-ID
045100         MOVE "10" TO SEATS-STATUS
045200         GO TO 310-EXIT.
045300
045400     IF SEAT-IS-BOOKED
045500         GO TO 310-EXIT.
045600
045700     PERFORM 320-ON-HOLD-TEST-RTN THRU 320-EXIT.
045800     IF NOT HOLD-IS-EXPIRED
045900         GO TO 310-EXIT.
046000
046100     ADD 1 TO WS-AVAIL-COUNT.
046200     IF WS-AVAIL-COUNT < 41
046300         MOVE SEAT-KEY-SEAT-NUMBER
046400                      TO WS-AVAIL-SEAT (WS-AVAIL-COUNT).
046500 310-EXIT.
046600     EXIT.
046700
046800******************************************************************
046900* 320-ON-HOLD-TEST-RTN - RE-USES WS-HOLD-EXPIRED-SW AS A "NOT ON  *
047000* HOLD" FLAG - SET TO "Y" WHEN NO MATCHING ROW IS FOUND.           *
047100******************************************************************
047200 320-ON-HOLD-TEST-RTN.
047300     MOVE "Y" TO WS-HOLD-EXPIRED-SW.
047400     SET HOLD-IDX TO 1.
047500     SEARCH HOLD-TABLE
047600         AT END
047700             CONTINUE
047800         WHEN HT-JOURNEY-ID (HOLD-IDX)  = JOURNEY-ID-NUM AND
047900              HT-SEAT-NUMBER (HOLD-IDX) = SEAT-KEY-SEAT-NUMBER
048000             MOVE "N" TO WS-HOLD-EXPIRED-SW
048100     END-SEARCH.
048200 320-EXIT.
048300     EXIT.
048400
048500******************************************************************
048600* 500-GRANT-HOLDS-RTN - RSV-0047 - ALL OR NOTHING.  BY THE TIME    *
048700* WE GET HERE WS-AVAIL-COUNT IS ALREADY KNOWN TO BE ENOUGH, SO     *
048800* THE FIRST HQR-PASSENGER-COUNT SEATS IN THE LIST ARE GRANTED.     *
048900******************************************************************
049000 500-GRANT-HOLDS-RTN.
049100     MOVE ZERO TO RESULT-SEAT-COUNT.
049200     PERFORM 510-GRANT-ONE-HOLD-RTN THRU 510-EXIT
049300         VARYING WS-SEAT-SUB FROM 1 BY 1
049400         UNTIL WS-SEAT-SUB > HQR-PASSENGER-COUNT.
049500 500-EXIT.
049600     EXIT.
049700
049800 510-GRANT-ONE-HOLD-RTN.
049900     ADD 1 TO HOLD-TABLE-ROWS.
050000     MOVE JOURNEY-ID-NUM      TO HT-JOURNEY-ID (HOLD-TABLE-ROWS).
050100     MOVE WS-AVAIL-SEAT (WS-SEAT-SUB)
050200                              TO HT-SEAT-NUMBER (HOLD-TABLE-ROWS).
050300     MOVE WS-DATE             TO HT-HOLD-DATE (HOLD-TABLE-ROWS).
050400     MOVE WS-TIME             TO HT-HOLD-TIME (HOLD-TABLE-ROWS).
050500
050600     ADD 1 TO RESULT-SEAT-COUNT.
050700     MOVE WS-AVAIL-SEAT (WS-SEAT-SUB)
050800                      TO RESULT-SEAT-NUMBERS (RESULT-SEAT-COUNT).
050900 510-EXIT.
051000     EXIT.
051100
051200 600-WRITE-RESULT-RTN.
051300     MOVE "600-WRITE-RESULT-RTN" TO PARA-NAME.
051400     MOVE JOURNEY-ID           TO RESULT-JOURNEY-ID.
051500     MOVE JOURNEY-BUS-ID       TO RESULT-BUS-ID.
051600     MOVE JOURNEY-NUMBER       TO RESULT-JOURNEY-NUMBER.
051700     MOVE JOURNEY-FROM-STOP    TO RESULT-ORIGIN.
051800     MOVE JOURNEY-TO-STOP      TO RESULT-DESTINATION.
051900     MOVE JOURNEY-DEPART-DATE  TO RESULT-DEPART-DATE.
052000     MOVE JOURNEY-DEPART-HHMM  TO RESULT-DEPART-HHMM.
052100     MOVE JOURNEY-ARRIVE-DATE  TO RESULT-ARRIVE-DATE.
052200     MOVE JOURNEY-ARRIVE-HHMM  TO RESULT-ARRIVE-HHMM.
052300     MOVE JOURNEY-DIRECTION    TO RESULT-DIRECTION.
052400     MOVE JOURNEY-TOTAL-SEATS  TO RESULT-TOTAL-SEATS.
052500     MOVE WS-AVAIL-COUNT       TO RESULT-AVAILABLE-COUNT.
052600
052700     PERFORM 650-COMPUTE-EXPIRY-RTN THRU 650-EXIT.
052800
052900     PERFORM 335-XLATE-STOP-IDS THRU 335-EXIT.
053000     MOVE WS-FROM-STOP-ID     TO FCR-FROM-STOP-ID.
053100     MOVE WS-TO-STOP-ID       TO FCR-TO-STOP-ID.
053200     MOVE HQR-PASSENGER-COUNT TO FCR-PASSENGER-COUNT.
053300     CALL "FARECALC" USING FARE-TABLE-AREA, STOP-TABLE-AREA,
053400                            FARECALC-REQUEST, RETURN-CD.
053500     MOVE FCR-FARE-PER-PASSENGER TO RESULT-FARE-PER-PASSENGER.
053600     MOVE FCR-TOTAL-FARE          TO RESULT-TOTAL-FARE.
053700
053800     WRITE AVAILABILITY-RESULT.
053900     ADD 1 TO RECORDS-WRITTEN.
054000 600-EXIT.
054100     EXIT.
054200
054300 335-XLATE-STOP-IDS.
054400     SET STOP-IDX TO 1.
054500     SEARCH STOP-TABLE
054600         AT END
054700             MOVE ZERO TO WS-FROM-STOP-ID
054800         WHEN ST-STOP-NAME (STOP-IDX) = JOURNEY-FROM-STOP
054900             MOVE ST-STOP-ID (STOP-IDX) TO WS-FROM-STOP-ID
055000     END-SEARCH.
055100     SET STOP-IDX TO 1.
055200     SEARCH STOP-TABLE
055300         AT END
055400             MOVE ZERO TO WS-TO-STOP-ID
055500         WHEN ST-STOP-NAME (STOP-IDX) = JOURNEY-TO-STOP
055600             MOVE ST-STOP-ID (STOP-IDX) TO WS-TO-STOP-ID
055700     END-SEARCH.
055800 335-EXIT.
055900     EXIT.
056000
056100******************************************************************
056200* 650-COMPUTE-EXPIRY-RTN - TODAY'S DATE, TEN MINUTES FROM NOW.    *
056300* THIS SHOP'S RUNS NEVER STRADDLE MIDNIGHT SO NO DAY ROLLOVER IS  *
056400* ATTEMPTED HERE.                                                 *
056500******************************************************************
056600 650-COMPUTE-EXPIRY-RTN.
056700     MOVE WS-DATE TO RESULT-HOLD-EXPIRY-DATE.
056800     COMPUTE WS-EXPIRE-MM = WS-TIME-MM + 10.
056900     MOVE WS-TIME-HH TO WS-EXPIRE-HH.
057000     IF WS-EXPIRE-MM > 59
057100         SUBTRACT 60 FROM WS-EXPIRE-MM
057200         ADD 1 TO WS-EXPIRE-HH.
057300     IF WS-EXPIRE-HH > 23
057400         SUBTRACT 24 FROM WS-EXPIRE-HH.
057500     MOVE WS-EXPIRE-HH TO RESULT-HOLD-EXPIRY-TIME (1:2).
057600     MOVE WS-EXPIRE-MM TO RESULT-HOLD-EXPIRY-TIME (3:2).
057700     MOVE ZERO          TO RESULT-HOLD-EXPIRY-TIME (5:2).
057800 650-EXIT.
057900     EXIT.
058000
058100 400-WRITE-EMPTY-RESULT-RTN.
058200     MOVE "400-WRITE-EMPTY-RESULT-RTN" TO PARA-NAME.
058300     MOVE HQR-JOURNEY-ID       TO RESULT-JOURNEY-ID.
058400     MOVE ZERO                 TO RESULT-BUS-ID.
058500     MOVE SPACES                TO RESULT-JOURNEY-NUMBER.
058600     MOVE SPACES                TO RESULT-ORIGIN, RESULT-DESTINATION.
058700     MOVE ZERO                 TO RESULT-DEPART-DATE,
058800                                   RESULT-DEPART-HHMM,
058900                                   RESULT-ARRIVE-DATE,
059000                                   RESULT-ARRIVE-HHMM,
059100                                   RESULT-TOTAL-SEATS,
059200                                   RESULT-FARE-PER-PASSENGER,
059300                                   RESULT-TOTAL-FARE,
059400                                   RESULT-HOLD-EXPIRY-DATE,
059500                                   RESULT-HOLD-EXPIRY-TIME,
059600                                   RESULT-SEAT-COUNT.
059700     MOVE SPACES                TO RESULT-DIRECTION.
059800     MOVE WS-AVAIL-COUNT        TO RESULT-AVAILABLE-COUNT.
059900     WRITE AVAILABILITY-RESULT.
060000     ADD 1 TO RECORDS-WRITTEN.
060100 400-EXIT.
060200     EXIT.
060300
060400 850-CLOSE-FILES.
060500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
060600     PERFORM 860-REWRITE-HOLDS-RTN THRU 860-EXIT.
060700     CLOSE HOLDREQ, AVAILRPT, JOURNEYS-FILE, SEATS-FILE,
060800           HOLDS-OUT-FILE, SYSOUT.
060900 850-EXIT.
061000     EXIT.
061100
061200******************************************************************
061300* 860-REWRITE-HOLDS-RTN - THE WHOLE HOLD TABLE, CARRIED-FORWARD   *
061400* ROWS AND TODAY'S NEW GRANTS ALIKE, BECOMES TOMORROW'S HOLDS.DAT.*
061500******************************************************************
061600 860-REWRITE-HOLDS-RTN.
061700     OPEN OUTPUT HOLDS-OUT-FILE.
061800     PERFORM 865-WRITE-ONE-HOLD-RTN THRU 865-EXIT
061900         VARYING WS-HOLD-SUB FROM 1 BY 1
062000         UNTIL WS-HOLD-SUB > HOLD-TABLE-ROWS.
062100 860-EXIT.
062200     EXIT.
062300
062400 865-WRITE-ONE-HOLD-RTN.
062500     MOVE HT-JOURNEY-ID (WS-HOLD-SUB)  TO HOLD-JOURNEY-ID.
062600     MOVE HT-SEAT-NUMBER (WS-HOLD-SUB) TO HOLD-SEAT-NUMBER.
062700     MOVE HT-HOLD-DATE (WS-HOLD-SUB)   TO HOLD-DATE.
062800     MOVE HT-HOLD-TIME (WS-HOLD-SUB)   TO HOLD-TIME.
062900     WRITE HOLD-RECORD.
063000 865-EXIT.
063100     EXIT.
063200
063300 900-READ-HOLDREQ.
063400     MOVE "900-READ-HOLDREQ" TO PARA-NAME.
063500     READ HOLDREQ INTO HOLD-REQUEST-REC
063600         AT END
063700         MOVE "N" TO MORE-DATA-SW
063800         GO TO 900-EXIT
063900     END-READ.
064000     ADD 1 TO RECORDS-READ.
064100 900-EXIT.
064200     EXIT.
064300
064400 900-CLEANUP.
064500     MOVE "900-CLEANUP" TO PARA-NAME.
064600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064700     DISPLAY "** REQUESTS READ **".
064800     DISPLAY RECORDS-READ.
064900     DISPLAY "** RESULTS WRITTEN **".
065000     DISPLAY RECORDS-WRITTEN.
065100     DISPLAY "** HOLDS CARRIED FORWARD **".
065200     DISPLAY HOLD-TABLE-ROWS.
065300     DISPLAY "******** NORMAL END OF JOB AVLHOLD ********".
065400 900-EXIT.
065500     EXIT.
065600
065700 1000-ABEND-RTN.
065800     WRITE SYSOUT-REC FROM ABEND-REC.
065900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
066000     DISPLAY "*** ABNORMAL END OF JOB-AVLHOLD ***" UPON CONSOLE.
066100     DIVIDE ZERO-VAL INTO ONE-VAL.
