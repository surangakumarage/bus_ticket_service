000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  JNYINIT                                                       *
000400*  DATA STORE / JOURNEY INITIALIZATION BATCH                     *
000500*  ON FIRST RUN, SEEDS THE FOUR STOP ROWS, SIX FARE ROWS AND      *
000600*  THREE BUS ROWS THAT THE RESERVATION SUITE RUNS AGAINST.        *
000700*  THEN PROCESSES THE JOURNEY-CREATE CONTROL FILE - ONE REQUEST   *
000800*  PER RECORD - ASSIGNING THE NEXT JOURNEY-ID, WRITING THE        *
000900*  JOURNEY MASTER RECORD AND GENERATING ITS SEAT RECORDS, FOUR    *
001000*  PER ROW IN COLUMNS A THROUGH D.                                *
001100******************************************************************
001200 PROGRAM-ID.  JNYINIT.
001300 AUTHOR. JON SAYLES.
001400 INSTALLATION. COBOL DEVELOPMENT CENTER.
001500 DATE-WRITTEN. 04/15/03.
001600 DATE-COMPILED. 04/15/03.
001700 SECURITY. NON-CONFIDENTIAL.
001800
001900******************************************************************
002000*                     C H A N G E   L O G                       *
002100* DATE     PGMR  TICKET    DESCRIPTION                          *
002200* -------- ----  --------  ---------------------------------    *
002300* 041503   JS    RSV-0001  ORIGINAL PROGRAM.                     *RSV-0001
002400* 042312   RGP   RSV-0012  ADDED BUS-TABLE SEED - THIRD BUS WAS   RSV-0012
002500*                          BEING DROPPED ON A COLD START.         RSV-0012
002600* 061507   RGP   RSV-0045  SEAT GENERATION NOW DRIVEN OFF         RSV-0045
002700*                          JOURNEY-TOTAL-SEATS INSTEAD OF A       RSV-0045
002800*                          HARD-CODED 40 - SOME JOURNEYS NEED     RSV-0045
002900*                          FEWER SEATS FOR MAINTENANCE RUNS.      RSV-0045
003000* 990204   JHS   RSV-Y2K1  Y2K READINESS REVIEW - ALL DATE FIELDS RSV-Y2K1
003100*                          ALREADY CCYYMMDD - NO CHANGE REQUIRED. RSV-Y2K1
003200* 091822   BTK   RSV-0090  OUT-OF-BALANCE ON THE CONTROL FILE     RSV-0090
003300*                          NOW WRITES TO SYSOUT BEFORE THE ABEND  RSV-0090
003400*                          SO OPERATIONS CAN SEE THE COUNTS.      RSV-0090
003500* 030715   RGP   RSV-0134  ARRIVAL TIME IS NOW STAMPED ON THE     RSV-0134
003600*                          JOURNEY RECORD AT CREATE TIME (DEPART  RSV-0134
003700*                          + 150 MINUTES) RATHER THAN RECALCULATEDRSV-0134
003800*                          EVERY TIME AVLSRCH READS THE RECORD.   RSV-0134
003900* 071216   BTK   RSV-0145  JOURNEY-ID/SEAT-KEY WERE BUILT FROM A  RSV-0145
004000*                          REDEFINES OF THE COMP COUNTER AS       RSV-0145
004100*                          X(04) - MOVED RAW BINARY, NOT A ZERO-  RSV-0145
004200*                          FILLED KEY, SO AVLSRCH/RSVEDIT/RSVPOST RSV-0145
004300*                          COULD NEVER FIND THE JOURNEY BY KEY.   RSV-0145
004400*                          NOW MOVED THROUGH JOURNEY-ID-NUM AND   RSV-0145
004500*                          SEAT-JOURNEY-ID-NUM LIKE BOOKNBR DOES  RSV-0145
004600*                          FOR BOOKING-ID.  BAD REDEFINES GONE.   RSV-0145
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT STOPS-FILE
006300     ASSIGN TO UT-S-STOPS
006400       ORGANIZATION IS SEQUENTIAL
006500       FILE STATUS IS STCODE.
006600
006700     SELECT FARES-FILE
006800     ASSIGN TO UT-S-FARES
006900       ORGANIZATION IS SEQUENTIAL
007000       FILE STATUS IS FACODE.
007100
007200     SELECT BUSES-FILE
007300     ASSIGN TO UT-S-BUSES
007400       ORGANIZATION IS SEQUENTIAL
007500       FILE STATUS IS BUCODE.
007600
007700     SELECT JOURNEYIN-FILE
007800     ASSIGN TO UT-S-JNYIN
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS IFCODE.
008100
008200     SELECT JOURNEYS-FILE
008300            ASSIGN       TO JOURNEYS
008400            ORGANIZATION IS INDEXED
008500            ACCESS MODE  IS DYNAMIC
008600            RECORD KEY   IS JOURNEY-ID
008700            FILE STATUS  IS JNCODE.
008800
008900     SELECT SEATS-FILE
009000            ASSIGN       TO SEATS
009100            ORGANIZATION IS INDEXED
009200            ACCESS MODE  IS DYNAMIC
009300            RECORD KEY   IS SEAT-KEY
009400            FILE STATUS  IS SECODE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 120 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC                  PIC X(120).
010500
010600****** STOPS.DAT - 4 FIXED ROWS, A THROUGH D.  SEEDED ON A COLD
010700****** START BY 000-HOUSEKEEPING IF THE FILE COMES UP EMPTY.
010800 FD  STOPS-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 60 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS FD-STOP-REC.
011400 01  FD-STOP-REC.
011500     05  FILLER                  PIC X(60).
011600
011700****** FARES.DAT - 6 FIXED ROWS, DEFAULT FARE TABLE.
011800 FD  FARES-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 60 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS FD-FARE-REC.
012400 01  FD-FARE-REC.
012500     05  FILLER                  PIC X(60).
012600
012700****** BUSES.DAT - 3 FIXED ROWS, BUS-001 THROUGH BUS-003.
012800 FD  BUSES-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 60 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS FD-BUS-REC.
013400 01  FD-BUS-REC.
013500     05  FILLER                  PIC X(60).
013600
013700****** THIS FILE CARRIES ONE JOURNEY-CREATE REQUEST PER RECORD,
013800****** FOLLOWED BY A SINGLE TRAILER RECORD CARRYING THE EXPECTED
013900****** REQUEST COUNT.  OUT OF BALANCE CONDITIONS ABEND THE JOB.
014000 FD  JOURNEYIN-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 80 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS JOURNEYIN-REC.
014600 01  JOURNEYIN-REC.
014700     05  JIR-RECORD-TYPE          PIC X(01).
014800         88  JIR-DETAIL-REC       VALUE "D".
014900         88  JIR-TRAILER-REC      VALUE "T".
015000     05  JIR-BUS-ID               PIC 9(04).
015100     05  JIR-JOURNEY-NUMBER       PIC X(20).
015200     05  JIR-JOURNEY-DATE         PIC 9(08).
015300     05  JIR-DEPART-HHMM          PIC 9(04).
015400     05  JIR-FROM-STOP            PIC X(01).
015500     05  JIR-TO-STOP              PIC X(01).
015600     05  JIR-DIRECTION            PIC X(07).
015700     05  JIR-TOTAL-SEATS          PIC 9(04).
015800     05  JIR-TRAILER-COUNT        PIC 9(07).
015900     05  FILLER                   PIC X(24).
016000
016100 FD  JOURNEYS-FILE
016200     RECORD CONTAINS 100 CHARACTERS
016300     DATA RECORD IS JOURNEY-RECORD.
016400 COPY JOURNREC.
016500
016600 FD  SEATS-FILE
016700     RECORD CONTAINS 100 CHARACTERS
016800     DATA RECORD IS SEAT-RECORD.
016900 COPY SEATREC.
017000
017100 WORKING-STORAGE SECTION.
017200 01  FILE-STATUS-CODES.
017300     05  STCODE                  PIC X(02).
017400         88  STOPS-EMPTY-FILE     VALUE "10" "05".
017500     05  FACODE                  PIC X(02).
017600         88  FARES-EMPTY-FILE     VALUE "10" "05".
017700     05  BUCODE                  PIC X(02).
017800         88  BUSES-EMPTY-FILE     VALUE "10" "05".
017900     05  IFCODE                  PIC X(02).
018000         88  NO-MORE-REQUESTS     VALUE "10".
018100     05  JNCODE                  PIC X(02).
018200         88  JOURNEY-WRITE-OK     VALUE "00".
018300     05  SECODE                  PIC X(02).
018400         88  SEAT-WRITE-OK        VALUE "00".
018500
018600 COPY STOPTAB.
018700 COPY FARETAB.
018800 COPY BUSTAB.
018900
019000 01  WS-DATE                     PIC 9(08).
019100 01  WS-DATE-X REDEFINES WS-DATE.
019200     05  WS-DATE-CC               PIC 9(02).
019300     05  WS-DATE-YY               PIC 9(02).
019400     05  WS-DATE-MM               PIC 9(02).
019500     05  WS-DATE-DD               PIC 9(02).
019600
019700 01  MORE-REQUESTS-SW            PIC X(01) VALUE "Y".
019800     88  NO-MORE-REQUEST-RECS    VALUE "N".
019900
020000 01  COUNTERS-AND-ACCUMULATORS.
020100     05  RECORDS-READ             PIC S9(07) COMP.
020200     05  RECORDS-WRITTEN          PIC S9(07) COMP.
020300     05  JOURNEYS-CREATED         PIC S9(07) COMP.
020400     05  SEATS-GENERATED          PIC S9(07) COMP.
020500     05  WS-NEXT-JOURNEY-ID       PIC 9(04) COMP.
020600     05  WS-SEAT-SUB              PIC 9(04) COMP.
020700     05  WS-ROW-NUMBER            PIC 9(03) COMP.
020800     05  WS-COLUMN-SUB            PIC 9(01) COMP.
020900     05  WS-ARRIVE-MINUTES        PIC 9(05) COMP.
021000     05  WS-ROW-DISPLAY           PIC Z9.
021100     05  FILLER                   PIC X(02).
021200
021300 01  WS-COLUMN-LETTERS            PIC X(04) VALUE "ABCD".
021400
021500 COPY ABENDREC.
021600
021700 PROCEDURE DIVISION.
021800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021900     PERFORM 100-MAINLINE THRU 100-EXIT
022000         UNTIL NO-MORE-REQUEST-RECS OR JIR-TRAILER-REC.
022100     PERFORM 900-CLEANUP THRU 900-EXIT.
022200     MOVE ZERO TO RETURN-CODE.
022300     GOBACK.
022400
022500 000-HOUSEKEEPING.
022600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022700     ACCEPT WS-DATE FROM DATE YYYYMMDD.
022800
022900     OPEN INPUT STOPS-FILE, FARES-FILE, BUSES-FILE,
023000                JOURNEYIN-FILE.
023100     OPEN OUTPUT SYSOUT.
023200     OPEN I-O JOURNEYS-FILE, SEATS-FILE.
023300
023400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023500     MOVE 1 TO WS-NEXT-JOURNEY-ID.
023600
023700     PERFORM 020-LOAD-OR-SEED-STOPS THRU 020-EXIT.
023800     PERFORM 030-LOAD-OR-SEED-FARES THRU 030-EXIT.
023900     PERFORM 040-LOAD-OR-SEED-BUSES THRU 040-EXIT.
024000
024100     READ JOURNEYIN-FILE INTO JOURNEYIN-REC
024200         AT END
024300         MOVE "N" TO MORE-REQUESTS-SW
024400         GO TO 000-EXIT
024500     END-READ.
024600     ADD 1 TO RECORDS-READ.
024700 000-EXIT.
024800     EXIT.
024900
025000******************************************************************
025100* 020-LOAD-OR-SEED-STOPS - IF STOPS.DAT IS EMPTY THIS IS A COLD   *
025200* START.  BUILD THE FOUR DEFAULT ROWS IN MEMORY AND WRITE THEM    *
025300* BACK OUT SO THE NEXT RUN FINDS THEM ALREADY THERE.              *
025400******************************************************************
025500 020-LOAD-OR-SEED-STOPS.
025600     MOVE ZERO TO STOP-TABLE-ROWS.
025700     READ STOPS-FILE INTO FD-STOP-REC
025800         AT END
025900         PERFORM 025-SEED-STOPS-RTN THRU 025-EXIT
026000         GO TO 020-EXIT
026100     END-READ.
026200*  TABLE ALREADY POPULATED - NOT THE SEEDING PATH ON THIS RUN.
026300 020-EXIT.
026400     EXIT.
026500
026600 025-SEED-STOPS-RTN.
026700     MOVE 4 TO STOP-TABLE-ROWS.
026800     MOVE 1 TO ST-STOP-ID (1).   MOVE "A" TO ST-STOP-NAME (1).
026900     MOVE 2 TO ST-STOP-ID (2).   MOVE "B" TO ST-STOP-NAME (2).
027000     MOVE 3 TO ST-STOP-ID (3).   MOVE "C" TO ST-STOP-NAME (3).
027100     MOVE 4 TO ST-STOP-ID (4).   MOVE "D" TO ST-STOP-NAME (4).
027200     PERFORM 026-WRITE-STOP-RTN THRU 026-EXIT
027300         VARYING STOP-IDX FROM 1 BY 1 UNTIL STOP-IDX > 4.
027400 025-EXIT.
027500     EXIT.
027600
027700 026-WRITE-STOP-RTN.
027800     MOVE ST-STOP-ID (STOP-IDX)      TO STOP-ID.
027900     MOVE ST-STOP-NAME (STOP-IDX)    TO STOP-NAME.
028000     MOVE ZERO TO STOP-LATITUDE, STOP-LONGITUDE.
028100     CLOSE STOPS-FILE.
028200     OPEN OUTPUT STOPS-FILE.
028300     WRITE FD-STOP-REC FROM STOP-RECORD.
028400 026-EXIT.
028500     EXIT.
028600
028700 030-LOAD-OR-SEED-FARES.
028800     MOVE ZERO TO FARE-TABLE-ROWS.
028900     READ FARES-FILE INTO FD-FARE-REC
029000         AT END
029100         PERFORM 035-SEED-FARES-RTN THRU 035-EXIT
029200         GO TO 030-EXIT
029300     END-READ.
029400 030-EXIT.
029500     EXIT.
029600
029700****** DEFAULT FARE TABLE - SIX ROWS, LOWER STOP ID FIRST.
029800 035-SEED-FARES-RTN.
029900     MOVE 6 TO FARE-TABLE-ROWS.
030000     MOVE 1 TO FT-FARE-ID(1). MOVE 1 TO FT-FROM-STOP-ID(1).
030100     MOVE 2 TO FT-TO-STOP-ID(1).  MOVE 50.00  TO FT-FARE-PRICE(1).
030200     MOVE 2 TO FT-FARE-ID(2). MOVE 1 TO FT-FROM-STOP-ID(2).
030300     MOVE 3 TO FT-TO-STOP-ID(2).  MOVE 100.00 TO FT-FARE-PRICE(2).
030400     MOVE 3 TO FT-FARE-ID(3). MOVE 1 TO FT-FROM-STOP-ID(3).
030500     MOVE 4 TO FT-TO-STOP-ID(3).  MOVE 150.00 TO FT-FARE-PRICE(3).
030600     MOVE 4 TO FT-FARE-ID(4). MOVE 2 TO FT-FROM-STOP-ID(4).
030700     MOVE 3 TO FT-TO-STOP-ID(4).  MOVE 50.00  TO FT-FARE-PRICE(4).
030800     MOVE 5 TO FT-FARE-ID(5). MOVE 2 TO FT-FROM-STOP-ID(5).
030900     MOVE 4 TO FT-TO-STOP-ID(5).  MOVE 100.00 TO FT-FARE-PRICE(5).
031000     MOVE 6 TO FT-FARE-ID(6). MOVE 3 TO FT-FROM-STOP-ID(6).
031100     MOVE 4 TO FT-TO-STOP-ID(6).  MOVE 50.00  TO FT-FARE-PRICE(6).
031200     PERFORM 036-WRITE-FARE-RTN THRU 036-EXIT
031300         VARYING FARE-IDX FROM 1 BY 1 UNTIL FARE-IDX > 6.
031400 035-EXIT.
031500     EXIT.
031600
031700 036-WRITE-FARE-RTN.
031800     MOVE FT-FARE-ID (FARE-IDX)       TO FARE-ID.
031900     MOVE FT-FROM-STOP-ID (FARE-IDX)  TO FARE-FROM-STOP-ID.
032000     MOVE FT-TO-STOP-ID (FARE-IDX)    TO FARE-TO-STOP-ID.
032100     MOVE FT-FARE-PRICE (FARE-IDX)    TO FARE-PRICE.
032200     MOVE WS-DATE                     TO FARE-LAST-UPDATE-DATE.
032300     CLOSE FARES-FILE.
032400     OPEN OUTPUT FARES-FILE.
032500     WRITE FD-FARE-REC FROM FARE-RECORD.
032600 036-EXIT.
032700     EXIT.
032800
032900 040-LOAD-OR-SEED-BUSES.
033000     MOVE ZERO TO BUS-TABLE-ROWS.
033100     READ BUSES-FILE INTO FD-BUS-REC
033200         AT END
033300         PERFORM 045-SEED-BUSES-RTN THRU 045-EXIT
033400         GO TO 040-EXIT
033500     END-READ.
033600 040-EXIT.
033700     EXIT.
033800
033900 045-SEED-BUSES-RTN.
034000     MOVE 3 TO BUS-TABLE-ROWS.
034100     MOVE 1 TO BT-BUS-ID(1). MOVE "BUS-001" TO BT-BUS-NUMBER(1).
034200     MOVE 40 TO BT-BUS-CAPACITY(1).
034300     MOVE 2 TO BT-BUS-ID(2). MOVE "BUS-002" TO BT-BUS-NUMBER(2).
034400     MOVE 40 TO BT-BUS-CAPACITY(2).
034500     MOVE 3 TO BT-BUS-ID(3). MOVE "BUS-003" TO BT-BUS-NUMBER(3).
034600     MOVE 40 TO BT-BUS-CAPACITY(3).
034700     PERFORM 046-WRITE-BUS-RTN THRU 046-EXIT
034800         VARYING BUS-IDX FROM 1 BY 1 UNTIL BUS-IDX > 3.
034900 045-EXIT.
035000     EXIT.
035100
035200 046-WRITE-BUS-RTN.
035300     MOVE BT-BUS-ID (BUS-IDX)         TO BUS-ID.
035400     MOVE BT-BUS-NUMBER (BUS-IDX)     TO BUS-NUMBER.
035500     MOVE BT-BUS-CAPACITY (BUS-IDX)   TO BUS-CAPACITY.
035600     CLOSE BUSES-FILE.
035700     OPEN OUTPUT BUSES-FILE.
035800     WRITE FD-BUS-REC FROM BUS-RECORD.
035900 046-EXIT.
036000     EXIT.
036100
036200 100-MAINLINE.
036300     MOVE "100-MAINLINE" TO PARA-NAME.
036400     PERFORM 200-CREATE-JOURNEY-RTN THRU 200-EXIT.
036500     PERFORM 250-GENERATE-SEATS-RTN THRU 250-EXIT.
036600
036700     READ JOURNEYIN-FILE INTO JOURNEYIN-REC
036800         AT END
036900         MOVE "N" TO MORE-REQUESTS-SW
037000         GO TO 100-EXIT
037100     END-READ.
037200     ADD 1 TO RECORDS-READ.
037300 100-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700* 200-CREATE-JOURNEY-RTN - RSV-0134 - ARRIVAL IS STAMPED AT       *
037800* CREATE TIME AS DEPARTURE + 150 MINUTES, FIXED FOR EVERY ROUTE.  *
037900******************************************************************
038000 200-CREATE-JOURNEY-RTN.
038100     MOVE "200-CREATE-JOURNEY-RTN" TO PARA-NAME.
038200     MOVE WS-NEXT-JOURNEY-ID         TO JOURNEY-ID-NUM.
038300     MOVE JIR-BUS-ID                 TO JOURNEY-BUS-ID.
038400     MOVE JIR-JOURNEY-NUMBER         TO JOURNEY-NUMBER.
038500     MOVE JIR-JOURNEY-DATE           TO JOURNEY-DATE.
038600     MOVE JIR-JOURNEY-DATE           TO JOURNEY-DEPART-DATE.
038700     MOVE JIR-DEPART-HHMM            TO JOURNEY-DEPART-HHMM.
038800     MOVE JIR-FROM-STOP              TO JOURNEY-FROM-STOP.
038900     MOVE JIR-TO-STOP                TO JOURNEY-TO-STOP.
039000     MOVE JIR-DIRECTION               TO JOURNEY-DIRECTION.
039100     MOVE JIR-TOTAL-SEATS             TO JOURNEY-TOTAL-SEATS.
039200     MOVE JIR-TOTAL-SEATS             TO JOURNEY-AVAILABLE-SEATS.
039300     MOVE WS-DATE                     TO JOURNEY-CREATE-DATE.
039400
039500*  RSV-0134 - NO INTRINSIC FUNCTIONS PER SHOP STANDARD - MINUTES
039600*  SINCE MIDNIGHT IS BROKEN OUT WITH DIVIDE/REMAINDER INSTEAD.
039700     DIVIDE JIR-DEPART-HHMM BY 100 GIVING WS-ROW-NUMBER
039800         REMAINDER WS-COLUMN-SUB.
039900     COMPUTE WS-ARRIVE-MINUTES =
040000         (WS-ROW-NUMBER * 60) + WS-COLUMN-SUB + 150.
040100     DIVIDE WS-ARRIVE-MINUTES BY 60 GIVING WS-ROW-NUMBER
040200         REMAINDER WS-COLUMN-SUB.
040300     IF WS-ROW-NUMBER > 23
040400         SUBTRACT 24 FROM WS-ROW-NUMBER
040500         MOVE JIR-JOURNEY-DATE TO JOURNEY-ARRIVE-DATE
040600     ELSE
040700         MOVE JIR-JOURNEY-DATE TO JOURNEY-ARRIVE-DATE.
040800     COMPUTE JOURNEY-ARRIVE-HHMM = (WS-ROW-NUMBER * 100) +
040900         WS-COLUMN-SUB.
041000
041100     WRITE JOURNEY-RECORD.
041200     IF NOT JOURNEY-WRITE-OK
041300         MOVE "** PROBLEM WRITING JOURNEYS-FILE" TO ABEND-REASON
041400         GO TO 1000-ABEND-RTN.
041500
041600     ADD 1 TO JOURNEYS-CREATED.
041700     ADD 1 TO WS-NEXT-JOURNEY-ID.
041800 200-EXIT.
041900     EXIT.
042000
042100******************************************************************
042200* 250-GENERATE-SEATS-RTN - FOUR SEATS PER ROW, COLUMNS A-D.       *
042300* SEAT NUMBER IS THE ROW NUMBER CONCATENATED WITH THE COLUMN      *
042400* LETTER - SEE RSV-0045 FOR WHY THIS IS DRIVEN OFF TOTAL-SEATS.   *
042500******************************************************************
042600 250-GENERATE-SEATS-RTN.
042700     MOVE "250-GENERATE-SEATS-RTN" TO PARA-NAME.
042800     PERFORM 255-WRITE-ONE-SEAT-RTN THRU 255-EXIT
042900         VARYING WS-SEAT-SUB FROM 1 BY 1
043000         UNTIL WS-SEAT-SUB > JOURNEY-TOTAL-SEATS.
043100 250-EXIT.
043200     EXIT.
043300
043400 255-WRITE-ONE-SEAT-RTN.
043500     COMPUTE WS-ROW-NUMBER = ((WS-SEAT-SUB - 1) / 4) + 1.
043600     COMPUTE WS-COLUMN-SUB = WS-SEAT-SUB -
043700         ((WS-ROW-NUMBER - 1) * 4).
043800
043900     MOVE WS-NEXT-JOURNEY-ID            TO SEAT-JOURNEY-ID-NUM.
044000     MOVE WS-ROW-NUMBER                 TO WS-ROW-DISPLAY.
044100     MOVE WS-COLUMN-LETTERS (WS-COLUMN-SUB:1) TO SEAT-COLUMN.
044200     MOVE SPACES TO SEAT-KEY-SEAT-NUMBER.
044300     STRING WS-ROW-DISPLAY DELIMITED BY SIZE
044400            SEAT-COLUMN    DELIMITED BY SIZE
044500            INTO SEAT-KEY-SEAT-NUMBER.
044600
044700     MOVE WS-SEAT-SUB                  TO SEAT-ID.
044800     MOVE WS-ROW-NUMBER                 TO SEAT-ROW-NUMBER.
044900     MOVE "N"                           TO SEAT-BOOKED-FLAG.
045000     MOVE SPACES TO SEAT-PASSENGER-NAME, SEAT-PASSENGER-PHONE.
045100     MOVE ZERO TO SEAT-BOOKED-DATE, SEAT-BOOKED-TIME.
045200
045300     WRITE SEAT-RECORD.
045400     IF NOT SEAT-WRITE-OK
045500         MOVE "** PROBLEM WRITING SEATS-FILE" TO ABEND-REASON
045600         GO TO 1000-ABEND-RTN.
045700     ADD 1 TO SEATS-GENERATED.
045800     ADD 1 TO RECORDS-WRITTEN.
045900 255-EXIT.
046000     EXIT.
046100
046200 700-CLOSE-FILES.
046300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
046400     CLOSE STOPS-FILE, FARES-FILE, BUSES-FILE, JOURNEYIN-FILE,
046500           JOURNEYS-FILE, SEATS-FILE, SYSOUT.
046600 700-EXIT.
046700     EXIT.
046800
046900 900-CLEANUP.
047000     MOVE "900-CLEANUP" TO PARA-NAME.
047100     IF NOT JIR-TRAILER-REC
047200         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
047300         GO TO 1000-ABEND-RTN.
047400
047500     ADD 1 TO RECORDS-READ.
047600     IF RECORDS-READ - 1 NOT EQUAL TO JIR-TRAILER-COUNT
047700         MOVE "** INVALID FILE - REQUESTS OUT OF BALANCE" TO
047800                               ABEND-REASON
047900         MOVE RECORDS-READ        TO ACTUAL-VAL
048000         MOVE JIR-TRAILER-COUNT   TO EXPECTED-VAL
048100         WRITE SYSOUT-REC FROM ABEND-REC.
048200
048300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
048400
048500     DISPLAY "** JOURNEYS CREATED **".
048600     DISPLAY JOURNEYS-CREATED.
048700     DISPLAY "** SEATS GENERATED **".
048800     DISPLAY SEATS-GENERATED.
048900     DISPLAY "******** NORMAL END OF JOB JNYINIT ********".
049000 900-EXIT.
049100     EXIT.
049200
049300 1000-ABEND-RTN.
049400     WRITE SYSOUT-REC FROM ABEND-REC.
049500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
049600     DISPLAY "*** ABNORMAL END OF JOB-JNYINIT ***" UPON CONSOLE.
049700     DIVIDE ZERO-VAL INTO ONE-VAL.
